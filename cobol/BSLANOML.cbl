000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BSLANOML.
000300 AUTHOR.        L K PATEL.
000400 INSTALLATION.  OPERATIONS CENTER - RECONCILIATION UNIT.
000500 DATE-WRITTEN.  05-12-95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  BSLANOML  -  BALANCE-SYNC LEDGER ANOMALY DETECTOR              *
001100*  SINGLE PASS OVER THE LEDGER WORK FILE WRITTEN BY BSLLEDGR,     *
001200*  LOADED WHOLE INTO A WORKING-STORAGE TABLE SO EVERY RULE BELOW  *
001300*  CAN SEE ACROSS THE WHOLE RUN OR ACROSS ONE USER'S OR ONE       *
001400*  (USER,TYPE) GROUP'S ROWS, NOT JUST THE CURRENT RECORD.  NINE   *
001500*  RULES, EACH RELEASING ONE ANOMALY RECORD PER HIT TO A SORT     *
001600*  WORK FILE KEYED ON TIMESTAMP; THE OUTPUT PROCEDURE PRINTS THE  *
001700*  SORTED RESULT.  CALLS BSLMEDN FOR THE MEDIAN/MAD/Z-SCORE WORK  *
001800*  BEHIND RULE 2.                                        -- L.K.P.*
001900******************************************************************
002000*
002100*        INPUT FILE   - LEDGER WORK FILE     (UT-S-BSLLDG)
002200*        SORT WORK    - ANOMALY EXTRACT       (UT-S-BSLSRT)
002300*        OUTPUT FILE  - ANOMALY REPORT        (UT-S-BSLANM)
002400*
002500*        RULES (SEE BSL-AN-ANOMALY-TYPE 88-LEVELS IN BSLANMRC) -
002600*          1  INVALID ACTION TEXT
002700*          2  MAD SPIKE (PER USER/TX-TYPE GROUP, VIA BSLMEDN)
002800*          3  DUPLICATE USER-ID/TX-ID PAIR
002900*          4  MISSING TX-TYPE, SOURCE OR ACTION
003000*          5  RAPID MANUAL DEDUCTION (SAME USER/TYPE/AMOUNT, <=60S)
003100*          6  CONTINUITY BREAK (PASSED THROUGH FROM THE LEDGER STEP)
003200*          7  BALANCE MISMATCH (PASSED THROUGH FROM THE LEDGER STEP)
003300*          8  BURST (SAME USER, PRIOR ROW LESS THAN 1 SECOND AWAY)
003400*          9  CURRENCY MISMATCH (USER'S ROWS DISAGREE ON CURRENCY)
003500*
003600******************************************************************
003700*                     C H A N G E   L O G
003800******************************************************************
003900*  05-12-95  L.K.P. ORIGINAL.  NINE RULES, ONE IN-MEMORY PASS OVER
004000*                   THE LEDGER FILE.  REQ BSL-0091.
004100*  02-14-97  L.K.P. RULE 2 NOW SKIPS A GROUP ENTIRELY WHEN BSLMEDN
004200*                   REPORTS A ZERO MAD INSTEAD OF LETTING A BAD
004300*                   Z-SCORE THROUGH.  TICKET RU-305.
004400*  08-04-98  L.K.P. Y2K REVIEW.  THE ELAPSED-TIME CALCULATION IN
004500*                   125-MOVE-LEDGER-FIELDS TREATS EVERY MONTH AS 31
004600*                   DAYS, SO IT IS NOT A TRUE CALENDAR - BUT IT IS
004700*                   MONOTONIC WITHIN A RUN AND THE GAPS WE TEST
004800*                   (1 AND 60 SECONDS) NEVER SPAN A MONTH BOUNDARY
004900*                   IN PRACTICE.  NO CHANGE MADE.  SIGNED OFF
005000*                   RU-Y2K-0077.
005100*  11-30-01  R.N.   LEDGER TABLE RAISED FROM 1000 TO 2000 ROWS AND
005200*                   THE DUPLICATE-TXID TABLE TO MATCH - MONTH-END
005300*                   RUN WAS TRUNCATING SILENTLY.  TICKET RU-460.
005400*  09-15-05  T.G.D. DIAGNOSTIC COUNTS EXPANDED TO MATCH BSLLEDGR
005500*                   AND BSLSUMRY.  TICKET RU-512.
005600*  11-02-07  R.N.   ANOMALY REPORT WAS MISSING THE TRANSACTION
005700*                   AMOUNT - IT WAS ALREADY BEING CARRIED IN
005800*                   BSL-AN-AMOUNT BUT NEVER MOVED TO THE PRINT
005900*                   LINE.  ADDED AMOUNT-DL TO THE DETAIL LINE AND
006000*                   HEADING.  TICKET RU-520.
006100*  11-09-07  L.K.P. SIX OF THE NINE RULES WERE WRITING THEIR OWN
006200*                   WORDING INTO THE DETAILS FIELD INSTEAD OF THE
006300*                   EXACT TEXT ACCTG'S SPEC CALLS FOR (INVALIDACTION,
006400*                   MISSINGFIELD X3, RAPIDMANUALDEDUCTION,
006500*                   BALANCEMISMATCH, BURST, CURRENCYMISMATCH).
006600*                   DETAILS TEXT NOW MATCHES THE SPEC LITERALLY.
006700*                   ALSO DROPPED THE TX-TYPE COLUMN FROM THE REPORT --
006800*                   NOT ON ACCTG'S COLUMN LIST.  TICKET RU-524.
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.   IBM-390.
007500 OBJECT-COMPUTER.   IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200     SELECT LEDGER-INPUT-FILE     ASSIGN TO UT-S-BSLLDG.
008300     SELECT ANOMALY-RPT           ASSIGN TO UT-S-BSLANM.
008400     SELECT SW-BSL-ANOM-SORT-FILE ASSIGN TO UT-S-BSLSRT.
008500
008600 DATA DIVISION.
008700
008800 FILE SECTION.
008900
009000 FD  LEDGER-INPUT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 350 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS LEDGER-INPUT-REC.
009600
009700 01  LEDGER-INPUT-REC.
009800     COPY BSLLEDRC.
009900
010000 FD  ANOMALY-RPT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 202 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS ANOMALY-RPT-LINE.
010600
010700 01  ANOMALY-RPT-LINE                PIC X(202).
010800
010900 SD  SW-BSL-ANOM-SORT-FILE
011000     RECORD CONTAINS 286 CHARACTERS
011100     DATA RECORD IS SW-BSL-ANOM-WORK.
011200
011300 01  SW-BSL-ANOM-WORK.
011400     COPY BSLANMRC.
011500
011600 WORKING-STORAGE SECTION.
011700
011800*    RUN PARAMETERS -- THE RAPID-MANUAL/BURST SECOND THRESHOLDS AND
011900*    THE MAD Z-SCORE MINIMUM (PASSED ON TO BSLMEDN) ALL LIVE HERE SO
012000*    THIS STEP NEVER DRIFTS FROM BSLLEDGR/BSLSUMRY ON THE CONSTANTS.
012100     COPY BSLPARM.
012200
012300*    STANDALONE SCRATCH SUBSCRIPTS AND THE BSLMEDN CALL'S GROUP-SIZE
012400*    PARAMETER -- PLAIN 77-LEVELS, NOT WORTH A GROUP OF THEIR OWN.
012500 77  WS-LT-SUB                   PIC S9(4)  COMP VALUE ZERO.
012600 77  WS-GRP-SUB                  PIC S9(4)  COMP VALUE ZERO.
012700 77  WS-TX-SUB                   PIC S9(4)  COMP VALUE ZERO.
012800 77  WS-SUB-A                    PIC S9(4)  COMP VALUE ZERO.
012900 77  WS-SUB-B                    PIC S9(4)  COMP VALUE ZERO.
013000 77  WS-MEDN-GROUP-COUNT         PIC 9(4)   COMP VALUE ZERO.
013100
013200 01  PROGRAM-INDICATOR-SWITCHES.
013300     05  WS-EOF-LEDGER-SW        PIC X(3)       VALUE 'NO '.
013400         88  EOF-LEDGER                         VALUE 'YES'.
013500     05  WS-TABLE-FULL-SW        PIC X(3)       VALUE 'NO '.
013600         88  WS-LEDGER-TABLE-FULL               VALUE 'YES'.
013700     05  WS-EOF-SORT-SW          PIC X(3)       VALUE 'NO '.
013800         88  EOF-ANOM-SORT                      VALUE 'YES'.
013900     05  WS-SRCH-FOUND-SW        PIC X(3)       VALUE 'NO '.
014000         88  WS-SRCH-ENTRY-FOUND                VALUE 'YES'.
014100     05  WS-SCAN-FOUND-SW        PIC X(3)       VALUE 'NO '.
014200         88  BSL-SCAN-FOUND                     VALUE 'YES'.
014300     05  WS-USER-BOUNDARY-SW     PIC X(3)       VALUE 'NO '.
014400         88  WS-USER-BOUNDARY-HIT                VALUE 'YES'.
014500     05  WS-MIXED-CURRENCY-SW    PIC X(3)       VALUE 'NO '.
014600         88  WS-USER-HAS-MIXED-CURRENCY         VALUE 'YES'.
014700     05  FILLER                  PIC X(4).
014800
014900 01  WS-ACCUMULATORS.
015000     05  WS-READ-CTR             PIC 9(7)  COMP VALUE ZERO.
015100     05  WS-ANOM-CTR             PIC 9(7)  COMP VALUE ZERO.
015200     05  WS-WRTN-CTR             PIC 9(7)  COMP VALUE ZERO.
015300     05  WS-RETR-CTR             PIC 9(7)  COMP VALUE ZERO.
015400     05  FILLER                  PIC X(4).
015500
015600*    FULL LEDGER, IN MEMORY -- EVERY RULE BELOW NEEDS WHOLE-SET OR
015700*    WHOLE-GROUP CONTEXT (A MEDIAN ACROSS A GROUP, A DUPLICATE ACROSS
015800*    THE WHOLE FILE, ONE USER'S ENTIRE CURRENCY SET) THAT A SINGLE
015900*    SEQUENTIAL PASS CANNOT SEE.  2000 ROWS COVERS A FULL DAY'S
016000*    BALANCE-SYNC VOLUME WITH ROOM TO SPARE.  TICKET RU-460.
016100 01  WS-LEDGER-TABLE.
016200     05  WS-LT-CTR               PIC S9(4) COMP VALUE ZERO.
016300     05  WS-LT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-LT-IDX.
016400         10  WS-LT-USER-ID           PIC X(20).
016500         10  WS-LT-TX-ID             PIC X(36).
016600         10  WS-LT-TX-TYPE           PIC X(10).
016700         10  WS-LT-SOURCE            PIC X(20).
016800         10  WS-LT-ACTION            PIC X(30).
016900         10  WS-LT-CURRENCY          PIC X(3).
017000         10  WS-LT-AMOUNT            PIC S9(9)V9(4) COMP-3.
017100         10  WS-LT-OLD-BALANCE       PIC S9(9)V9(4) COMP-3.
017200         10  WS-LT-NEW-BALANCE       PIC S9(9)V9(4) COMP-3.
017300         10  WS-LT-EXPECTED-BALANCE  PIC S9(9)V9(4) COMP-3.
017400         10  WS-LT-TIMESTAMP         PIC X(24).
017500         10  WS-LT-MISMATCH-SW       PIC X.
017600         10  WS-LT-CONTINUITY-SW     PIC X.
017700         10  WS-LT-TOTAL-MS          PIC S9(15) COMP.
017800     05  FILLER                  PIC X(2).
017900
018000*    ABBREVIATED-ENTRY VIEW -- FIRST ROW'S USER-ID ONLY, FOR A QUICK
018100*    DUMP EYEBALL WITHOUT WALKING THE WHOLE 2000-ROW TABLE.  SAME
018200*    IDEA AS BSLMEDN'S SCRATCH-ARRAY REDEFINE.                -- R.N.
018300 01  WS-LEDGER-FIRST-ENTRY-R REDEFINES WS-LEDGER-TABLE.
018400     05  FILLER                  PIC X(2).
018500     05  WS-LT-FIRST-USER-ID     PIC X(20).
018600     05  FILLER                  PIC X(361982).
018700
018800*    DISTINCT (USER-ID,TX-TYPE) GROUPS SEEN THIS RUN -- BUILT ONCE BY
018900*    A SEARCH-OR-INSERT OVER THE LEDGER TABLE, THEN WALKED TO DRIVE
019000*    ONE BSLMEDN CALL PER GROUP.  300 COVERS EVERY COMBINATION A
019100*    SINGLE RUN HAS EVER SHOWN.                            -- L.K.P.
019200 01  WS-GROUP-TABLE.
019300     05  WS-GRP-CTR              PIC S9(4) COMP VALUE ZERO.
019400     05  WS-GRP-ENTRY OCCURS 300 TIMES INDEXED BY WS-GRP-IDX.
019500         10  WS-GRP-USER-ID          PIC X(20).
019600         10  WS-GRP-TX-TYPE          PIC X(10).
019700     05  FILLER                  PIC X(2).
019800
019900*    COMBINED-KEY VIEW OF THE GROUP TABLE -- SAME IDEA AS THE
020000*    SOURCE/TYPE TABLE IN BSLSUMRY, IN CASE A FASTER KEY COMPARE IS
020100*    EVER WANTED.  NOT EXERCISED TODAY.                    -- L.K.P.
020200 01  WS-GRP-KEY-VIEW REDEFINES WS-GROUP-TABLE.
020300     05  FILLER                  PIC X(2).
020400     05  WS-GRP-KEY OCCURS 300 TIMES         PIC X(30).
020500     05  FILLER                  PIC X(2).
020600
020700*    MEMBER-SUBSCRIPT LIST FOR THE GROUP CURRENTLY BEING SCORED --
020800*    MAPS EACH BSLMEDN ARRAY SLOT BACK TO ITS ROW IN WS-LEDGER-TABLE.
020900 01  WS-GROUP-MEMBERS.
021000     05  WS-GM-CTR               PIC S9(4) COMP VALUE ZERO.
021100     05  WS-GM-SUBSCRIPT OCCURS 500 TIMES    PIC S9(4) COMP.
021200     05  FILLER                  PIC X(4).
021300
021400*    BSLMEDN'S OWN PARAMETER SHAPE, MIRRORED HERE FOR THE CALL.  THE
021500*    PICTURE CLAUSES MUST STAY IN STEP WITH BSLMEDN'S LINKAGE SECTION.
021600 01  WS-MEDN-GROUP-ARRAY.
021700     05  WS-MEDN-AMOUNT OCCURS 500 TIMES     PIC S9(9)V9(4) COMP-3.
021800     05  FILLER                  PIC X(4).
021900
022000 01  WS-MEDN-RESULTS.
022100     05  WS-MEDN-MEDIAN          PIC S9(9)V9(4) COMP-3.
022200     05  WS-MEDN-MAD             PIC S9(9)V9(4) COMP-3.
022300     05  WS-MEDN-MEMBER OCCURS 500 TIMES.
022400         10  WS-MEDN-ZSCORE          PIC S9(5)V99   COMP-3.
022500         10  WS-MEDN-SPIKE-FLAG      PIC X.
022600             88  WS-MEDN-IS-SPIKE            VALUE 'Y'.
022700     05  FILLER                  PIC X(4).
022800
022900*    USER-ID/TX-ID PAIRS SEEN THIS RUN, WITH AN OCCURRENCE COUNT --
023000*    SIZED TO THE LEDGER TABLE SINCE EVERY ROW CAN BE A DISTINCT
023100*    PAIR IN THE WORST CASE.                                -- R.N.
023200 01  WS-TXID-TABLE.
023300     05  WS-TX-CTR               PIC S9(4) COMP VALUE ZERO.
023400     05  WS-TX-ENTRY OCCURS 2000 TIMES INDEXED BY WS-TX-IDX.
023500         10  WS-TX-USER-ID           PIC X(20).
023600         10  WS-TX-TX-ID             PIC X(36).
023700         10  WS-TX-COUNT             PIC S9(4) COMP.
023800     05  FILLER                  PIC X(2).
023900
024000*    COMBINED-KEY VIEW OF THE TXID TABLE -- SAME IDEA AS THE GROUP
024100*    TABLE'S KEY VIEW ABOVE.                                -- L.K.P.
024200 01  WS-TXID-KEY-VIEW REDEFINES WS-TXID-TABLE.
024300     05  FILLER                  PIC X(2).
024400     05  WS-TXID-KEY OCCURS 2000 TIMES.
024500         10  WS-TXID-KEY-COMBINED     PIC X(56).
024600         10  FILLER                  PIC X(2).
024700     05  FILLER                  PIC X(2).
024800
024900 01  WS-WORK-FIELDS.
025000     05  WS-USER-START-SUB       PIC S9(4) COMP VALUE ZERO.
025100     05  WS-USER-END-SUB         PIC S9(4) COMP VALUE ZERO.
025200     05  WS-SRCH-SUB             PIC S9(4) COMP VALUE ZERO.
025300     05  WK-GAP-MS               PIC S9(15) COMP        VALUE ZERO.
025400     05  WK-GAP-SECS             PIC S9(9)V999 COMP-3   VALUE ZERO.
025500     05  FILLER                  PIC X(4).
025600
025700*    UPPERCASED COPY OF THE CURRENT ACTION TEXT, AND THE GENERIC
025800*    KEYWORD-SCAN FIELDS -- SAME SHAPE AS THE LOG-LINE SCAN IN
025900*    BSLPARSE, SCALED DOWN TO A 30-BYTE FIELD.                -- R.N.
026000 01  WS-SCAN-FIELDS.
026100     05  WS-ACTION-UC             PIC X(30)      VALUE SPACES.
026200     05  WS-SOURCE-UC             PIC X(20)      VALUE SPACES.
026300     05  WS-SCAN-PATTERN          PIC X(10)      VALUE SPACES.
026400     05  WS-SCAN-PATLEN           PIC 9(2)  COMP VALUE ZERO.
026500     05  WS-SCAN-FOUND-POS        PIC 9(2)  COMP VALUE ZERO.
026600     05  WS-SCAN-IX               PIC 9(2)  COMP VALUE ZERO.
026700     05  WS-SCAN-LIMIT            PIC 9(2)  COMP VALUE ZERO.
026800     05  FILLER                   PIC X(4).
026900
027000*    WORKING FIELDS FOR ONE ANOMALY ABOUT TO BE RELEASED -- SET BY
027100*    THE RULE PARAGRAPH, CONSUMED BY THE COMMON 800-EMIT-ANOMALY.
027200 01  WS-EMIT-FIELDS.
027300     05  WS-EMIT-SUB              PIC S9(4) COMP VALUE ZERO.
027400     05  WS-EMIT-TYPE             PIC X(24)      VALUE SPACES.
027500     05  WS-EMIT-DETAILS          PIC X(80)      VALUE SPACES.
027600     05  FILLER                   PIC X(4).
027700
027800*    EDITED FIELDS USED ONLY TO BUILD THE STRING-CONSTRUCTED DETAILS
027900*    TEXT FOR RULE 2 (MAD SPIKE) AND RULE 7 (BALANCE MISMATCH).
028000 01  WS-DETAIL-EDIT-FIELDS.
028100     05  WS-ZSCORE-EDIT           PIC ZZZZ9.99-.
028200     05  WS-BAL-EDIT-1            PIC Z,ZZZ,ZZZ,ZZ9.99-.
028300     05  WS-BAL-EDIT-2            PIC Z,ZZZ,ZZZ,ZZ9.99-.
028400     05  FILLER                   PIC X(4).
028500
028600 01  WS-DISPLAY-LINE.
028700     05  DISP-MESSAGE             PIC X(45).
028800     05  DISP-VALUE               PIC ZZZZZZ9.
028900     05  FILLER                   PIC X(4).
029000
029100 01  WS-ANOMALY-RPT-CONTROLS.
029200     05  WS-RPT-PAGE-COUNT        PIC S9(3) COMP VALUE ZERO.
029300     05  WS-RPT-LINES-PER-PAGE    PIC S9(2) COMP VALUE +45.
029400     05  WS-RPT-LINES-USED        PIC S9(2) COMP VALUE +46.
029500     05  FILLER                   PIC X(4).
029600
029700 01  HL-ANOMALY-HDR1.
029800     05  FILLER            PIC X(1)   VALUE SPACES.
029900     05  FILLER            PIC X(42)
030000              VALUE 'BSLANOML  -  BALANCE-SYNC ANOMALY REPORT'.
030100     05  FILLER            PIC X(100) VALUE SPACES.
030200     05  FILLER            PIC X(5)   VALUE 'PAGE '.
030300     05  RPT-PAGE-NO-ANM   PIC ZZZ.
030400     05  FILLER            PIC X(51)  VALUE SPACES.
030500
030600 01  HL-ANOMALY-HDR2.
030700     05  FILLER            PIC X(1)   VALUE SPACES.
030800     05  FILLER            PIC X(24)  VALUE 'TIMESTAMP'.
030900     05  FILLER            PIC X(1)   VALUE SPACES.
031000     05  FILLER            PIC X(20)  VALUE 'USER ID'.
031100     05  FILLER            PIC X(1)   VALUE SPACES.
031200     05  FILLER            PIC X(36)  VALUE 'TX ID'.
031300     05  FILLER            PIC X(1)   VALUE SPACES.
031400     05  FILLER            PIC X(24)  VALUE 'ANOMALY TYPE'.
031500     05  FILLER            PIC X(1)   VALUE SPACES.
031600*    AMOUNT COLUMN ADDED -- REQ BSL-0142, REPORT WAS MISSING THE
031700*    TRANSACTION AMOUNT THE BUSINESS OFFICE NEEDS TO SIZE A CASE.
031800     05  FILLER            PIC X(16)  VALUE 'AMOUNT'.
031900     05  FILLER            PIC X(1)   VALUE SPACES.
032000     05  FILLER            PIC X(80)  VALUE 'DETAILS'.
032100     05  FILLER            PIC X(2)   VALUE SPACES.
032200
032300 01  DL-ANOMALY-DETAIL.
032400     05  FILLER            PIC X(1)   VALUE SPACES.
032500     05  TIMESTAMP-DL      PIC X(24).
032600     05  FILLER            PIC X(1)   VALUE SPACES.
032700     05  USER-ID-DL        PIC X(20).
032800     05  FILLER            PIC X(1)   VALUE SPACES.
032900     05  TX-ID-DL          PIC X(36).
033000     05  FILLER            PIC X(1)   VALUE SPACES.
033100     05  ANOMALY-TYPE-DL   PIC X(24).
033200     05  FILLER            PIC X(1)   VALUE SPACES.
033300     05  AMOUNT-DL         PIC Z,ZZZ,ZZ9.9999-.
033400     05  FILLER            PIC X(1)   VALUE SPACES.
033500     05  DETAILS-DL        PIC X(80).
033600     05  FILLER            PIC X(2)   VALUE SPACES.
033700
033800 PROCEDURE DIVISION.
033900
034000 000-MAINLINE SECTION.
034100
034200     OPEN INPUT  LEDGER-INPUT-FILE.
034300     PERFORM 100-LOAD-LEDGER-TABLE THRU 100-EXIT.
034400     CLOSE LEDGER-INPUT-FILE.
034500     OPEN OUTPUT ANOMALY-RPT.
034600     SORT SW-BSL-ANOM-SORT-FILE
034700          ON ASCENDING KEY BSL-AN-TIMESTAMP
034800          INPUT  PROCEDURE 790-SRT-INPUT-PROCD  THRU 790-EXIT
034900          OUTPUT PROCEDURE 900-SRT-OUTPUT-PROCD THRU 900-EXIT.
035000     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
035100     CLOSE ANOMALY-RPT.
035200     MOVE ZERO TO RETURN-CODE.
035300     GOBACK.
035400
035500 100-LOAD-LEDGER-TABLE.
035600
035700     PERFORM 110-READ-LEDGER-REC THRU 110-EXIT.
035800     PERFORM 120-STORE-LEDGER-REC THRU 120-EXIT
035900         UNTIL EOF-LEDGER OR WS-LEDGER-TABLE-FULL.
036000
036100 100-EXIT.
036200     EXIT.
036300
036400 110-READ-LEDGER-REC.
036500
036600     READ LEDGER-INPUT-FILE
036700         AT END
036800             MOVE 'YES' TO WS-EOF-LEDGER-SW
036900         NOT AT END
037000             ADD 1 TO WS-READ-CTR
037100     END-READ.
037200
037300 110-EXIT.
037400     EXIT.
037500
037600 120-STORE-LEDGER-REC.
037700
037800     IF WS-LT-CTR >= 2000
037900        MOVE 'YES' TO WS-TABLE-FULL-SW
038000        DISPLAY 'BSLANOML - LEDGER TABLE FULL AT 2000 ROWS - RU-460'
038100     ELSE
038200        ADD 1 TO WS-LT-CTR
038300        PERFORM 125-MOVE-LEDGER-FIELDS THRU 125-EXIT
038400        PERFORM 110-READ-LEDGER-REC THRU 110-EXIT
038500     END-IF.
038600
038700 120-EXIT.
038800     EXIT.
038900
039000 125-MOVE-LEDGER-FIELDS.
039100
039200     MOVE BSL-LD-USER-ID           TO WS-LT-USER-ID (WS-LT-CTR).
039300     MOVE BSL-LD-TX-ID              TO WS-LT-TX-ID (WS-LT-CTR).
039400     MOVE BSL-LD-TX-TYPE            TO WS-LT-TX-TYPE (WS-LT-CTR).
039500     MOVE BSL-LD-SOURCE             TO WS-LT-SOURCE (WS-LT-CTR).
039600     MOVE BSL-LD-ACTION             TO WS-LT-ACTION (WS-LT-CTR).
039700     MOVE BSL-LD-CURRENCY           TO WS-LT-CURRENCY (WS-LT-CTR).
039800     MOVE BSL-LD-AMOUNT             TO WS-LT-AMOUNT (WS-LT-CTR).
039900     MOVE BSL-LD-OLD-BALANCE        TO WS-LT-OLD-BALANCE (WS-LT-CTR).
040000     MOVE BSL-LD-NEW-BALANCE        TO WS-LT-NEW-BALANCE (WS-LT-CTR).
040100     MOVE BSL-LD-EXPECTED-BALANCE   TO WS-LT-EXPECTED-BALANCE (WS-LT-CTR).
040200     MOVE BSL-LD-TIMESTAMP          TO WS-LT-TIMESTAMP (WS-LT-CTR).
040300     MOVE BSL-LD-BALANCE-MISMATCH   TO WS-LT-MISMATCH-SW (WS-LT-CTR).
040400     MOVE BSL-LD-CONTINUITY-BREAK   TO WS-LT-CONTINUITY-SW (WS-LT-CTR).
040500
040600*    PSEUDO-CALENDAR ELAPSED-MS VALUE -- EVERY MONTH TREATED AS 31
040700*    DAYS.  NOT A TRUE CALENDAR BUT MONOTONIC WITHIN A RUN, WHICH IS
040800*    ALL THE GAP TESTS IN RULES 5 AND 8 NEED.  SEE Y2K NOTE ABOVE.
040900     COMPUTE WS-LT-TOTAL-MS (WS-LT-CTR) =
041000         (((((BSL-LD-TSN-YYYY * 12 + BSL-LD-TSN-MM) * 31 +
041100              BSL-LD-TSN-DD) * 24 + BSL-LD-TSN-HH) * 60 +
041200              BSL-LD-TSN-MI) * 60 + BSL-LD-TSN-SS) * 1000 +
041300              BSL-LD-TSN-MMM.
041400
041500 125-EXIT.
041600     EXIT.
041700
041800 790-SRT-INPUT-PROCD.
041900
042000*    NOT A FILE READ -- THE LEDGER IS ALREADY IN WS-LEDGER-TABLE.
042100*    EACH RULE PARAGRAPH BELOW RELEASES ONE SORT RECORD PER HIT.
042200     PERFORM 200-RULE-INVALID-ACTION THRU 200-EXIT
042300         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
042400     PERFORM 300-RULE-MAD-SPIKE THRU 300-EXIT.
042500     PERFORM 400-RULE-DUPLICATE-TXID THRU 400-EXIT.
042600     PERFORM 450-RULE-MISSING-FIELD THRU 450-EXIT
042700         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
042800     PERFORM 500-RULE-RAPID-MANUAL THRU 500-EXIT
042900         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
043000     PERFORM 550-RULE-CONTINUITY-BREAK THRU 550-EXIT
043100         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
043200     PERFORM 600-RULE-BALANCE-MISMATCH THRU 600-EXIT
043300         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
043400     PERFORM 650-RULE-BURST THRU 650-EXIT
043500         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
043600     PERFORM 700-RULE-CURRENCY-MISMATCH THRU 700-EXIT.
043700
043800 790-EXIT.
043900     EXIT.
044000
044100 200-RULE-INVALID-ACTION.
044200
044300*    RULE 1 -- ACTION TEXT CONTAINS INVALID OR THE SHOP'S OWN
044400*    "INVAILID" TYPO, EITHER CASE.
044500     MOVE WS-LT-ACTION (WS-LT-SUB) TO WS-ACTION-UC.
044600     INSPECT WS-ACTION-UC CONVERTING
044700             'abcdefghijklmnopqrstuvwxyz' TO
044800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044900     MOVE 'INVALID'  TO WS-SCAN-PATTERN.
045000     MOVE 7 TO WS-SCAN-PATLEN.
045100     PERFORM 870-GENERIC-SCAN THRU 870-EXIT.
045200     IF NOT BSL-SCAN-FOUND
045300        MOVE 'INVAILID' TO WS-SCAN-PATTERN
045400        MOVE 8 TO WS-SCAN-PATLEN
045500        PERFORM 870-GENERIC-SCAN THRU 870-EXIT
045600     END-IF.
045700     IF BSL-SCAN-FOUND
045800        MOVE WS-LT-SUB TO WS-EMIT-SUB
045900        MOVE 'InvalidAction' TO WS-EMIT-TYPE
046000        MOVE 'Action contains ''INVALID'''
046100             TO WS-EMIT-DETAILS
046200        PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
046300     END-IF.
046400
046500 200-EXIT.
046600     EXIT.
046700
046800 300-RULE-MAD-SPIKE.
046900
047000*    RULE 2 -- BUILD THE LIST OF DISTINCT (USER-ID,TX-TYPE) GROUPS,
047100*    THEN SCORE EACH ONE THROUGH BSLMEDN.
047200     MOVE ZERO TO WS-GRP-CTR.
047300     PERFORM 305-BUILD-GROUP-TABLE THRU 305-EXIT
047400         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
047500     PERFORM 320-PROCESS-ONE-GROUP THRU 320-EXIT
047600         VARYING WS-GRP-SUB FROM 1 BY 1 UNTIL WS-GRP-SUB > WS-GRP-CTR.
047700
047800 300-EXIT.
047900     EXIT.
048000
048100 305-BUILD-GROUP-TABLE.
048200
048300     MOVE 'NO ' TO WS-SRCH-FOUND-SW.
048400     PERFORM 307-SEARCH-GROUP THRU 307-EXIT
048500         VARYING WS-GRP-SUB FROM 1 BY 1
048600         UNTIL WS-GRP-SUB > WS-GRP-CTR OR WS-SRCH-ENTRY-FOUND.
048700     IF NOT WS-SRCH-ENTRY-FOUND
048800        IF WS-GRP-CTR < 300
048900           ADD 1 TO WS-GRP-CTR
049000           MOVE WS-LT-USER-ID (WS-LT-SUB) TO WS-GRP-USER-ID (WS-GRP-CTR)
049100           MOVE WS-LT-TX-TYPE (WS-LT-SUB) TO WS-GRP-TX-TYPE (WS-GRP-CTR)
049200        ELSE
049300           DISPLAY 'BSLANOML - MAD GROUP TABLE FULL AT 300 - RU-460'
049400        END-IF
049500     END-IF.
049600
049700 305-EXIT.
049800     EXIT.
049900
050000 307-SEARCH-GROUP.
050100
050200     IF WS-GRP-USER-ID (WS-GRP-SUB) = WS-LT-USER-ID (WS-LT-SUB)
050300        AND WS-GRP-TX-TYPE (WS-GRP-SUB) = WS-LT-TX-TYPE (WS-LT-SUB)
050400        MOVE 'YES' TO WS-SRCH-FOUND-SW
050500     END-IF.
050600
050700 307-EXIT.
050800     EXIT.
050900
051000 320-PROCESS-ONE-GROUP.
051100
051200     MOVE ZERO TO WS-GM-CTR.
051300     PERFORM 325-COLLECT-MEMBER THRU 325-EXIT
051400         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
051500     IF WS-GM-CTR > 0
051600        MOVE WS-GM-CTR TO WS-MEDN-GROUP-COUNT
051700        PERFORM 330-COPY-MEMBER-AMT THRU 330-EXIT
051800            VARYING WS-SUB-A FROM 1 BY 1 UNTIL WS-SUB-A > WS-GM-CTR
051900        CALL 'BSLMEDN' USING WS-MEDN-GROUP-COUNT
052000                              WS-MEDN-GROUP-ARRAY
052100                              WS-MEDN-RESULTS
052200        PERFORM 340-CHECK-MEMBER-SPIKE THRU 340-EXIT
052300            VARYING WS-SUB-A FROM 1 BY 1 UNTIL WS-SUB-A > WS-GM-CTR
052400     END-IF.
052500
052600 320-EXIT.
052700     EXIT.
052800
052900 325-COLLECT-MEMBER.
053000
053100     IF WS-LT-USER-ID (WS-LT-SUB) = WS-GRP-USER-ID (WS-GRP-SUB)
053200        AND WS-LT-TX-TYPE (WS-LT-SUB) = WS-GRP-TX-TYPE (WS-GRP-SUB)
053300        IF WS-GM-CTR < 500
053400           ADD 1 TO WS-GM-CTR
053500           MOVE WS-LT-SUB TO WS-GM-SUBSCRIPT (WS-GM-CTR)
053600        ELSE
053700           DISPLAY 'BSLANOML - GROUP MEMBER LIST FULL AT 500 - RU-460'
053800        END-IF
053900     END-IF.
054000
054100 325-EXIT.
054200     EXIT.
054300
054400 330-COPY-MEMBER-AMT.
054500
054600     MOVE WS-LT-AMOUNT (WS-GM-SUBSCRIPT (WS-SUB-A))
054700          TO WS-MEDN-AMOUNT (WS-SUB-A).
054800
054900 330-EXIT.
055000     EXIT.
055100
055200 340-CHECK-MEMBER-SPIKE.
055300
055400*    PER RU-305, BSLMEDN ITSELF ZEROES EVERY SPIKE FLAG WHEN THE
055500*    GROUP'S MAD IS ZERO, SO NO SEPARATE GUARD IS NEEDED HERE.
055600     IF WS-MEDN-IS-SPIKE (WS-SUB-A)
055700        MOVE WS-GM-SUBSCRIPT (WS-SUB-A) TO WS-EMIT-SUB
055800        MOVE 'MADSpike' TO WS-EMIT-TYPE
055900        MOVE WS-MEDN-ZSCORE (WS-SUB-A) TO WS-ZSCORE-EDIT
056000        MOVE SPACES TO WS-EMIT-DETAILS
056100        STRING 'MAD Z-SCORE ' DELIMITED BY SIZE
056200               WS-ZSCORE-EDIT DELIMITED BY SIZE
056300               ' >= 6.0' DELIMITED BY SIZE
056400            INTO WS-EMIT-DETAILS
056500        PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
056600     END-IF.
056700
056800 340-EXIT.
056900     EXIT.
057000
057100 400-RULE-DUPLICATE-TXID.
057200
057300*    RULE 3 -- TALLY EVERY (USER-ID,TX-ID) PAIR, THEN FLAG EACH ROW
057400*    WHOSE PAIR SHOWED UP MORE THAN ONCE.
057500     MOVE ZERO TO WS-TX-CTR.
057600     PERFORM 405-BUILD-TXID-TABLE THRU 405-EXIT
057700         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
057800     PERFORM 410-EMIT-DUP-TXID THRU 410-EXIT
057900         VARYING WS-LT-SUB FROM 1 BY 1 UNTIL WS-LT-SUB > WS-LT-CTR.
058000
058100 400-EXIT.
058200     EXIT.
058300
058400 405-BUILD-TXID-TABLE.
058500
058600     MOVE 'NO ' TO WS-SRCH-FOUND-SW.
058700     PERFORM 407-SEARCH-TXID THRU 407-EXIT
058800         VARYING WS-TX-SUB FROM 1 BY 1
058900         UNTIL WS-TX-SUB > WS-TX-CTR OR WS-SRCH-ENTRY-FOUND.
059000     IF WS-SRCH-ENTRY-FOUND
059100        ADD 1 TO WS-TX-COUNT (WS-SRCH-SUB)
059200     ELSE
059300        IF WS-TX-CTR < 2000
059400           ADD 1 TO WS-TX-CTR
059500           MOVE WS-LT-USER-ID (WS-LT-SUB) TO WS-TX-USER-ID (WS-TX-CTR)
059600           MOVE WS-LT-TX-ID (WS-LT-SUB)   TO WS-TX-TX-ID (WS-TX-CTR)
059700           MOVE 1 TO WS-TX-COUNT (WS-TX-CTR)
059800        ELSE
059900           DISPLAY 'BSLANOML - TXID TABLE FULL AT 2000 - RU-460'
060000        END-IF
060100     END-IF.
060200
060300 405-EXIT.
060400     EXIT.
060500
060600 407-SEARCH-TXID.
060700
060800     IF WS-TX-USER-ID (WS-TX-SUB) = WS-LT-USER-ID (WS-LT-SUB)
060900        AND WS-TX-TX-ID (WS-TX-SUB) = WS-LT-TX-ID (WS-LT-SUB)
061000        MOVE 'YES' TO WS-SRCH-FOUND-SW
061100        MOVE WS-TX-SUB TO WS-SRCH-SUB
061200     END-IF.
061300
061400 407-EXIT.
061500     EXIT.
061600
061700 410-EMIT-DUP-TXID.
061800
061900     MOVE 'NO ' TO WS-SRCH-FOUND-SW.
062000     PERFORM 407-SEARCH-TXID THRU 407-EXIT
062100         VARYING WS-TX-SUB FROM 1 BY 1
062200         UNTIL WS-TX-SUB > WS-TX-CTR OR WS-SRCH-ENTRY-FOUND.
062300     IF WS-SRCH-ENTRY-FOUND AND WS-TX-COUNT (WS-SRCH-SUB) > 1
062400        MOVE WS-LT-SUB TO WS-EMIT-SUB
062500        MOVE 'DuplicateTxId' TO WS-EMIT-TYPE
062600        MOVE 'SAME USER-ID/TX-ID PAIR APPEARS MORE THAN ONCE'
062700             TO WS-EMIT-DETAILS
062800        PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
062900     END-IF.
063000
063100 410-EXIT.
063200     EXIT.
063300
063400 450-RULE-MISSING-FIELD.
063500
063600*    RULE 4 -- TX-TYPE CHECKED FIRST, THEN SOURCE, THEN ACTION.
063700     IF WS-LT-TX-TYPE (WS-LT-SUB) = SPACES
063800        MOVE WS-LT-SUB TO WS-EMIT-SUB
063900        MOVE 'MissingField' TO WS-EMIT-TYPE
064000        MOVE 'type is blank' TO WS-EMIT-DETAILS
064100        PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
064200     ELSE
064300        IF WS-LT-SOURCE (WS-LT-SUB) = SPACES
064400           MOVE WS-LT-SUB TO WS-EMIT-SUB
064500           MOVE 'MissingField' TO WS-EMIT-TYPE
064600           MOVE 'source is blank' TO WS-EMIT-DETAILS
064700           PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
064800        ELSE
064900           IF WS-LT-ACTION (WS-LT-SUB) = SPACES
065000              MOVE WS-LT-SUB TO WS-EMIT-SUB
065100              MOVE 'MissingField' TO WS-EMIT-TYPE
065200              MOVE 'action is blank' TO WS-EMIT-DETAILS
065300              PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
065400           END-IF
065500        END-IF
065600     END-IF.
065700
065800 450-EXIT.
065900     EXIT.
066000
066100 500-RULE-RAPID-MANUAL.
066200
066300*    RULE 5 -- A MANUAL DEBIT IS FLAGGED IF AN EARLIER ROW FOR THE
066400*    SAME USER, SAME TYPE AND SAME AMOUNT FELL WITHIN 60 SECONDS.
066500*    THE LEDGER IS SORTED BY USER THEN TIMESTAMP, SO SCANNING BACK
066600*    ONE USER'S BLOCK AT A TIME IS ENOUGH.  SOURCE NEED ONLY CONTAIN
066700*    "MANUAL" SOMEWHERE, NOT MATCH IT EXACTLY.              -- L.K.P.
066800     IF WS-LT-TX-TYPE (WS-LT-SUB) = 'DEBIT'
066900        PERFORM 507-CHECK-SOURCE-MANUAL THRU 507-EXIT
067000        IF BSL-SCAN-FOUND
067100           MOVE WS-LT-SUB TO WS-SUB-B
067200           MOVE 'NO ' TO WS-SRCH-FOUND-SW
067300           MOVE 'NO ' TO WS-USER-BOUNDARY-SW
067400           PERFORM 505-SCAN-BACK-MANUAL THRU 505-EXIT
067500               UNTIL WS-SUB-B <= 1 OR WS-SRCH-ENTRY-FOUND
067600                  OR WS-USER-BOUNDARY-HIT
067700           IF WS-SRCH-ENTRY-FOUND
067800              MOVE WS-LT-SUB TO WS-EMIT-SUB
067900              MOVE 'RapidManualDeduction' TO WS-EMIT-TYPE
068000              MOVE 'Repeated manual DEBIT within 60.0s'
068100                   TO WS-EMIT-DETAILS
068200              PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
068300           END-IF
068400        END-IF
068500     END-IF.
068600
068700 500-EXIT.
068800     EXIT.
068900
069000 505-SCAN-BACK-MANUAL.
069100
069200     COMPUTE WS-SUB-B = WS-SUB-B - 1.
069300     IF WS-LT-USER-ID (WS-SUB-B) NOT = WS-LT-USER-ID (WS-LT-SUB)
069400        MOVE 'YES' TO WS-USER-BOUNDARY-SW
069500     ELSE
069600        IF WS-LT-TX-TYPE (WS-SUB-B) = WS-LT-TX-TYPE (WS-LT-SUB)
069700           AND WS-LT-AMOUNT (WS-SUB-B) = WS-LT-AMOUNT (WS-LT-SUB)
069800           COMPUTE WK-GAP-MS =
069900               WS-LT-TOTAL-MS (WS-LT-SUB) - WS-LT-TOTAL-MS (WS-SUB-B)
070000           IF WK-GAP-MS >= 0
070100              COMPUTE WK-GAP-SECS = WK-GAP-MS / 1000
070200              IF WK-GAP-SECS <= BSL-RAPID-MANUAL-SECS
070300                 MOVE 'YES' TO WS-SRCH-FOUND-SW
070400              END-IF
070500           END-IF
070600        END-IF
070700     END-IF.
070800
070900 505-EXIT.
071000     EXIT.
071100
071200 507-CHECK-SOURCE-MANUAL.
071300
071400*    SAME SCAN SHAPE AS 870-GENERIC-SCAN, SCOPED TO THE 20-BYTE
071500*    SOURCE FIELD SINCE IT IS NOT THE SAME LENGTH AS ACTION.
071600     MOVE WS-LT-SOURCE (WS-LT-SUB) TO WS-SOURCE-UC.
071700     INSPECT WS-SOURCE-UC CONVERTING
071800             'abcdefghijklmnopqrstuvwxyz' TO
071900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
072000     MOVE 'NO ' TO WS-SCAN-FOUND-SW.
072100     MOVE 0 TO WS-SCAN-FOUND-POS.
072200     MOVE 6 TO WS-SCAN-PATLEN.
072300     COMPUTE WS-SCAN-LIMIT = 20 - WS-SCAN-PATLEN + 1.
072400     PERFORM 508-TEST-SOURCE-POS THRU 508-EXIT
072500         VARYING WS-SCAN-IX FROM 1 BY 1
072600         UNTIL WS-SCAN-IX > WS-SCAN-LIMIT OR BSL-SCAN-FOUND.
072700
072800 507-EXIT.
072900     EXIT.
073000
073100 508-TEST-SOURCE-POS.
073200
073300     IF WS-SOURCE-UC (WS-SCAN-IX : WS-SCAN-PATLEN) = 'MANUAL'
073400        MOVE 'YES' TO WS-SCAN-FOUND-SW
073500        MOVE WS-SCAN-IX TO WS-SCAN-FOUND-POS.
073600
073700 508-EXIT.
073800     EXIT.
073900
074000 550-RULE-CONTINUITY-BREAK.
074100
074200*    RULE 6 -- PASSED THROUGH FROM THE LEDGER BUILDER'S OWN CHECK.
074300     IF WS-LT-CONTINUITY-SW (WS-LT-SUB) = 'Y'
074400        MOVE WS-LT-SUB TO WS-EMIT-SUB
074500        MOVE 'ContinuityBreak' TO WS-EMIT-TYPE
074600        MOVE 'OLD BALANCE DOES NOT MATCH PREVIOUS NEW BALANCE'
074700             TO WS-EMIT-DETAILS
074800        PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
074900     END-IF.
075000
075100 550-EXIT.
075200     EXIT.
075300
075400 600-RULE-BALANCE-MISMATCH.
075500
075600*    RULE 7 -- PASSED THROUGH FROM THE LEDGER BUILDER'S OWN CHECK,
075700*    WITH THE EXPECTED AND ACTUAL BALANCES NAMED IN THE DETAILS TEXT.
075800     IF WS-LT-MISMATCH-SW (WS-LT-SUB) = 'Y'
075900        MOVE WS-LT-SUB TO WS-EMIT-SUB
076000        MOVE 'BalanceMismatch' TO WS-EMIT-TYPE
076100        MOVE WS-LT-EXPECTED-BALANCE (WS-LT-SUB) TO WS-BAL-EDIT-1
076200        MOVE WS-LT-NEW-BALANCE (WS-LT-SUB)      TO WS-BAL-EDIT-2
076300        MOVE SPACES TO WS-EMIT-DETAILS
076400        STRING 'Expected ' DELIMITED BY SIZE
076500               WS-BAL-EDIT-1 DELIMITED BY SIZE
076600               ' != Actual ' DELIMITED BY SIZE
076700               WS-BAL-EDIT-2 DELIMITED BY SIZE
076800            INTO WS-EMIT-DETAILS
076900        PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
077000     END-IF.
077100
077200 600-EXIT.
077300     EXIT.
077400
077500 650-RULE-BURST.
077600
077700*    RULE 8 -- THIS ROW AND THE IMMEDIATELY PRIOR ROW BELONG TO THE
077800*    SAME USER AND ARE LESS THAN ONE SECOND APART.
077900     IF WS-LT-SUB > 1
078000        AND WS-LT-USER-ID (WS-LT-SUB) = WS-LT-USER-ID (WS-LT-SUB - 1)
078100        COMPUTE WK-GAP-MS =
078200            WS-LT-TOTAL-MS (WS-LT-SUB) - WS-LT-TOTAL-MS (WS-LT-SUB - 1)
078300        IF WK-GAP-MS >= 0
078400           COMPUTE WK-GAP-SECS = WK-GAP-MS / 1000
078500           IF WK-GAP-SECS < BSL-BURST-SECS
078600              MOVE WS-LT-SUB TO WS-EMIT-SUB
078700              MOVE 'Burst' TO WS-EMIT-TYPE
078800              MOVE 'Transactions within <1s of each other'
078900                   TO WS-EMIT-DETAILS
079000              PERFORM 800-EMIT-ANOMALY THRU 800-EXIT
079100           END-IF
079200        END-IF
079300     END-IF.
079400
079500 650-EXIT.
079600     EXIT.
079700
079800 700-RULE-CURRENCY-MISMATCH.
079900
080000*    RULE 9 -- THE LEDGER IS SORTED BY USER, SO EACH USER'S ROWS ARE
080100*    ONE CONTIGUOUS BLOCK.  IF ANY ROW IN THE BLOCK DISAGREES WITH
080200*    THE BLOCK'S FIRST CURRENCY, FLAG THE WHOLE BLOCK.
080300     IF WS-LT-CTR > 0
080400        MOVE 1 TO WS-USER-START-SUB
080500        PERFORM 705-PROCESS-CURRENCY-BLOCK THRU 705-EXIT
080600            UNTIL WS-USER-START-SUB > WS-LT-CTR
080700     END-IF.
080800
080900 700-EXIT.
081000     EXIT.
081100
081200 705-PROCESS-CURRENCY-BLOCK.
081300
081400     MOVE WS-USER-START-SUB TO WS-USER-END-SUB.
081500     PERFORM 707-EXTEND-BLOCK THRU 707-EXIT
081600         UNTIL WS-USER-END-SUB >= WS-LT-CTR
081700            OR WS-LT-USER-ID (WS-USER-END-SUB + 1) NOT =
081800               WS-LT-USER-ID (WS-USER-START-SUB).
081900     MOVE 'NO ' TO WS-MIXED-CURRENCY-SW.
082000     PERFORM 710-CHECK-CURRENCY THRU 710-EXIT
082100         VARYING WS-LT-SUB FROM WS-USER-START-SUB BY 1
082200         UNTIL WS-LT-SUB > WS-USER-END-SUB.
082300     IF WS-USER-HAS-MIXED-CURRENCY
082400        PERFORM 715-EMIT-CURRENCY-ROW THRU 715-EXIT
082500            VARYING WS-LT-SUB FROM WS-USER-START-SUB BY 1
082600            UNTIL WS-LT-SUB > WS-USER-END-SUB
082700     END-IF.
082800     COMPUTE WS-USER-START-SUB = WS-USER-END-SUB + 1.
082900
083000 705-EXIT.
083100     EXIT.
083200
083300 707-EXTEND-BLOCK.
083400
083500     ADD 1 TO WS-USER-END-SUB.
083600
083700 707-EXIT.
083800     EXIT.
083900
084000 710-CHECK-CURRENCY.
084100
084200     IF WS-LT-CURRENCY (WS-LT-SUB) NOT =
084300        WS-LT-CURRENCY (WS-USER-START-SUB)
084400        MOVE 'YES' TO WS-MIXED-CURRENCY-SW
084500     END-IF.
084600
084700 710-EXIT.
084800     EXIT.
084900
085000 715-EMIT-CURRENCY-ROW.
085100
085200     MOVE WS-LT-SUB TO WS-EMIT-SUB.
085300     MOVE 'CurrencyMismatch' TO WS-EMIT-TYPE.
085400     MOVE 'Multiple currencies detected for same user'
085500          TO WS-EMIT-DETAILS.
085600     PERFORM 800-EMIT-ANOMALY THRU 800-EXIT.
085700
085800 715-EXIT.
085900     EXIT.
086000
086100 800-EMIT-ANOMALY.
086200
086300*    COMMON RELEASE HELPER -- EVERY RULE ABOVE SETS WS-EMIT-SUB,
086400*    WS-EMIT-TYPE AND WS-EMIT-DETAILS THEN COMES HERE.
086500     INITIALIZE SW-BSL-ANOM-WORK.
086600     MOVE WS-LT-TIMESTAMP (WS-EMIT-SUB)    TO BSL-AN-TIMESTAMP.
086700     MOVE WS-LT-USER-ID (WS-EMIT-SUB)      TO BSL-AN-USER-ID.
086800     MOVE WS-LT-TX-ID (WS-EMIT-SUB)        TO BSL-AN-TX-ID.
086900     MOVE WS-LT-TX-TYPE (WS-EMIT-SUB)      TO BSL-AN-TX-TYPE.
087000     MOVE WS-LT-SOURCE (WS-EMIT-SUB)       TO BSL-AN-SOURCE.
087100     MOVE WS-LT-ACTION (WS-EMIT-SUB)       TO BSL-AN-ACTION.
087200     MOVE WS-LT-AMOUNT (WS-EMIT-SUB)       TO BSL-AN-AMOUNT.
087300     MOVE WS-LT-OLD-BALANCE (WS-EMIT-SUB)  TO BSL-AN-OLD-BALANCE.
087400     MOVE WS-LT-NEW-BALANCE (WS-EMIT-SUB)  TO BSL-AN-NEW-BALANCE.
087500     MOVE WS-EMIT-TYPE                     TO BSL-AN-ANOMALY-TYPE.
087600     MOVE WS-EMIT-DETAILS                  TO BSL-AN-DETAILS.
087700     RELEASE SW-BSL-ANOM-WORK.
087800     ADD 1 TO WS-ANOM-CTR.
087900
088000 800-EXIT.
088100     EXIT.
088200
088300 870-GENERIC-SCAN.
088400
088500*    SAME SHAPE AS BSLPARSE'S 800-GENERIC-SCAN, SCALED TO THE
088600*    30-BYTE ACTION FIELD INSTEAD OF THE 500-BYTE LOG LINE.
088700     MOVE 'NO ' TO WS-SCAN-FOUND-SW.
088800     MOVE 0 TO WS-SCAN-FOUND-POS.
088900     COMPUTE WS-SCAN-LIMIT = 30 - WS-SCAN-PATLEN + 1.
089000     PERFORM 880-TEST-SCAN-POS THRU 880-EXIT
089100         VARYING WS-SCAN-IX FROM 1 BY 1
089200         UNTIL WS-SCAN-IX > WS-SCAN-LIMIT OR BSL-SCAN-FOUND.
089300
089400 870-EXIT.
089500     EXIT.
089600
089700 880-TEST-SCAN-POS.
089800
089900     IF WS-ACTION-UC (WS-SCAN-IX : WS-SCAN-PATLEN) =
090000        WS-SCAN-PATTERN (1 : WS-SCAN-PATLEN)
090100        MOVE 'YES' TO WS-SCAN-FOUND-SW
090200        MOVE WS-SCAN-IX TO WS-SCAN-FOUND-POS.
090300
090400 880-EXIT.
090500     EXIT.
090600
090700 900-SRT-OUTPUT-PROCD.
090800
090900     PERFORM 905-WRITE-HEADINGS THRU 905-EXIT.
091000     PERFORM 910-RETURN-SRTD-REC THRU 910-EXIT.
091100     PERFORM 920-WRT-SRTD-REC THRU 920-EXIT UNTIL EOF-ANOM-SORT.
091200
091300 900-EXIT.
091400     EXIT.
091500
091600 905-WRITE-HEADINGS.
091700
091800     ADD 1 TO WS-RPT-PAGE-COUNT.
091900     MOVE WS-RPT-PAGE-COUNT TO RPT-PAGE-NO-ANM.
092000     WRITE ANOMALY-RPT-LINE FROM HL-ANOMALY-HDR1
092100         AFTER ADVANCING NEXT-PAGE.
092200     MOVE 1 TO WS-RPT-LINES-USED.
092300     WRITE ANOMALY-RPT-LINE FROM HL-ANOMALY-HDR2
092400         AFTER ADVANCING 2 LINES.
092500     ADD 1 TO WS-RPT-LINES-USED.
092600
092700 905-EXIT.
092800     EXIT.
092900
093000 910-RETURN-SRTD-REC.
093100
093200     RETURN SW-BSL-ANOM-SORT-FILE
093300         AT END  MOVE 'YES' TO WS-EOF-SORT-SW
093400                 GO TO 910-EXIT.
093500     ADD 1 TO WS-RETR-CTR.
093600
093700 910-EXIT.
093800     EXIT.
093900
094000 920-WRT-SRTD-REC.
094100
094200     PERFORM 930-WRITE-ANOMALY-RPT-LINE THRU 930-EXIT.
094300     PERFORM 910-RETURN-SRTD-REC THRU 910-EXIT.
094400
094500 920-EXIT.
094600     EXIT.
094700
094800 930-WRITE-ANOMALY-RPT-LINE.
094900
095000     IF WS-RPT-LINES-USED >= WS-RPT-LINES-PER-PAGE
095100        PERFORM 905-WRITE-HEADINGS THRU 905-EXIT
095200     END-IF.
095300     MOVE SPACES TO DL-ANOMALY-DETAIL.
095400     MOVE BSL-AN-TIMESTAMP    TO TIMESTAMP-DL.
095500     MOVE BSL-AN-USER-ID      TO USER-ID-DL.
095600     MOVE BSL-AN-TX-ID        TO TX-ID-DL.
095700     MOVE BSL-AN-ANOMALY-TYPE TO ANOMALY-TYPE-DL.
095800     MOVE BSL-AN-AMOUNT       TO AMOUNT-DL.
095900     MOVE BSL-AN-DETAILS      TO DETAILS-DL.
096000     WRITE ANOMALY-RPT-LINE FROM DL-ANOMALY-DETAIL.
096100     ADD 1 TO WS-RPT-LINES-USED.
096200     ADD 1 TO WS-WRTN-CTR.
096300
096400 930-EXIT.
096500     EXIT.
096600
096700 950-DISPLAY-PROG-DIAG.
096800
096900     DISPLAY 'BSLANOML RUN DIAGNOSTICS'.
097000     MOVE 'LEDGER RECORDS READ.........' TO DISP-MESSAGE.
097100     MOVE WS-READ-CTR TO DISP-VALUE.
097200     DISPLAY DISP-MESSAGE DISP-VALUE.
097300     MOVE 'ANOMALIES RELEASED TO SORT..' TO DISP-MESSAGE.
097400     MOVE WS-ANOM-CTR TO DISP-VALUE.
097500     DISPLAY DISP-MESSAGE DISP-VALUE.
097600     MOVE 'ANOMALY LINES WRITTEN.......' TO DISP-MESSAGE.
097700     MOVE WS-WRTN-CTR TO DISP-VALUE.
097800     DISPLAY DISP-MESSAGE DISP-VALUE.
097900     MOVE 'DISTINCT MAD GROUPS.........' TO DISP-MESSAGE.
098000     MOVE WS-GRP-CTR TO DISP-VALUE.
098100     DISPLAY DISP-MESSAGE DISP-VALUE.
098200     MOVE 'DISTINCT USER/TXID PAIRS....' TO DISP-MESSAGE.
098300     MOVE WS-TX-CTR TO DISP-VALUE.
098400     DISPLAY DISP-MESSAGE DISP-VALUE.
098500
098600 950-EXIT.
098700     EXIT.
