000100*****************************************************************
000200*  BSLEVREC  -  BALANCE-SYNC TRANSACTION EVENT RECORD            *
000300*  COMMON LAYOUT FOR THE PARSER'S EVENTS WORK FILE AND FOR THE   *
000400*  LEDGER BUILDER'S INPUT.  ONE RECORD PER BALANCE_SYNC OR       *
000500*  SKIP_CREATE_SUBSCRIPTION EVENT FOUND IN THE SOURCE LOG.       *
000600*  EACH NUMERIC FIELD CARRIES A "-P" PRESENT FLAG BECAUSE THE    *
000700*  SOURCE LOG MAY OMIT ANY OF THEM -- ABSENT NUMERICS TREAT AS   *
000800*  ZERO IN ARITHMETIC BUT STILL COUNT AS MISSING FOR THE         *
000900*  MISMATCH RULE.                                    -- R.N.    *
001000*****************************************************************
001100 01  BSL-EVENT-RECORD.
001200     05  BSL-EVENT-TYPE           PIC X(20).
001300         88  BSL-IS-BALANCE-SYNC        VALUE 'BALANCE_SYNC'.
001400         88  BSL-IS-SKIP-SUBSCRIPTION   VALUE
001500                                        'SKIP_CREATE_SUBSCRIPTION'.
001600     05  BSL-TIMESTAMP            PIC X(24).
001700     05  BSL-TIMESTAMP-R REDEFINES BSL-TIMESTAMP.
001800         10  BSL-TS-YYYY          PIC X(4).
001900         10  FILLER               PIC X.
002000         10  BSL-TS-MM            PIC X(2).
002100         10  FILLER               PIC X.
002200         10  BSL-TS-DD            PIC X(2).
002300         10  FILLER               PIC X.
002400         10  BSL-TS-HH            PIC X(2).
002500         10  FILLER               PIC X.
002600         10  BSL-TS-MI            PIC X(2).
002700         10  FILLER               PIC X.
002800         10  BSL-TS-SS            PIC X(2).
002900         10  FILLER               PIC X.
003000         10  BSL-TS-MMM           PIC X(3).
003100         10  FILLER               PIC X.
003200     05  BSL-TIMESTAMP-NUM-R REDEFINES BSL-TIMESTAMP.
003300         10  BSL-TSN-YYYY         PIC 9(4).
003400         10  FILLER               PIC X.
003500         10  BSL-TSN-MM           PIC 9(2).
003600         10  FILLER               PIC X.
003700         10  BSL-TSN-DD           PIC 9(2).
003800         10  FILLER               PIC X.
003900         10  BSL-TSN-HH           PIC 9(2).
004000         10  FILLER               PIC X.
004100         10  BSL-TSN-MI           PIC 9(2).
004200         10  FILLER               PIC X.
004300         10  BSL-TSN-SS           PIC 9(2).
004400         10  FILLER               PIC X.
004500         10  BSL-TSN-MMM          PIC 9(3).
004600         10  FILLER               PIC X.
004700     05  BSL-TIMESTAMP-PRESENT    PIC X.
004800         88  BSL-TIMESTAMP-IS-PRESENT   VALUE 'Y'.
004900     05  BSL-MESSAGE-ID           PIC X(36).
005000     05  BSL-USER-ID              PIC X(20).
005100     05  BSL-TX-ID                PIC X(36).
005200     05  BSL-TX-TYPE              PIC X(10).
005300         88  BSL-TX-IS-CREDIT           VALUE 'CREDIT'.
005400         88  BSL-TX-IS-DEBIT            VALUE 'DEBIT'.
005500     05  BSL-SOURCE               PIC X(20).
005600     05  BSL-ACTION               PIC X(30).
005700     05  BSL-CURRENCY             PIC X(3).
005800     05  BSL-AMOUNT               PIC S9(9)V9(4) COMP-3.
005900     05  BSL-AMOUNT-PRESENT       PIC X.
006000         88  BSL-AMOUNT-IS-PRESENT      VALUE 'Y'.
006100     05  BSL-VAT                  PIC S9(9)V9(4) COMP-3.
006200     05  BSL-VAT-PRESENT          PIC X.
006300         88  BSL-VAT-IS-PRESENT         VALUE 'Y'.
006400     05  BSL-OLD-BALANCE          PIC S9(9)V9(4) COMP-3.
006500     05  BSL-OLD-BALANCE-PRESENT  PIC X.
006600         88  BSL-OLD-BALANCE-IS-PRESENT VALUE 'Y'.
006700     05  BSL-NEW-BALANCE          PIC S9(9)V9(4) COMP-3.
006800     05  BSL-NEW-BALANCE-PRESENT  PIC X.
006900         88  BSL-NEW-BALANCE-IS-PRESENT VALUE 'Y'.
007000     05  BSL-PAYMENT-BALANCE      PIC S9(9)V9(4) COMP-3.
007100     05  BSL-PAYMENT-BAL-PRESENT  PIC X.
007200         88  BSL-PAYMENT-BAL-IS-PRESENT VALUE 'Y'.
007300     05  FILLER                   PIC X(110).
