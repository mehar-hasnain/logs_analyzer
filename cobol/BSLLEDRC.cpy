000100*****************************************************************
000200*  BSLLEDRC  -  BALANCE-SYNC LEDGER RECORD                       *
000300*  THE TRANSACTION EVENT FIELDS CARRIED FORWARD UNCHANGED, PLUS  *
000400*  THE LEDGER BUILDER'S COMPUTED FIELDS (EXPECTED BALANCE,       *
000500*  MISMATCH/CONTINUITY/OVERDRAFT FLAGS, SUGGESTED ADJUSTMENT).   *
000600*  WRITTEN BY BSLLEDGR; READ BY BSLSUMRY AND BSLANOML.           *
000700*****************************************************************
000800 01  BSL-LEDGER-RECORD.
000900     05  BSL-LD-EVENT-TYPE        PIC X(20).
001000     05  BSL-LD-TIMESTAMP         PIC X(24).
001100     05  BSL-LD-TIMESTAMP-R REDEFINES BSL-LD-TIMESTAMP.
001200         10  BSL-LD-TS-YYYY       PIC X(4).
001300         10  FILLER               PIC X.
001400         10  BSL-LD-TS-MM         PIC X(2).
001500         10  FILLER               PIC X.
001600         10  BSL-LD-TS-DD         PIC X(2).
001700         10  FILLER               PIC X.
001800         10  BSL-LD-TS-HH         PIC X(2).
001900         10  FILLER               PIC X.
002000         10  BSL-LD-TS-MI         PIC X(2).
002100         10  FILLER               PIC X.
002200         10  BSL-LD-TS-SS         PIC X(2).
002300         10  FILLER               PIC X.
002400         10  BSL-LD-TS-MMM        PIC X(3).
002500         10  FILLER               PIC X.
002600     05  BSL-LD-TIMESTAMP-NUM-R REDEFINES BSL-LD-TIMESTAMP.
002700         10  BSL-LD-TSN-YYYY      PIC 9(4).
002800         10  FILLER               PIC X.
002900         10  BSL-LD-TSN-MM        PIC 9(2).
003000         10  FILLER               PIC X.
003100         10  BSL-LD-TSN-DD        PIC 9(2).
003200         10  FILLER               PIC X.
003300         10  BSL-LD-TSN-HH        PIC 9(2).
003400         10  FILLER               PIC X.
003500         10  BSL-LD-TSN-MI        PIC 9(2).
003600         10  FILLER               PIC X.
003700         10  BSL-LD-TSN-SS        PIC 9(2).
003800         10  FILLER               PIC X.
003900         10  BSL-LD-TSN-MMM       PIC 9(3).
004000         10  FILLER               PIC X.
004100     05  BSL-LD-TIMESTAMP-PRES    PIC X.
004200         88  BSL-LD-TIMESTAMP-OK        VALUE 'Y'.
004300     05  BSL-LD-MESSAGE-ID        PIC X(36).
004400     05  BSL-LD-USER-ID           PIC X(20).
004500     05  BSL-LD-TX-ID             PIC X(36).
004600     05  BSL-LD-TX-TYPE           PIC X(10).
004700         88  BSL-LD-IS-CREDIT           VALUE 'CREDIT'.
004800         88  BSL-LD-IS-DEBIT            VALUE 'DEBIT'.
004900     05  BSL-LD-SOURCE            PIC X(20).
005000     05  BSL-LD-ACTION            PIC X(30).
005100     05  BSL-LD-CURRENCY          PIC X(3).
005200     05  BSL-LD-AMOUNT            PIC S9(9)V9(4) COMP-3.
005300     05  BSL-LD-AMOUNT-PRES       PIC X.
005400         88  BSL-LD-AMOUNT-OK           VALUE 'Y'.
005500     05  BSL-LD-VAT               PIC S9(9)V9(4) COMP-3.
005600     05  BSL-LD-VAT-PRES          PIC X.
005700         88  BSL-LD-VAT-OK              VALUE 'Y'.
005800     05  BSL-LD-OLD-BALANCE       PIC S9(9)V9(4) COMP-3.
005900     05  BSL-LD-OLD-BAL-PRES      PIC X.
006000         88  BSL-LD-OLD-BAL-OK          VALUE 'Y'.
006100     05  BSL-LD-NEW-BALANCE       PIC S9(9)V9(4) COMP-3.
006200     05  BSL-LD-NEW-BAL-PRES      PIC X.
006300         88  BSL-LD-NEW-BAL-OK          VALUE 'Y'.
006400     05  BSL-LD-PAYMENT-BALANCE   PIC S9(9)V9(4) COMP-3.
006500     05  BSL-LD-PAYMENT-BAL-PRES  PIC X.
006600         88  BSL-LD-PAYMENT-BAL-OK      VALUE 'Y'.
006700*    -------------  LEDGER BUILDER COMPUTED FIELDS  -------------
006800     05  BSL-LD-EXPECTED-BALANCE  PIC S9(9)V9(4) COMP-3.
006900     05  BSL-LD-EXPECTED-PRES     PIC X.
007000         88  BSL-LD-EXPECTED-OK         VALUE 'Y'.
007100     05  BSL-LD-FILLED-BALANCE    PIC S9(9)V9(4) COMP-3.
007200     05  BSL-LD-FILLED-BAL-PRES   PIC X.
007300         88  BSL-LD-FILLED-BAL-OK       VALUE 'Y'.
007400     05  BSL-LD-BALANCE-MISMATCH  PIC X.
007500         88  BSL-LD-MISMATCH-YES        VALUE 'Y'.
007600     05  BSL-LD-CONTINUITY-BREAK  PIC X.
007700         88  BSL-LD-CONTINUITY-YES      VALUE 'Y'.
007800     05  BSL-LD-OVERDRAFT         PIC X.
007900         88  BSL-LD-OVERDRAFT-YES       VALUE 'Y'.
008000     05  BSL-LD-OVERDRAFT-REASON  PIC X(40).
008100     05  BSL-LD-SUGGESTED-ADJ     PIC S9(9)V9(4) COMP-3.
008200     05  FILLER                   PIC X(44).
