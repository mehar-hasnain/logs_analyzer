000100*****************************************************************
000200*  BSLPARM  -  BALANCE-SYNC LEDGER RUN PARAMETERS               *
000300*  COPIED INTO EVERY STEP OF THE BALANCE-SYNC LEDGER CHAIN SO   *
000400*  THE ROUNDING/TOLERANCE RULES STAY IN ONE PLACE.  THESE WERE  *
000500*  CONTROL-CARD VALUES UNDER THE OLD JOB; THEY ARE SHOP         *
000600*  CONSTANTS NOW UNTIL OPS ASKS FOR A CARD BACK.      -- R.N.   *
000700*****************************************************************
000800 01  BSL-RUN-PARMS.
000900     05  BSL-DEFAULT-DPS          PIC 9(1)      VALUE 2.
001000     05  BSL-SAR-DPS              PIC 9(1)      VALUE 3.
001100     05  BSL-BHD-DPS              PIC 9(1)      VALUE 4.
001200     05  BSL-PARSER-DEFAULT-DPS   PIC 9(1)      VALUE 3.
001300     05  BSL-TOLERANCE            PIC S9(5)V9(4) COMP-3
001400                                                VALUE +0.0050.
001500     05  BSL-ZERO-CLAMP           PIC S9(5)V9(9) COMP-3
001600                                        VALUE +0.000000001.
001700     05  BSL-MAD-ZSCORE-MIN       PIC S9(3)V99  COMP-3
001800                                                VALUE +6.00.
001900     05  BSL-RAPID-MANUAL-SECS    PIC S9(5)     COMP-3 VALUE +60.
001950     05  BSL-BURST-SECS           PIC S9(5)V99  COMP-3 VALUE +1.00.
001975     05  FILLER                   PIC X(8).
