000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BSLSUMRY.
000300 AUTHOR.        T G DRISCOLL.
000400 INSTALLATION.  OPERATIONS CENTER - RECONCILIATION UNIT.
000500 DATE-WRITTEN.  06-18-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  BSLSUMRY  -  BALANCE-SYNC LEDGER SUMMARIZER                    *
001100*  SINGLE PASS OVER THE LEDGER WORK FILE WRITTEN BY BSLLEDGR.      *
001200*  ACCUMULATES GRAND TOTALS, A PER-USER CONTROL BREAK, A PER-      *
001300*  SOURCE/TYPE TABLE, AND THE OVERDRAFT SUBSET.  WRITES A SUMMARY  *
001400*  REPORT (PER-USER LINES THEN GRAND TOTALS THEN PER-SOURCE LINES) *
001500*  AND AN OVERDRAFT REPORT.  LEDGER IS ALREADY SORTED BY USER SO   *
001600*  THE PER-USER BREAK NEEDS NO SEPARATE SORT STEP.        -- T.G.D.*
001700******************************************************************
001800*
001900*        INPUT FILE   - LEDGER WORK FILE (UT-S-BSLLDG)
002000*        OUTPUT FILES - SUMMARY REPORT   (UT-S-BSLSUM)
002100*                       OVERDRAFT REPORT (UT-S-BSLOVD)
002200*
002300******************************************************************
002400*                     C H A N G E   L O G
002500******************************************************************
002600*  06-18-91  T.G.D. ORIGINAL.  GRAND TOTALS AND PER-USER BREAK
002700*                   ONLY; NO SOURCE/TYPE TABLE YET.
002800*  01-09-92  R.N.   ADDED THE PER-(SOURCE,TYPE) TOTALS TABLE -
002900*                   ACCTG WANTED A BREAKDOWN BY CHANNEL.  REQ
003000*                   BSL-0022.
003100*  08-04-92  T.G.D. ADDED THE OVERDRAFT REPORT AS A SECOND OUTPUT
003200*                   OF THIS STEP RATHER THAN A SEPARATE JOB - SAVES
003300*                   A READ OF THE LEDGER FILE.  TICKET RU-119.
003400*  03-30-94  R.N.   DISTINCT-USER COUNT WAS OFF BY ONE WHEN THE
003500*                   LEDGER FILE WAS EMPTY.  FIXED IN 250-PRSS-
003600*                   USER-BREAK.  TICKET RU-277.
003700*  11-11-96  T.G.D. SOURCE/TYPE TABLE SIZE RAISED FROM 50 TO 200
003800*                   ENTRIES - RAN OUT OF ROOM ON THE MONTH-END RUN.
003900*                   TICKET RU-388.
004000*  08-04-98  R.N.   Y2K REVIEW.  NO DATE ARITHMETIC IN THIS PROGRAM
004100*                   -- TIMESTAMPS ARE CARRIED AS TEXT ONLY.  NO
004200*                   CHANGE REQUIRED, SIGNED OFF RU-Y2K-0077.
004300*  02-22-00  T.G.D. DEBIT/CREDIT GRAND TOTALS NOW SUM RAW AMOUNT
004400*                   WITH NO SIGN FLIP, MATCHING THE PER-USER
004500*                   TOTALS.  PREVIOUSLY DEBIT WAS NEGATED.  TICKET
004600*                   RU-401.
004700*  05-17-02  R.N.   ADDED PAGE-BREAK HEADINGS TO BOTH REPORTS.
004800*  09-15-05  T.G.D. DIAGNOSTIC COUNTS EXPANDED TO MATCH BSLLEDGR.
004900*                   TICKET RU-512.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT LEDGER-INPUT-FILE ASSIGN TO UT-S-BSLLDG.
006400     SELECT SUMMARY-RPT       ASSIGN TO UT-S-BSLSUM.
006500     SELECT OVERDRAFT-RPT     ASSIGN TO UT-S-BSLOVD.
006600
006700 DATA DIVISION.
006800
006900 FILE SECTION.
007000
007100 FD  LEDGER-INPUT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 350 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS LEDGER-INPUT-REC.
007700
007800 01  LEDGER-INPUT-REC.
007900     COPY BSLLEDRC.
008000
008100 FD  SUMMARY-RPT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 133 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SUMMARY-RPT-LINE.
008700
008800 01  SUMMARY-RPT-LINE              PIC X(133).
008900
009000 FD  OVERDRAFT-RPT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 133 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS OVERDRAFT-RPT-LINE.
009600
009700 01  OVERDRAFT-RPT-LINE            PIC X(133).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  PROGRAM-INDICATOR-SWITCHES.
010200     05  WS-EOF-LEDGER-SW        PIC X(3)       VALUE 'NO '.
010300         88  EOF-LEDGER                         VALUE 'YES'.
010400     05  WS-FIRST-REC-SW         PIC X(3)       VALUE 'YES'.
010500         88  FIRST-LEDGER-REC                   VALUE 'YES'.
010600     05  FILLER                  PIC X(4).
010700
010800 01  WS-ACCUMULATORS.
010900     05  WS-READ-CTR             PIC 9(7)  COMP VALUE ZERO.
011000     05  WS-WRTN-SUM-CTR         PIC 9(7)  COMP VALUE ZERO.
011100     05  WS-WRTN-OVD-CTR         PIC 9(7)  COMP VALUE ZERO.
011200     05  WS-USER-BREAK-CTR       PIC 9(7)  COMP VALUE ZERO.
011300     05  FILLER                  PIC X(4).
011400*    EYEBALL VIEW FOR THE OPERATOR CONSOLE LOG WHEN THE STEP ABENDS
011500*    BEFORE THE FINAL DIAGNOSTIC DISPLAY GETS A CHANCE TO RUN.
011600 01  WS-ACCUM-EYEBALL-R REDEFINES WS-ACCUMULATORS.
011700     05  FILLER                  PIC X(20).
011800
011900 01  WS-GRAND-TOTALS.
012000     05  WS-GRAND-TX-CTR         PIC 9(7)       COMP VALUE ZERO.
012100     05  WS-GRAND-USER-CTR       PIC 9(7)       COMP VALUE ZERO.
012200     05  WS-GRAND-DEBIT-TOTAL    PIC S9(11)V9(4) COMP-3 VALUE ZERO.
012300     05  WS-GRAND-CREDIT-TOTAL   PIC S9(11)V9(4) COMP-3 VALUE ZERO.
012400     05  FILLER                  PIC X(4).
012500
012600 01  WS-USER-BREAK-FIELDS.
012700     05  WS-PREV-USER-ID         PIC X(20)      VALUE SPACES.
012800*    ABBREVIATED-KEY VIEW -- QUICK EYEBALL OF THE FIRST 8 BYTES OF
012900*    THE BREAK KEY WHEN THIS FIELD SHOWS UP IN A DUMP.  -- R.N.
013000     05  WS-PREV-USER-ID-R   REDEFINES WS-PREV-USER-ID.
013100         10  WS-PREV-USER-ID-PFX  PIC X(8).
013200         10  FILLER               PIC X(12).
013300     05  WS-USER-TX-CTR          PIC 9(7)       COMP VALUE ZERO.
013400     05  WS-USER-DEBIT-TOTAL     PIC S9(11)V9(4) COMP-3 VALUE ZERO.
013500     05  WS-USER-CREDIT-TOTAL    PIC S9(11)V9(4) COMP-3 VALUE ZERO.
013600     05  WS-USER-OVERDRAFT-CTR   PIC 9(7)       COMP VALUE ZERO.
013700     05  WS-USER-MISMATCH-CTR    PIC 9(7)       COMP VALUE ZERO.
013800     05  WS-USER-CONTNTY-CTR     PIC 9(7)       COMP VALUE ZERO.
013900     05  FILLER                  PIC X(4).
014000
014100 01  WS-SUMMARY-REPORT-CONTROLS.
014200     05  WS-SUM-PAGE-COUNT       PIC S9(3) COMP VALUE ZERO.
014300     05  WS-SUM-LINES-PER-PAGE   PIC S9(2) COMP VALUE +50.
014400     05  WS-SUM-LINES-USED       PIC S9(2) COMP VALUE +51.
014500     05  WS-SUM-LINE-SPACING     PIC S9(1) COMP VALUE +1.
014600     05  FILLER                  PIC X(4).
014700
014800 01  WS-OVERDRAFT-REPORT-CONTROLS.
014900     05  WS-OVD-PAGE-COUNT       PIC S9(3) COMP VALUE ZERO.
015000     05  WS-OVD-LINES-PER-PAGE   PIC S9(2) COMP VALUE +50.
015100     05  WS-OVD-LINES-USED       PIC S9(2) COMP VALUE +51.
015200     05  WS-OVD-LINE-SPACING     PIC S9(1) COMP VALUE +1.
015300     05  FILLER                  PIC X(4).
015400
015500*    PER-(SOURCE,TYPE) TOTALS TABLE -- LINEAR SEARCH-OR-INSERT, IN
015600*    THE SAME STYLE AS THE CLASS TABLE-LOOKUP PROGRAMS THIS SHOP
015700*    TRAINS NEW PROGRAMMERS ON.  200 ENTRIES COVERS EVERY SOURCE/
015800*    TYPE PAIR WE HAVE SEEN ON A MONTH-END RUN WITH PLENTY OF ROOM.
015900 01  WS-SOURCE-TYPE-TABLE.
016000     05  WS-ST-ENTRY-CTR         PIC S9(4)  COMP VALUE ZERO.
016100     05  WS-ST-ENTRY OCCURS 200 TIMES
016200                     INDEXED BY WS-ST-IDX.
016300         10  WS-ST-SOURCE        PIC X(20).
016400         10  WS-ST-TYPE          PIC X(10).
016500         10  WS-ST-AMOUNT-TOTAL  PIC S9(11)V9(4) COMP-3.
016600         10  WS-ST-TX-CTR        PIC 9(7)        COMP.
016700*    COMBINED-KEY VIEW OF ONE TABLE ENTRY -- LETS 310-SEARCH-ST-TABLE
016800*    COMPARE SOURCE+TYPE IN ONE MOVE/COMPARE IF A FASTER SEARCH IS
016900*    EVER NEEDED.  NOT EXERCISED TODAY, LEFT IN FROM THE ADSTAT-STYLE
017000*    TABLE PROTOTYPE THIS WAS CLONED FROM.              -- T.G.D.
017100     05  WS-ST-ENTRY-KEY-R   REDEFINES WS-ST-ENTRY.
017200         10  WS-ST-KEY-VIEW  OCCURS 200 TIMES.
017300             15  WS-ST-KEY-COMBINED  PIC X(30).
017400             15  FILLER              PIC X(12).
017500
017600 01  WS-SEARCH-FIELDS.
017700     05  WS-ST-FOUND-SW          PIC X(3)       VALUE 'NO '.
017800         88  WS-ST-ENTRY-FOUND                  VALUE 'YES'.
017900     05  WS-ST-SUB               PIC S9(4)  COMP VALUE ZERO.
018000     05  FILLER                  PIC X(4).
018100
018200 01  WS-DISPLAY-LINE.
018300     05  DISP-MESSAGE            PIC X(45).
018400     05  DISP-VALUE              PIC ZZZZZZ9.
018500     05  FILLER                  PIC X(4).
018600
018700 01  HL-SUMMARY-HDR1.
018800     05  FILLER            PIC X(1)   VALUE SPACES.
018900     05  FILLER            PIC X(40)
019000              VALUE 'BSLSUMRY  -  BALANCE-SYNC SUMMARY REPORT'.
019100     05  FILLER            PIC X(37)  VALUE SPACES.
019200     05  FILLER            PIC X(5)   VALUE 'PAGE '.
019300     05  RPT-PAGE-NO-SUM   PIC ZZZ.
019400     05  FILLER            PIC X(47)  VALUE SPACES.
019500
019600 01  HL-SUMMARY-HDR2.
019700     05  FILLER            PIC X(1)   VALUE SPACES.
019800     05  FILLER            PIC X(21)  VALUE 'USER ID'.
019900     05  FILLER            PIC X(8)   VALUE 'TX CNT'.
020000     05  FILLER            PIC X(17)  VALUE 'DEBIT TOTAL'.
020100     05  FILLER            PIC X(17)  VALUE 'CREDIT TOTAL'.
020200     05  FILLER            PIC X(8)   VALUE 'OVD'.
020300     05  FILLER            PIC X(8)   VALUE 'MIS'.
020400     05  FILLER            PIC X(8)   VALUE 'CTB'.
020500     05  FILLER            PIC X(45) VALUE SPACES.
020600
020700 01  TL-USER-TOTAL.
020800     05  FILLER            PIC X(1)   VALUE SPACES.
020900     05  USER-ID-TL        PIC X(20).
021000     05  TX-CTR-TL         PIC ZZZ,ZZ9.
021100     05  DEBIT-TOTAL-TL    PIC Z,ZZZ,ZZZ,ZZ9.99-.
021200     05  CREDIT-TOTAL-TL   PIC Z,ZZZ,ZZZ,ZZ9.99-.
021300     05  OVERDRAFT-CTR-TL  PIC ZZ9.
021400     05  MISMATCH-CTR-TL   PIC ZZ9.
021500     05  CONTNTY-CTR-TL    PIC ZZ9.
021600     05  FILLER            PIC X(62)  VALUE SPACES.
021700
021800 01  GTL-GRAND-TOTALS.
021900     05  FILLER            PIC X(1)   VALUE SPACES.
022000     05  FILLER            PIC X(20)  VALUE 'GRAND TOTALS'.
022100     05  TX-CTR-GTL        PIC ZZZ,ZZ9.
022200     05  FILLER            PIC X(20)  VALUE SPACES.
022300     05  USER-CTR-GTL      PIC ZZZ,ZZ9.
022400     05  DEBIT-TOTAL-GTL   PIC Z,ZZZ,ZZZ,ZZ9.99-.
022500     05  CREDIT-TOTAL-GTL  PIC Z,ZZZ,ZZZ,ZZ9.99-.
022600     05  FILLER            PIC X(44)  VALUE SPACES.
022700
022800 01  HL-SOURCE-HDR.
022900     05  FILLER            PIC X(1)   VALUE SPACES.
023000     05  FILLER            PIC X(20)  VALUE 'SOURCE'.
023100     05  FILLER            PIC X(12)  VALUE 'TYPE'.
023200     05  FILLER            PIC X(17)  VALUE 'AMOUNT TOTAL'.
023300     05  FILLER            PIC X(8)   VALUE 'TX CNT'.
023400     05  FILLER            PIC X(75)  VALUE SPACES.
023500
023600 01  DL-SOURCE-TOTAL.
023700     05  FILLER            PIC X(1)   VALUE SPACES.
023800     05  SOURCE-DL         PIC X(20).
023900     05  TYPE-DL           PIC X(12).
024000     05  AMOUNT-TOTAL-DL   PIC Z,ZZZ,ZZZ,ZZ9.99-.
024100     05  TX-CTR-DL         PIC ZZZ,ZZ9.
024200     05  FILLER            PIC X(76)  VALUE SPACES.
024300
024400 01  HL-OVERDRAFT-HDR1.
024500     05  FILLER            PIC X(1)   VALUE SPACES.
024600     05  FILLER            PIC X(42)
024700              VALUE 'BSLSUMRY  -  BALANCE-SYNC OVERDRAFT REPORT'.
024800     05  FILLER            PIC X(33)  VALUE SPACES.
024900     05  FILLER            PIC X(5)   VALUE 'PAGE '.
025000     05  RPT-PAGE-NO-OVD   PIC ZZZ.
025100     05  FILLER            PIC X(49)  VALUE SPACES.
025200
025300 01  HL-OVERDRAFT-HDR2.
025400     05  FILLER            PIC X(1)   VALUE SPACES.
025500     05  FILLER            PIC X(20)  VALUE 'USER ID'.
025600     05  FILLER            PIC X(13)  VALUE 'TX ID'.
025700     05  FILLER            PIC X(8)   VALUE 'TYPE'.
025800     05  FILLER            PIC X(15)  VALUE 'OLD BAL'.
025900     05  FILLER            PIC X(15)  VALUE 'NEW BAL'.
026000     05  FILLER            PIC X(15)  VALUE 'EXPECTED'.
026100     05  FILLER            PIC X(40)  VALUE 'OVERDRAFT REASON'.
026200     05  FILLER            PIC X(6)   VALUE SPACES.
026300
026400 01  DL-OVERDRAFT-DETAIL.
026500     05  USER-ID-OVD       PIC X(20).
026600     05  TX-ID-OVD         PIC X(13).
026700     05  TX-TYPE-OVD       PIC X(8).
026800     05  OLD-BAL-OVD       PIC Z,ZZZ,ZZ9.9999-.
026900     05  NEW-BAL-OVD       PIC Z,ZZZ,ZZ9.9999-.
027000     05  EXPECTED-OVD      PIC Z,ZZZ,ZZ9.9999-.
027100     05  REASON-OVD        PIC X(40).
027200     05  FILLER            PIC X(7)   VALUE SPACES.
027300
027400 PROCEDURE DIVISION.
027500
027600 000-MAINLINE SECTION.
027700
027800     OPEN INPUT  LEDGER-INPUT-FILE
027900          OUTPUT SUMMARY-RPT
028000          OUTPUT OVERDRAFT-RPT.
028100     PERFORM 100-READ-LEDGER-REC THRU 100-EXIT.
028200     PERFORM 210-PRSS-LEDGER-REC THRU 210-EXIT
028300         UNTIL EOF-LEDGER.
028400     IF NOT FIRST-LEDGER-REC
028500         PERFORM 250-PRSS-USER-BREAK THRU 250-EXIT
028600     END-IF.
028700     PERFORM 500-WRITE-GRAND-TOTALS THRU 500-EXIT.
028800     PERFORM 520-WRITE-SOURCE-TOTALS THRU 520-EXIT.
028900     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
029000     CLOSE LEDGER-INPUT-FILE
029100           SUMMARY-RPT
029200           OVERDRAFT-RPT.
029300     MOVE ZERO TO RETURN-CODE.
029400     GOBACK.
029500
029600 100-READ-LEDGER-REC.
029700
029800     READ LEDGER-INPUT-FILE
029900         AT END
030000             MOVE 'YES' TO WS-EOF-LEDGER-SW
030100         NOT AT END
030200             ADD 1 TO WS-READ-CTR
030300     END-READ.
030400
030500 100-EXIT.
030600     EXIT.
030700
030800 210-PRSS-LEDGER-REC.
030900
031000*    STEP 1 -- PER-USER CONTROL BREAK.  LEDGER ARRIVES SORTED BY
031100*    USER SO A SIMPLE CARRIED-FORWARD COMPARE CATCHES THE BREAK.
031200     IF FIRST-LEDGER-REC
031300         MOVE BSL-LD-USER-ID TO WS-PREV-USER-ID
031400         MOVE 'NO ' TO WS-FIRST-REC-SW
031500     ELSE
031600         IF BSL-LD-USER-ID NOT = WS-PREV-USER-ID
031700             PERFORM 250-PRSS-USER-BREAK THRU 250-EXIT
031800         END-IF
031900     END-IF.
032000     PERFORM 200-ACCUM-GRAND-TOTALS THRU 200-EXIT.
032100     PERFORM 300-ACCUM-SOURCE-TYPE THRU 300-EXIT.
032200     PERFORM 350-ACCUM-OVERDRAFT THRU 350-EXIT.
032300     PERFORM 100-READ-LEDGER-REC THRU 100-EXIT.
032400
032500 210-EXIT.
032600     EXIT.
032700
032800 200-ACCUM-GRAND-TOTALS.
032900
033000*    STEP 2 -- GRAND TOTALS AND THIS USER'S RUNNING TOTALS.  AMOUNT
033100*    IS SUMMED RAW, NO SIGN FLIP FOR DEBIT (SEE 02-22-00 LOG ENTRY).
033200     ADD 1 TO WS-GRAND-TX-CTR.
033300     ADD 1 TO WS-USER-TX-CTR.
033400     IF BSL-LD-IS-DEBIT
033500         ADD BSL-LD-AMOUNT TO WS-GRAND-DEBIT-TOTAL
033600         ADD BSL-LD-AMOUNT TO WS-USER-DEBIT-TOTAL
033700     ELSE
033800         IF BSL-LD-IS-CREDIT
033900             ADD BSL-LD-AMOUNT TO WS-GRAND-CREDIT-TOTAL
034000             ADD BSL-LD-AMOUNT TO WS-USER-CREDIT-TOTAL
034100         END-IF
034200     END-IF.
034300     IF BSL-LD-OVERDRAFT-YES
034400         ADD 1 TO WS-USER-OVERDRAFT-CTR
034500     END-IF.
034600     IF BSL-LD-MISMATCH-YES
034700         ADD 1 TO WS-USER-MISMATCH-CTR
034800     END-IF.
034900     IF BSL-LD-CONTINUITY-YES
035000         ADD 1 TO WS-USER-CONTNTY-CTR
035100     END-IF.
035200
035300 200-EXIT.
035400     EXIT.
035500
035600 250-PRSS-USER-BREAK.
035700
035800*    EMIT THE JUST-FINISHED USER'S TOTALS, ROLL THEM INTO THE GRAND
035900*    TOTALS, THEN RESET FOR THE NEXT USER.  WS-GRAND-USER-CTR IS
036000*    BUMPED HERE SO AN EMPTY LEDGER FILE COUNTS ZERO USERS INSTEAD
036100*    OF ONE (SEE 03-30-94 LOG ENTRY).
036200     ADD 1 TO WS-GRAND-USER-CTR.
036300     ADD 1 TO WS-USER-BREAK-CTR.
036400     IF WS-SUM-LINES-USED >= WS-SUM-LINES-PER-PAGE
036500         PERFORM 750-SUMMARY-HEADINGS THRU 750-EXIT
036600     END-IF.
036700     MOVE SPACES          TO TL-USER-TOTAL.
036800     MOVE WS-PREV-USER-ID  TO USER-ID-TL.
036900     MOVE WS-USER-TX-CTR   TO TX-CTR-TL.
037000     MOVE WS-USER-DEBIT-TOTAL  TO DEBIT-TOTAL-TL.
037100     MOVE WS-USER-CREDIT-TOTAL TO CREDIT-TOTAL-TL.
037200     MOVE WS-USER-OVERDRAFT-CTR TO OVERDRAFT-CTR-TL.
037300     MOVE WS-USER-MISMATCH-CTR  TO MISMATCH-CTR-TL.
037400     MOVE WS-USER-CONTNTY-CTR   TO CONTNTY-CTR-TL.
037500     WRITE SUMMARY-RPT-LINE FROM TL-USER-TOTAL.
037600     ADD WS-SUM-LINE-SPACING TO WS-SUM-LINES-USED.
037700     ADD 1 TO WS-WRTN-SUM-CTR.
037800     MOVE BSL-LD-USER-ID TO WS-PREV-USER-ID.
037900     MOVE ZERO TO WS-USER-TX-CTR
038000                  WS-USER-DEBIT-TOTAL
038100                  WS-USER-CREDIT-TOTAL
038200                  WS-USER-OVERDRAFT-CTR
038300                  WS-USER-MISMATCH-CTR
038400                  WS-USER-CONTNTY-CTR.
038500
038600 250-EXIT.
038700     EXIT.
038800
038900 300-ACCUM-SOURCE-TYPE.
039000
039100*    STEP 3 -- LINEAR SEARCH-OR-INSERT INTO THE SOURCE/TYPE TABLE.
039200     MOVE 'NO ' TO WS-ST-FOUND-SW.
039300     MOVE ZERO  TO WS-ST-SUB.
039400     PERFORM 310-SEARCH-ST-TABLE THRU 310-EXIT
039500         VARYING WS-ST-SUB FROM 1 BY 1
039600         UNTIL WS-ST-SUB > WS-ST-ENTRY-CTR
039700            OR WS-ST-ENTRY-FOUND.
039800     IF NOT WS-ST-ENTRY-FOUND
039900         ADD 1 TO WS-ST-ENTRY-CTR
040000         MOVE WS-ST-ENTRY-CTR TO WS-ST-SUB
040100         MOVE BSL-LD-SOURCE   TO WS-ST-SOURCE (WS-ST-SUB)
040200         MOVE BSL-LD-TX-TYPE  TO WS-ST-TYPE   (WS-ST-SUB)
040300         MOVE ZERO            TO WS-ST-AMOUNT-TOTAL (WS-ST-SUB)
040400         MOVE ZERO            TO WS-ST-TX-CTR       (WS-ST-SUB)
040500     END-IF.
040600     ADD BSL-LD-AMOUNT TO WS-ST-AMOUNT-TOTAL (WS-ST-SUB).
040700     ADD 1             TO WS-ST-TX-CTR       (WS-ST-SUB).
040800
040900 300-EXIT.
041000     EXIT.
041100
041200 310-SEARCH-ST-TABLE.
041300
041400     IF BSL-LD-SOURCE  = WS-ST-SOURCE (WS-ST-SUB)
041500        AND BSL-LD-TX-TYPE = WS-ST-TYPE (WS-ST-SUB)
041600         MOVE 'YES' TO WS-ST-FOUND-SW
041700     END-IF.
041800
041900 310-EXIT.
042000     EXIT.
042100
042200 350-ACCUM-OVERDRAFT.
042300
042400*    STEP 4 -- OVERDRAFT SUBSET, PRINTED AS ITS OWN REPORT.
042500     IF BSL-LD-OVERDRAFT-YES
042600         IF WS-OVD-LINES-USED >= WS-OVD-LINES-PER-PAGE
042700             PERFORM 760-OVERDRAFT-HEADINGS THRU 760-EXIT
042800         END-IF
042900         MOVE SPACES             TO DL-OVERDRAFT-DETAIL
043000         MOVE BSL-LD-USER-ID     TO USER-ID-OVD
043100         MOVE BSL-LD-TX-ID       TO TX-ID-OVD
043200         MOVE BSL-LD-TX-TYPE     TO TX-TYPE-OVD
043300         MOVE BSL-LD-OLD-BALANCE TO OLD-BAL-OVD
043400         MOVE BSL-LD-NEW-BALANCE TO NEW-BAL-OVD
043500         MOVE BSL-LD-EXPECTED-BALANCE TO EXPECTED-OVD
043600         MOVE BSL-LD-OVERDRAFT-REASON TO REASON-OVD
043700         WRITE OVERDRAFT-RPT-LINE FROM DL-OVERDRAFT-DETAIL
043800         ADD WS-OVD-LINE-SPACING TO WS-OVD-LINES-USED
043900         ADD 1 TO WS-WRTN-OVD-CTR
044000     END-IF.
044100
044200 350-EXIT.
044300     EXIT.
044400
044500 500-WRITE-GRAND-TOTALS.
044600
044700     IF WS-SUM-LINES-USED >= WS-SUM-LINES-PER-PAGE
044800         PERFORM 750-SUMMARY-HEADINGS THRU 750-EXIT
044900     END-IF.
045000     MOVE SPACES TO GTL-GRAND-TOTALS.
045100     MOVE WS-GRAND-TX-CTR      TO TX-CTR-GTL.
045200     MOVE WS-GRAND-USER-CTR    TO USER-CTR-GTL.
045300     MOVE WS-GRAND-DEBIT-TOTAL TO DEBIT-TOTAL-GTL.
045400     MOVE WS-GRAND-CREDIT-TOTAL TO CREDIT-TOTAL-GTL.
045500     WRITE SUMMARY-RPT-LINE FROM GTL-GRAND-TOTALS
045600         AFTER ADVANCING 2 LINES.
045700     ADD 2 TO WS-SUM-LINES-USED.
045800     ADD 1 TO WS-WRTN-SUM-CTR.
045900
046000 500-EXIT.
046100     EXIT.
046200
046300 520-WRITE-SOURCE-TOTALS.
046400
046500*    STEP 5 -- DUMP THE SOURCE/TYPE TABLE AFTER ALL THE RECORDS ARE
046600*    IN, ONE HEADING, ONE LINE PER DISTINCT COMBINATION.
046700     WRITE SUMMARY-RPT-LINE FROM HL-SOURCE-HDR
046800         AFTER ADVANCING NEXT-PAGE.
046900     MOVE ZERO TO WS-ST-SUB.
047000     PERFORM 525-WRITE-ST-LINE THRU 525-EXIT
047100         VARYING WS-ST-SUB FROM 1 BY 1
047200         UNTIL WS-ST-SUB > WS-ST-ENTRY-CTR.
047300
047400 520-EXIT.
047500     EXIT.
047600
047700 525-WRITE-ST-LINE.
047800
047900     MOVE SPACES TO DL-SOURCE-TOTAL.
048000     MOVE WS-ST-SOURCE (WS-ST-SUB)       TO SOURCE-DL.
048100     MOVE WS-ST-TYPE (WS-ST-SUB)         TO TYPE-DL.
048200     MOVE WS-ST-AMOUNT-TOTAL (WS-ST-SUB) TO AMOUNT-TOTAL-DL.
048300     MOVE WS-ST-TX-CTR (WS-ST-SUB)       TO TX-CTR-DL.
048400     WRITE SUMMARY-RPT-LINE FROM DL-SOURCE-TOTAL.
048500     ADD 1 TO WS-WRTN-SUM-CTR.
048600
048700 525-EXIT.
048800     EXIT.
048900
049000 750-SUMMARY-HEADINGS.
049100
049200     ADD 1 TO WS-SUM-PAGE-COUNT.
049300     MOVE WS-SUM-PAGE-COUNT TO RPT-PAGE-NO-SUM.
049400     WRITE SUMMARY-RPT-LINE FROM HL-SUMMARY-HDR1
049500         AFTER ADVANCING NEXT-PAGE.
049600     MOVE 1 TO WS-SUM-LINES-USED.
049700     WRITE SUMMARY-RPT-LINE FROM HL-SUMMARY-HDR2
049800         AFTER ADVANCING 2 LINES.
049900     ADD WS-SUM-LINE-SPACING TO WS-SUM-LINES-USED.
050000
050100 750-EXIT.
050200     EXIT.
050300
050400 760-OVERDRAFT-HEADINGS.
050500
050600     ADD 1 TO WS-OVD-PAGE-COUNT.
050700     MOVE WS-OVD-PAGE-COUNT TO RPT-PAGE-NO-OVD.
050800     WRITE OVERDRAFT-RPT-LINE FROM HL-OVERDRAFT-HDR1
050900         AFTER ADVANCING NEXT-PAGE.
051000     MOVE 1 TO WS-OVD-LINES-USED.
051100     WRITE OVERDRAFT-RPT-LINE FROM HL-OVERDRAFT-HDR2
051200         AFTER ADVANCING 2 LINES.
051300     ADD WS-OVD-LINE-SPACING TO WS-OVD-LINES-USED.
051400
051500 760-EXIT.
051600     EXIT.
051700
051800 950-DISPLAY-PROG-DIAG.
051900
052000     DISPLAY 'BSLSUMRY RUN DIAGNOSTICS'.
052100     MOVE 'LEDGER RECORDS READ.......' TO DISP-MESSAGE.
052200     MOVE WS-READ-CTR TO DISP-VALUE.
052300     DISPLAY DISP-MESSAGE DISP-VALUE.
052400     MOVE 'SUMMARY LINES WRITTEN......' TO DISP-MESSAGE.
052500     MOVE WS-WRTN-SUM-CTR TO DISP-VALUE.
052600     DISPLAY DISP-MESSAGE DISP-VALUE.
052700     MOVE 'OVERDRAFT LINES WRITTEN....' TO DISP-MESSAGE.
052800     MOVE WS-WRTN-OVD-CTR TO DISP-VALUE.
052900     DISPLAY DISP-MESSAGE DISP-VALUE.
053000     MOVE 'DISTINCT USERS.............' TO DISP-MESSAGE.
053100     MOVE WS-USER-BREAK-CTR TO DISP-VALUE.
053200     DISPLAY DISP-MESSAGE DISP-VALUE.
053300     MOVE 'SOURCE/TYPE COMBINATIONS...' TO DISP-MESSAGE.
053400     MOVE WS-ST-ENTRY-CTR TO DISP-VALUE.
053500     DISPLAY DISP-MESSAGE DISP-VALUE.
053600
053700 950-EXIT.
053800     EXIT.
