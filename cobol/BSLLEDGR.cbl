000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BSLLEDGR.
000300 AUTHOR.        R NAKASHIMA.
000400 INSTALLATION.  OPERATIONS CENTER - RECONCILIATION UNIT.
000500 DATE-WRITTEN.  04-02-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  BSLLEDGR  -  BALANCE-SYNC LEDGER BUILDER / RECONCILIATION      *
001100*  READS THE SORTED BALANCE-SYNC EVENTS WORK FILE WRITTEN BY      *
001200*  BSLPARSE, RECOMPUTES EACH TRANSACTION'S EXPECTED POST-BALANCE  *
001300*  AND COMPARES IT TO THE BALANCE THE SOURCE SYSTEM LOGGED, FLAGS *
001400*  MISMATCHES/OVERDRAFTS/BROKEN BALANCE CONTINUITY WITHIN A USER, *
001500*  AND WRITES THE LEDGER WORK FILE PLUS THE PRINTED LEDGER AND    *
001600*  RECONCILIATION REPORTS.  SKIP_CREATE_SUBSCRIPTION EVENTS PASS  *
001700*  STRAIGHT THROUGH PARSE BUT CARRY NO BALANCE AND ARE DROPPED    *
001800*  HERE.                                                -- R.N.  *
001900******************************************************************
002000*
002100*        INPUT FILE   - EVENTS WORK FILE (UT-S-BSLEVT)
002200*        OUTPUT FILES - LEDGER WORK FILE  (UT-S-BSLLDG)
002300*                       LEDGER REPORT     (UT-S-BSLLRP)
002400*                       RECON REPORT      (UT-S-BSLRCN)
002500*
002600******************************************************************
002700*                     C H A N G E   L O G
002800******************************************************************
002900*  04-02-91  R.N.   ORIGINAL.  BUILDS THE LEDGER FROM THE PARSED
003000*                   EVENTS WORK FILE AND WRITES THE RECON EXTRACT.
003100*  09-14-91  R.N.   ADDED OVERDRAFT-REASON TEXT PER ACCTG REQUEST
003200*                   AR-0114; PREVIOUSLY ONLY THE FLAG WAS SET.
003300*  02-03-92  R.N.   SUGGESTED-ADJUSTMENT WAS COMPUTING ACTUAL MINUS
003400*                   EXPECTED (BACKWARDS).  FLIPPED THE SIGN.
003500*  07-22-93  T.G.D. CONTINUITY-BREAK NOW USES THE "FILLED" BALANCE
003600*                   (ACTUAL IF PRESENT ELSE EXPECTED) SO A ROW WITH
003700*                   NO LOGGED NEW BALANCE DOESN'T BREAK THE CHAIN
003800*                   FOR THE NEXT ROW.  TICKET RU-228.
003900*  11-30-94  R.N.   TOLERANCE AND DECIMAL-PLACES TABLE PULLED OUT
004000*                   TO BSLPARM SO BSLANOML CAN SHARE IT.
004100*  05-09-95  T.G.D. FIRST RECORD OF A USER NO LONGER FLAGGED FOR
004200*                   CONTINUITY -- THERE IS NO PRIOR ROW TO COMPARE.
004300*  01-17-97  R.N.   ROUNDING OF OLD/NEW BALANCE FOR THE MISMATCH
004400*                   COMPARE WAS MISSING; ADDED BEFORE THE |DIFF|
004500*                   TEST.  TICKET RU-341.
004600*  08-04-98  T.G.D. Y2K REVIEW.  ALL DATE HANDLING IN THIS PROGRAM
004700*                   IS THE LOG'S 4-DIGIT ISO TIMESTAMP, TAKEN AS
004800*                   TEXT -- NO 2-DIGIT YEAR ARITHMETIC HERE.  NO
004900*                   CHANGE REQUIRED, SIGNED OFF RU-Y2K-0077.
005000*  03-11-99  R.N.   OVERDRAFT REASON TEXT NOW SHOWS BOTH CLAUSES
005100*                   WHEN EXPECTED AND ACTUAL ARE BOTH NEGATIVE,
005200*                   PER AR-0254.
005300*  10-19-01  T.G.D. LEDGER REPORT AND RECON REPORT NOW SHARE ONE
005400*                   PASS (WERE TWO SEPARATE JOB STEPS).  SAVES A
005500*                   READ OF THE LEDGER FILE.  TICKET RU-455.
005600*  06-06-03  R.N.   ADDED PAGE-BREAK HEADINGS TO BOTH REPORTS --
005700*                   NEITHER HAD THEM BEFORE, OPS COMPLAINED THE
005800*                   SPOOL WAS UNREADABLE PAST PAGE ONE.
005900*  09-15-05  T.G.D. DIAGNOSTIC COUNTS EXPANDED TO INCLUDE OVERDRAFT
006000*                   AND CONTINUITY-BREAK COUNTS.  TICKET RU-512.
006100*  04-11-07  R.N.   900-ROUND-HOLDER WAS SCALING DPS 3 AND 4 WRONG --
006200*                   MULTIPLIER IS NOW 10 RAISED TO WK-DPS, NOT A
006300*                   FIXED TABLE OF GUESSES.  WIDENED WK-SCALE-FACTOR
006400*                   TO HOLD 10000 FOR BHD.  TICKET RU-519.
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-390.
007100 OBJECT-COMPUTER.   IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT EVENTS-INPUT-FILE  ASSIGN TO UT-S-BSLEVT.
007900     SELECT LEDGER-OUTPUT-FILE ASSIGN TO UT-S-BSLLDG.
008000     SELECT LEDGER-RPT         ASSIGN TO UT-S-BSLLRP.
008100     SELECT RECON-RPT          ASSIGN TO UT-S-BSLRCN.
008200
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD  EVENTS-INPUT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 350 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS EVENTS-INPUT-REC.
009300
009400 01  EVENTS-INPUT-REC.
009500     COPY BSLEVREC.
009600
009700 FD  LEDGER-OUTPUT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 350 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS LEDGER-OUTPUT-REC.
010300
010400 01  LEDGER-OUTPUT-REC.
010500     COPY BSLLEDRC.
010600
010700 FD  LEDGER-RPT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 133 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS LEDGER-RPT-LINE.
011300
011400 01  LEDGER-RPT-LINE             PIC X(133).
011500
011600 FD  RECON-RPT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 240 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RECON-RPT-LINE.
012200
012300 01  RECON-RPT-LINE              PIC X(240).
012400
012500 WORKING-STORAGE SECTION.
012600
012700*    RUN PARAMETERS (DPS TABLE, TOLERANCE) -- SEE 11-30-94 LOG
012800*    ENTRY.  COPIED RATHER THAN DECLARED LOCALLY SO THIS STEP
012900*    AND BSLANOML NEVER DRIFT APART ON THE SAME CONSTANTS.
013000     COPY BSLPARM.
013100
013200 01  PROGRAM-INDICATOR-SWITCHES.
013300     05  WS-EOF-EVENTS-SW        PIC X(3)       VALUE 'NO '.
013400         88  EOF-EVENTS                         VALUE 'YES'.
013500     05  FILLER                  PIC X(4).
013600
013700 01  WS-ACCUMULATORS.
013800     05  WS-READ-CTR             PIC 9(7)  COMP VALUE ZERO.
013900     05  WS-SKIP-CTR             PIC 9(7)  COMP VALUE ZERO.
014000     05  WS-WRTN-CTR             PIC 9(7)  COMP VALUE ZERO.
014100     05  WS-MISMATCH-CTR         PIC 9(7)  COMP VALUE ZERO.
014200     05  WS-OVERDRAFT-CTR        PIC 9(7)  COMP VALUE ZERO.
014300     05  WS-CONTINUITY-CTR       PIC 9(7)  COMP VALUE ZERO.
014400     05  FILLER                  PIC X(4).
014500*    DUMP-FRIENDLY EYEBALL VIEW OF THE RUN COUNTERS, USED WHEN A
014600*    JOB ABENDS AND SOMEONE HAS TO READ THE STORAGE MAP BY HAND.
014700 01  WS-ACCUM-EYEBALL-R REDEFINES WS-ACCUMULATORS.
014800     05  FILLER                  PIC X(28).
014900
015000 01  WS-LEDGER-REPORT-CONTROLS.
015100     05  WS-LRP-PAGE-COUNT       PIC S9(3) COMP VALUE ZERO.
015200     05  WS-LRP-LINES-PER-PAGE   PIC S9(2) COMP VALUE +50.
015300     05  WS-LRP-LINES-USED       PIC S9(2) COMP VALUE +51.
015400     05  WS-LRP-LINE-SPACING     PIC S9(1) COMP VALUE +1.
015500     05  FILLER                  PIC X(4).
015600
015700 01  WS-RECON-REPORT-CONTROLS.
015800     05  WS-RCN-PAGE-COUNT       PIC S9(3) COMP VALUE ZERO.
015900     05  WS-RCN-LINES-PER-PAGE   PIC S9(2) COMP VALUE +50.
016000     05  WS-RCN-LINES-USED       PIC S9(2) COMP VALUE +51.
016100     05  WS-RCN-LINE-SPACING     PIC S9(1) COMP VALUE +1.
016200     05  FILLER                  PIC X(4).
016300
016400 01  WS-BREAK-CONTROLS.
016500     05  WS-PREV-USER-ID         PIC X(20)      VALUE SPACES.
016600     05  WS-PREV-FILLED-BAL      PIC S9(9)V9(4) COMP-3 VALUE ZERO.
016700     05  WS-PREV-FILLED-BAL-PRES PIC X          VALUE 'N'.
016800         88  WS-PREV-FILLED-BAL-OK     VALUE 'Y'.
016900     05  FILLER                  PIC X(4).
017000*    CARRY-FORWARD BLOCK VIEWED AS ONE ALPHANUMERIC STRING FOR A
017100*    QUICK COMPARE WHEN THE RECOVERY JOB HAS TO RESTART MID-USER.
017200 01  WS-BREAK-CONTROLS-R REDEFINES WS-BREAK-CONTROLS.
017300     05  FILLER                  PIC X(32).
017400
017500 01  WS-COMPUTE-AREA.
017600     05  WK-DPS                  PIC 9(1)  COMP VALUE ZERO.
017700     05  WK-AMT                  PIC S9(9)V9(4) COMP-3.
017800     05  WK-VAT                  PIC S9(9)V9(4) COMP-3.
017900     05  WK-OLD                  PIC S9(9)V9(4) COMP-3.
018000     05  WK-NEW                  PIC S9(9)V9(4) COMP-3.
018100     05  WK-NEW-PRES-SW          PIC X          VALUE 'N'.
018200         88  WK-NEW-IS-PRESENT         VALUE 'Y'.
018300     05  WK-EXPECTED             PIC S9(9)V9(4) COMP-3.
018400     05  WK-EXPECTED-PRES-SW     PIC X          VALUE 'N'.
018500         88  WK-EXPECTED-IS-PRESENT    VALUE 'Y'.
018600     05  WK-DIFF                 PIC S9(9)V9(4) COMP-3.
018700     05  WK-ABS-DIFF             PIC S9(9)V9(4) COMP-3.
018800     05  WK-SCALE-FACTOR         PIC S9(5)  COMP.
018900     05  WK-ROUND-TEMP           PIC S9(9)  COMP-3.
019000     05  WK-ROUND-FIELD-HOLDER   PIC S9(9)V9(4) COMP-3.
019100     05  FILLER                  PIC X(4).
019200*    WORKING SCRATCHPAD TAKEN AS ONE BLOCK WHEN IT HAS TO BE ZEROED
019300*    IN ONE SHOT AT THE TOP OF 300-COMPUTE-LEDGER-ROW.
019400 01  WS-COMPUTE-AREA-R REDEFINES WS-COMPUTE-AREA.
019500     05  FILLER                  PIC X(71).
019600
019700 01  WS-DISPLAY-LINE.
019800     05  DISP-MESSAGE            PIC X(45).
019900     05  DISP-VALUE              PIC ZZZZZZ9.
020000     05  FILLER                  PIC X(4).
020100
020200 01  HL-LEDGER-HDR1.
020300     05  FILLER            PIC X(1)   VALUE SPACES.
020400     05  FILLER            PIC X(40)
020500              VALUE 'BSLLEDGR  -  BALANCE-SYNC LEDGER REPORT'.
020600     05  FILLER            PIC X(37)  VALUE SPACES.
020700     05  FILLER            PIC X(5)   VALUE 'PAGE '.
020800     05  RPT-PAGE-NO-LRP   PIC ZZZ.
020900     05  FILLER            PIC X(47)  VALUE SPACES.
021000
021100 01  HL-LEDGER-HDR2.
021200     05  FILLER            PIC X(1)   VALUE SPACES.
021300     05  FILLER            PIC X(9)   VALUE 'USER ID'.
021400     05  FILLER            PIC X(12)  VALUE 'TX ID'.
021500     05  FILLER            PIC X(7)   VALUE 'TYPE'.
021600     05  FILLER            PIC X(11)  VALUE 'SOURCE'.
021700     05  FILLER            PIC X(14)  VALUE 'OLD BAL'.
021800     05  FILLER            PIC X(14)  VALUE 'AMOUNT'.
021900     05  FILLER            PIC X(14)  VALUE 'NEW BAL'.
022000     05  FILLER            PIC X(14)  VALUE 'EXPECTED'.
022100     05  FILLER            PIC X(5)   VALUE 'MIS'.
022200     05  FILLER            PIC X(5)   VALUE 'OVD'.
022300     05  FILLER            PIC X(15)  VALUE 'ADJUSTMENT'.
022400     05  FILLER            PIC X(12)  VALUE SPACES.
022500
022600 01  DL-LEDGER-DETAIL.
022700     05  USER-ID-LRP       PIC X(20).
022800     05  TX-ID-LRP         PIC X(12).
022900     05  TX-TYPE-LRP       PIC X(7).
023000     05  SOURCE-LRP        PIC X(9).
023100     05  OLD-BAL-LRP       PIC Z,ZZZ,ZZ9.9999-.
023200     05  AMOUNT-LRP        PIC Z,ZZZ,ZZ9.9999-.
023300     05  NEW-BAL-LRP       PIC Z,ZZZ,ZZ9.9999-.
023400     05  EXPECTED-LRP      PIC Z,ZZZ,ZZ9.9999-.
023500     05  MISMATCH-LRP      PIC X(4).
023600     05  OVERDRAFT-LRP     PIC X(4).
023700     05  ADJUSTMENT-LRP    PIC Z,ZZZ,ZZ9.9999-.
023800     05  FILLER            PIC X(2)   VALUE SPACES.
023900
024000 01  HL-RECON-HDR1.
024100     05  FILLER            PIC X(1)   VALUE SPACES.
024200     05  FILLER            PIC X(44)
024300              VALUE 'BSLLEDGR  -  BALANCE-SYNC RECONCILIATION'.
024400     05  FILLER            PIC X(140) VALUE SPACES.
024500     05  FILLER            PIC X(5)   VALUE 'PAGE '.
024600     05  RPT-PAGE-NO-RCN   PIC ZZZ.
024700     05  FILLER            PIC X(47)  VALUE SPACES.
024800
024900 01  HL-RECON-HDR2.
025000     05  FILLER            PIC X(1)   VALUE SPACES.
025100     05  FILLER            PIC X(24)  VALUE 'TIMESTAMP'.
025200     05  FILLER            PIC X(20)  VALUE 'USER ID'.
025300     05  FILLER            PIC X(36)  VALUE 'TX ID'.
025400     05  FILLER            PIC X(7)   VALUE 'TYPE'.
025500     05  FILLER            PIC X(11)  VALUE 'SOURCE'.
025600     05  FILLER            PIC X(13)  VALUE 'ACTION'.
025700     05  FILLER            PIC X(15)  VALUE 'OLD BAL'.
025800     05  FILLER            PIC X(15)  VALUE 'AMOUNT'.
025900     05  FILLER            PIC X(15)  VALUE 'NEW BAL'.
026000     05  FILLER            PIC X(15)  VALUE 'EXPECTED'.
026100     05  FILLER            PIC X(4)   VALUE 'MIS'.
026200     05  FILLER            PIC X(4)   VALUE 'CTB'.
026300     05  FILLER            PIC X(4)   VALUE 'OVD'.
026400     05  FILLER            PIC X(40)  VALUE 'OVERDRAFT REASON'.
026500     05  FILLER            PIC X(15)  VALUE 'ADJUSTMENT'.
026600     05  FILLER            PIC X(1)   VALUE SPACES.
026700
026800 01  DL-RECON-DETAIL.
026900     05  TIMESTAMP-RCN     PIC X(24).
027000     05  USER-ID-RCN       PIC X(20).
027100     05  TX-ID-RCN         PIC X(36).
027200     05  TX-TYPE-RCN       PIC X(7).
027300     05  SOURCE-RCN        PIC X(11).
027400     05  ACTION-RCN        PIC X(13).
027500     05  OLD-BAL-RCN       PIC Z,ZZZ,ZZ9.9999-.
027600     05  AMOUNT-RCN        PIC Z,ZZZ,ZZ9.9999-.
027700     05  NEW-BAL-RCN       PIC Z,ZZZ,ZZ9.9999-.
027800     05  EXPECTED-RCN      PIC Z,ZZZ,ZZ9.9999-.
027900     05  MISMATCH-RCN      PIC X(4).
028000     05  CONTINUITY-RCN    PIC X(4).
028100     05  OVERDRAFT-RCN     PIC X(4).
028200     05  REASON-RCN        PIC X(40).
028300     05  ADJUSTMENT-RCN    PIC Z,ZZZ,ZZ9.9999-.
028400     05  FILLER            PIC X(2)   VALUE SPACES.
028500
028600 PROCEDURE DIVISION.
028700
028800 000-MAINLINE SECTION.
028900
029000     OPEN INPUT  EVENTS-INPUT-FILE
029100          OUTPUT LEDGER-OUTPUT-FILE
029200          OUTPUT LEDGER-RPT
029300          OUTPUT RECON-RPT.
029400     PERFORM 100-READ-EVENTS-REC THRU 100-EXIT.
029500     PERFORM 210-PRSS-EVENTS-REC THRU 210-EXIT
029600         UNTIL EOF-EVENTS.
029700     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
029800     CLOSE EVENTS-INPUT-FILE
029900           LEDGER-OUTPUT-FILE
030000           LEDGER-RPT
030100           RECON-RPT.
030200     MOVE ZERO TO RETURN-CODE.
030300     GOBACK.
030400
030500 100-READ-EVENTS-REC.
030600
030700     READ EVENTS-INPUT-FILE
030800         AT END
030900             MOVE 'YES' TO WS-EOF-EVENTS-SW
031000         NOT AT END
031100             ADD 1 TO WS-READ-CTR
031200     END-READ.
031300
031400 100-EXIT.
031500     EXIT.
031600
031700 210-PRSS-EVENTS-REC.
031800
031900*    LEDGER BUILDER STEP 1 -- SKIP_CREATE_SUBSCRIPTION EVENTS CARRY
032000*    NO BALANCE FIELDS AND DO NOT ENTER THE LEDGER.
032100     IF BSL-IS-BALANCE-SYNC
032200         PERFORM 200-COMPUTE-LEDGER-ROW THRU 200-EXIT
032300         PERFORM 250-CHECK-CONTINUITY-BREAK THRU 250-EXIT
032400         PERFORM 300-WRITE-LEDGER-REC THRU 300-EXIT
032500         PERFORM 700-WRITE-LEDGER-RPT-LINE THRU 700-EXIT
032600         PERFORM 710-WRITE-RECON-RPT-LINE THRU 710-EXIT
032700     ELSE
032800         ADD 1 TO WS-SKIP-CTR
032900     END-IF.
033000     PERFORM 100-READ-EVENTS-REC THRU 100-EXIT.
033100
033200 210-EXIT.
033300     EXIT.
033400
033500 200-COMPUTE-LEDGER-ROW.
033600
033700*    CARRY THE EVENT FIELDS FORWARD UNCHANGED INTO THE LEDGER REC.
033800     MOVE BSL-EVENT-TYPE      TO BSL-LD-EVENT-TYPE.
033900     MOVE BSL-TIMESTAMP       TO BSL-LD-TIMESTAMP.
034000     MOVE BSL-TIMESTAMP-PRESENT TO BSL-LD-TIMESTAMP-PRES.
034100     MOVE BSL-MESSAGE-ID      TO BSL-LD-MESSAGE-ID.
034200     MOVE BSL-USER-ID         TO BSL-LD-USER-ID.
034300     MOVE BSL-TX-ID           TO BSL-LD-TX-ID.
034400     MOVE BSL-TX-TYPE         TO BSL-LD-TX-TYPE.
034500     MOVE BSL-SOURCE          TO BSL-LD-SOURCE.
034600     MOVE BSL-ACTION          TO BSL-LD-ACTION.
034700     MOVE BSL-CURRENCY        TO BSL-LD-CURRENCY.
034800     MOVE BSL-AMOUNT          TO BSL-LD-AMOUNT.
034900     MOVE BSL-AMOUNT-PRESENT  TO BSL-LD-AMOUNT-PRES.
035000     MOVE BSL-VAT             TO BSL-LD-VAT.
035100     MOVE BSL-VAT-PRESENT     TO BSL-LD-VAT-PRES.
035200     MOVE BSL-OLD-BALANCE     TO BSL-LD-OLD-BALANCE.
035300     MOVE BSL-OLD-BALANCE-PRESENT TO BSL-LD-OLD-BAL-PRES.
035400     MOVE BSL-NEW-BALANCE     TO BSL-LD-NEW-BALANCE.
035500     MOVE BSL-NEW-BALANCE-PRESENT TO BSL-LD-NEW-BAL-PRES.
035600     MOVE BSL-PAYMENT-BALANCE TO BSL-LD-PAYMENT-BALANCE.
035700     MOVE BSL-PAYMENT-BAL-PRESENT TO BSL-LD-PAYMENT-BAL-PRES.
035800
035900*    DPS LOOKUP -- SAR 3, BHD 4, ELSE THE RUN DEFAULT (2).
036000     IF BSL-CURRENCY = 'SAR'
036100         MOVE BSL-SAR-DPS TO WK-DPS
036200     ELSE
036300         IF BSL-CURRENCY = 'BHD'
036400             MOVE BSL-BHD-DPS TO WK-DPS
036500         ELSE
036600             MOVE BSL-DEFAULT-DPS TO WK-DPS
036700         END-IF
036800     END-IF.
036900
037000     IF BSL-AMOUNT-IS-PRESENT
037100         MOVE BSL-AMOUNT TO WK-AMT
037200     ELSE
037300         MOVE ZERO TO WK-AMT
037400     END-IF.
037500     IF BSL-VAT-IS-PRESENT
037600         MOVE BSL-VAT TO WK-VAT
037700     ELSE
037800         MOVE ZERO TO WK-VAT
037900     END-IF.
038000     IF BSL-OLD-BALANCE-IS-PRESENT
038100         MOVE BSL-OLD-BALANCE TO WK-OLD
038200     ELSE
038300         MOVE ZERO TO WK-OLD
038400     END-IF.
038500     IF BSL-NEW-BALANCE-IS-PRESENT
038600         MOVE BSL-NEW-BALANCE TO WK-NEW
038700         MOVE 'Y' TO WK-NEW-PRES-SW
038800     ELSE
038900         MOVE ZERO TO WK-NEW
039000         MOVE 'N' TO WK-NEW-PRES-SW
039100     END-IF.
039200
039300     PERFORM 210-COMPUTE-EXPECTED-BALANCE THRU 210-EXIT.
039400*    ROUND THE LOGGED OLD/NEW BALANCE TO DPS TOO, FOR THE COMPARES.
039500     MOVE WK-OLD TO WK-ROUND-FIELD-HOLDER.
039600     PERFORM 900-ROUND-HOLDER THRU 900-EXIT.
039700     MOVE WK-ROUND-FIELD-HOLDER TO WK-OLD.
039800     IF WK-NEW-IS-PRESENT
039900         MOVE WK-NEW TO WK-ROUND-FIELD-HOLDER
040000         PERFORM 900-ROUND-HOLDER THRU 900-EXIT
040100         MOVE WK-ROUND-FIELD-HOLDER TO WK-NEW
040200     END-IF.
040300
040400     PERFORM 220-CHECK-BALANCE-MISMATCH THRU 220-EXIT.
040500     PERFORM 230-CHECK-OVERDRAFT THRU 230-EXIT.
040600     PERFORM 235-COMPUTE-SUGGESTED-ADJUSTMENT THRU 235-EXIT.
040700     PERFORM 240-COMPUTE-FILLED-BALANCE THRU 240-EXIT.
040800
040900 200-EXIT.
041000     EXIT.
041100
041200 210-COMPUTE-EXPECTED-BALANCE.
041300
041400*    RULE 1 -- EXPECTED NEW BALANCE PER TX-TYPE.
041500     IF BSL-TX-IS-CREDIT
041600         COMPUTE WK-EXPECTED = WK-OLD + (WK-AMT - WK-VAT)
041700         MOVE 'Y' TO WK-EXPECTED-PRES-SW
041800     ELSE
041900         IF BSL-TX-IS-DEBIT
042000             COMPUTE WK-EXPECTED = WK-OLD - (WK-AMT - WK-VAT)
042100             MOVE 'Y' TO WK-EXPECTED-PRES-SW
042200         ELSE
042300             MOVE ZERO TO WK-EXPECTED
042400             MOVE 'N' TO WK-EXPECTED-PRES-SW
042500         END-IF
042600     END-IF.
042700     IF WK-EXPECTED-IS-PRESENT
042800         MOVE WK-EXPECTED TO WK-ROUND-FIELD-HOLDER
042900         PERFORM 900-ROUND-HOLDER THRU 900-EXIT
043000         MOVE WK-ROUND-FIELD-HOLDER TO WK-EXPECTED
043100         MOVE WK-EXPECTED TO BSL-LD-EXPECTED-BALANCE
043200         MOVE 'Y'          TO BSL-LD-EXPECTED-PRES
043300     ELSE
043400         MOVE ZERO TO BSL-LD-EXPECTED-BALANCE
043500         MOVE 'N'  TO BSL-LD-EXPECTED-PRES
043600     END-IF.
043700
043800 210-EXIT.
043900     EXIT.
044000
044100 220-CHECK-BALANCE-MISMATCH.
044200
044300*    RULE 2 -- MISMATCH ONLY WHEN BOTH VALUES ARE PRESENT.
044400     MOVE 'N' TO BSL-LD-BALANCE-MISMATCH.
044500     IF WK-EXPECTED-IS-PRESENT AND WK-NEW-IS-PRESENT
044600         COMPUTE WK-DIFF = WK-EXPECTED - WK-NEW
044700         IF WK-DIFF < 0
044800             COMPUTE WK-ABS-DIFF = WK-DIFF * -1
044900         ELSE
045000             MOVE WK-DIFF TO WK-ABS-DIFF
045100         END-IF
045200         IF WK-ABS-DIFF > BSL-TOLERANCE
045300             MOVE 'Y' TO BSL-LD-BALANCE-MISMATCH
045400             ADD 1 TO WS-MISMATCH-CTR
045500         END-IF
045600     END-IF.
045700
045800 220-EXIT.
045900     EXIT.
046000
046100 230-CHECK-OVERDRAFT.
046200
046300*    RULE 3 -- REASON TEXT, THEN OVERDRAFT FLAG = REASON SET.
046400     MOVE SPACES TO BSL-LD-OVERDRAFT-REASON.
046500     MOVE 'N' TO BSL-LD-OVERDRAFT.
046600     IF WK-EXPECTED-IS-PRESENT AND WK-EXPECTED < 0
046700         MOVE 'expected<0' TO BSL-LD-OVERDRAFT-REASON
046800     END-IF.
046900     IF WK-NEW-IS-PRESENT AND WK-NEW < 0
047000         IF WK-EXPECTED-IS-PRESENT AND WK-EXPECTED < 0
047100             MOVE 'expected balance < 0, actual balance < 0'
047200                 TO BSL-LD-OVERDRAFT-REASON
047300         ELSE
047400             MOVE 'actual<0' TO BSL-LD-OVERDRAFT-REASON
047500         END-IF
047600     END-IF.
047700     IF BSL-LD-OVERDRAFT-REASON NOT = SPACES
047800         MOVE 'Y' TO BSL-LD-OVERDRAFT
047900         ADD 1 TO WS-OVERDRAFT-CTR
048000     END-IF.
048100
048200 230-EXIT.
048300     EXIT.
048400
048500 235-COMPUTE-SUGGESTED-ADJUSTMENT.
048600
048700*    RULE 4 -- EXPECTED MINUS ACTUAL WHEN MISMATCHED, ELSE ZERO.
048800     IF BSL-LD-MISMATCH-YES
048900         COMPUTE WK-DIFF = WK-EXPECTED - WK-NEW
049000         MOVE WK-DIFF TO WK-ROUND-FIELD-HOLDER
049100         PERFORM 900-ROUND-HOLDER THRU 900-EXIT
049200         MOVE WK-ROUND-FIELD-HOLDER TO BSL-LD-SUGGESTED-ADJ
049300     ELSE
049400         MOVE ZERO TO BSL-LD-SUGGESTED-ADJ
049500     END-IF.
049600
049700 235-EXIT.
049800     EXIT.
049900
050000 240-COMPUTE-FILLED-BALANCE.
050100
050200*    RULE 5 -- FILLED = ACTUAL IF PRESENT, ELSE EXPECTED, ELSE
050300*    MISSING.  USED ONLY FOR THE NEXT ROW'S CONTINUITY TEST.
050400     IF WK-NEW-IS-PRESENT
050500         MOVE WK-NEW TO BSL-LD-FILLED-BALANCE
050600         MOVE 'Y'    TO BSL-LD-FILLED-BAL-PRES
050700     ELSE
050800         IF WK-EXPECTED-IS-PRESENT
050900             MOVE WK-EXPECTED TO BSL-LD-FILLED-BALANCE
051000             MOVE 'Y'         TO BSL-LD-FILLED-BAL-PRES
051100         ELSE
051200             MOVE ZERO TO BSL-LD-FILLED-BALANCE
051300             MOVE 'N'  TO BSL-LD-FILLED-BAL-PRES
051400         END-IF
051500     END-IF.
051600
051700 240-EXIT.
051800     EXIT.
051900
052000 250-CHECK-CONTINUITY-BREAK.
052100
052200*    RULE 6 -- COMPARE THIS ROW'S (ROUNDED) OLD BALANCE TO THE
052300*    PREVIOUS ROW'S FILLED BALANCE, BUT ONLY WITHIN THE SAME USER
052400*    AND NEVER ON A USER'S FIRST ROW.  EVENTS ARRIVE SORTED BY
052500*    USER/TIMESTAMP/TX-ID/MESSAGE-ID SO A SIMPLE CARRIED-FORWARD
052600*    COMPARE IS ALL A SINGLE SEQUENTIAL PASS NEEDS.
052700     MOVE 'N' TO BSL-LD-CONTINUITY-BREAK.
052800     IF BSL-LD-USER-ID = WS-PREV-USER-ID
052900         IF BSL-OLD-BALANCE-IS-PRESENT AND WS-PREV-FILLED-BAL-OK
053000             COMPUTE WK-DIFF = WK-OLD - WS-PREV-FILLED-BAL
053100             IF WK-DIFF < 0
053200                 COMPUTE WK-ABS-DIFF = WK-DIFF * -1
053300             ELSE
053400                 MOVE WK-DIFF TO WK-ABS-DIFF
053500             END-IF
053600             IF WK-ABS-DIFF > BSL-TOLERANCE
053700                 MOVE 'Y' TO BSL-LD-CONTINUITY-BREAK
053800                 ADD 1 TO WS-CONTINUITY-CTR
053900             END-IF
054000         END-IF
054100     END-IF.
054200     MOVE BSL-LD-USER-ID TO WS-PREV-USER-ID.
054300     IF BSL-LD-FILLED-BAL-OK
054400         MOVE BSL-LD-FILLED-BALANCE TO WS-PREV-FILLED-BAL
054500         MOVE 'Y' TO WS-PREV-FILLED-BAL-PRES
054600     ELSE
054700         MOVE 'N' TO WS-PREV-FILLED-BAL-PRES
054800     END-IF.
054900
055000 250-EXIT.
055100     EXIT.
055200
055300 300-WRITE-LEDGER-REC.
055400
055500     WRITE LEDGER-OUTPUT-REC FROM BSL-LEDGER-RECORD.
055600     ADD 1 TO WS-WRTN-CTR.
055700
055800 300-EXIT.
055900     EXIT.
056000
056100 700-WRITE-LEDGER-RPT-LINE.
056200
056300     IF WS-LRP-LINES-USED >= WS-LRP-LINES-PER-PAGE
056400         PERFORM 750-LEDGER-HEADINGS THRU 750-EXIT
056500     END-IF.
056600     MOVE SPACES          TO DL-LEDGER-DETAIL.
056700     MOVE BSL-LD-USER-ID   TO USER-ID-LRP.
056800     MOVE BSL-LD-TX-ID     TO TX-ID-LRP.
056900     MOVE BSL-LD-TX-TYPE   TO TX-TYPE-LRP.
057000     MOVE BSL-LD-SOURCE    TO SOURCE-LRP.
057100     MOVE BSL-LD-OLD-BALANCE TO OLD-BAL-LRP.
057200     MOVE BSL-LD-AMOUNT    TO AMOUNT-LRP.
057300     MOVE BSL-LD-NEW-BALANCE TO NEW-BAL-LRP.
057400     MOVE BSL-LD-EXPECTED-BALANCE TO EXPECTED-LRP.
057500     IF BSL-LD-MISMATCH-YES
057600         MOVE 'YES' TO MISMATCH-LRP
057700     ELSE
057800         MOVE 'NO'  TO MISMATCH-LRP
057900     END-IF.
058000     IF BSL-LD-OVERDRAFT-YES
058100         MOVE 'YES' TO OVERDRAFT-LRP
058200     ELSE
058300         MOVE 'NO'  TO OVERDRAFT-LRP
058400     END-IF.
058500     MOVE BSL-LD-SUGGESTED-ADJ TO ADJUSTMENT-LRP.
058600     WRITE LEDGER-RPT-LINE FROM DL-LEDGER-DETAIL.
058700     ADD WS-LRP-LINE-SPACING TO WS-LRP-LINES-USED.
058800
058900 700-EXIT.
059000     EXIT.
059100
059200 710-WRITE-RECON-RPT-LINE.
059300
059400*    RECONCILIATION -- THE ACCOUNTING COLUMN SUBSET OF THE LEDGER
059500*    ROW JUST BUILT.  NO COMPUTATION OF ITS OWN, NO SEPARATE FILE --
059600*    JUST THE ONE REPORT LINE.
059700     IF WS-RCN-LINES-USED >= WS-RCN-LINES-PER-PAGE
059800         PERFORM 760-RECON-HEADINGS THRU 760-EXIT
059900     END-IF.
060000     MOVE SPACES            TO DL-RECON-DETAIL.
060100     MOVE BSL-LD-TIMESTAMP   TO TIMESTAMP-RCN.
060200     MOVE BSL-LD-USER-ID     TO USER-ID-RCN.
060300     MOVE BSL-LD-TX-ID       TO TX-ID-RCN.
060400     MOVE BSL-LD-TX-TYPE     TO TX-TYPE-RCN.
060500     MOVE BSL-LD-SOURCE      TO SOURCE-RCN.
060600     MOVE BSL-LD-ACTION      TO ACTION-RCN.
060700     MOVE BSL-LD-OLD-BALANCE TO OLD-BAL-RCN.
060800     MOVE BSL-LD-AMOUNT      TO AMOUNT-RCN.
060900     MOVE BSL-LD-NEW-BALANCE TO NEW-BAL-RCN.
061000     MOVE BSL-LD-EXPECTED-BALANCE TO EXPECTED-RCN.
061100     IF BSL-LD-MISMATCH-YES
061200         MOVE 'YES' TO MISMATCH-RCN
061300     ELSE
061400         MOVE 'NO'  TO MISMATCH-RCN
061500     END-IF.
061600     IF BSL-LD-CONTINUITY-YES
061700         MOVE 'YES' TO CONTINUITY-RCN
061800     ELSE
061900         MOVE 'NO'  TO CONTINUITY-RCN
062000     END-IF.
062100     IF BSL-LD-OVERDRAFT-YES
062200         MOVE 'YES' TO OVERDRAFT-RCN
062300         MOVE BSL-LD-OVERDRAFT-REASON TO REASON-RCN
062400     ELSE
062500         MOVE 'NO'  TO OVERDRAFT-RCN
062600         MOVE SPACES TO REASON-RCN
062700     END-IF.
062800     MOVE BSL-LD-SUGGESTED-ADJ TO ADJUSTMENT-RCN.
062900     WRITE RECON-RPT-LINE FROM DL-RECON-DETAIL.
063000     ADD WS-RCN-LINE-SPACING TO WS-RCN-LINES-USED.
063100
063200 710-EXIT.
063300     EXIT.
063400
063500 750-LEDGER-HEADINGS.
063600
063700     ADD 1 TO WS-LRP-PAGE-COUNT.
063800     MOVE WS-LRP-PAGE-COUNT TO RPT-PAGE-NO-LRP.
063900     WRITE LEDGER-RPT-LINE FROM HL-LEDGER-HDR1
064000         AFTER ADVANCING NEXT-PAGE.
064100     MOVE 1 TO WS-LRP-LINES-USED.
064200     WRITE LEDGER-RPT-LINE FROM HL-LEDGER-HDR2
064300         AFTER ADVANCING 2 LINES.
064400     ADD WS-LRP-LINE-SPACING TO WS-LRP-LINES-USED.
064500
064600 750-EXIT.
064700     EXIT.
064800
064900 760-RECON-HEADINGS.
065000
065100     ADD 1 TO WS-RCN-PAGE-COUNT.
065200     MOVE WS-RCN-PAGE-COUNT TO RPT-PAGE-NO-RCN.
065300     WRITE RECON-RPT-LINE FROM HL-RECON-HDR1
065400         AFTER ADVANCING NEXT-PAGE.
065500     MOVE 1 TO WS-RCN-LINES-USED.
065600     WRITE RECON-RPT-LINE FROM HL-RECON-HDR2
065700         AFTER ADVANCING 2 LINES.
065800     ADD WS-RCN-LINE-SPACING TO WS-RCN-LINES-USED.
065900
066000 760-EXIT.
066100     EXIT.
066200
066300 900-ROUND-HOLDER.
066400
066500*    SHARED SCALE-MULTIPLY-ROUND-DIVIDE HELPER -- NATIVE STORAGE IS
066600*    4 DECIMAL PLACES BUT MOST CURRENCIES ROUND TO FEWER.  SCALE UP,
066700*    LET ROUNDED DO THE WORK AT THE TARGET PLACE, SCALE BACK DOWN.
066800     COMPUTE WK-SCALE-FACTOR = 10 ** WK-DPS.
066900     COMPUTE WK-ROUND-TEMP ROUNDED =
067000         WK-ROUND-FIELD-HOLDER * WK-SCALE-FACTOR.
067100     COMPUTE WK-ROUND-FIELD-HOLDER = WK-ROUND-TEMP / WK-SCALE-FACTOR.
067200
067300 900-EXIT.
067400     EXIT.
067500
067600 950-DISPLAY-PROG-DIAG.
067700
067800     DISPLAY 'BSLLEDGR RUN DIAGNOSTICS'.
067900     MOVE 'EVENTS READ..............' TO DISP-MESSAGE.
068000     MOVE WS-READ-CTR TO DISP-VALUE.
068100     DISPLAY DISP-MESSAGE DISP-VALUE.
068200     MOVE 'SKIP EVENTS BYPASSED.....' TO DISP-MESSAGE.
068300     MOVE WS-SKIP-CTR TO DISP-VALUE.
068400     DISPLAY DISP-MESSAGE DISP-VALUE.
068500     MOVE 'LEDGER RECORDS WRITTEN...' TO DISP-MESSAGE.
068600     MOVE WS-WRTN-CTR TO DISP-VALUE.
068700     DISPLAY DISP-MESSAGE DISP-VALUE.
068800     MOVE 'BALANCE MISMATCHES.......' TO DISP-MESSAGE.
068900     MOVE WS-MISMATCH-CTR TO DISP-VALUE.
069000     DISPLAY DISP-MESSAGE DISP-VALUE.
069100     MOVE 'OVERDRAFTS................' TO DISP-MESSAGE.
069200     MOVE WS-OVERDRAFT-CTR TO DISP-VALUE.
069300     DISPLAY DISP-MESSAGE DISP-VALUE.
069400     MOVE 'CONTINUITY BREAKS.........' TO DISP-MESSAGE.
069500     MOVE WS-CONTINUITY-CTR TO DISP-VALUE.
069600     DISPLAY DISP-MESSAGE DISP-VALUE.
069700
069800 950-EXIT.
069900     EXIT.
