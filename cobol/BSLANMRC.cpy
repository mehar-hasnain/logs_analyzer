000100*****************************************************************
000200*  BSLANMRC  -  BALANCE-SYNC ANOMALY RECORD                      *
000300*  ONE RECORD PER RULE HIT -- A SINGLE LEDGER ROW MAY BREED      *
000400*  SEVERAL OF THESE IF IT TRIPS MORE THAN ONE RULE.              *
000500*  WRITTEN TO THE ANOMALY SORT WORK FILE BY BSLANOML, THEN RE-   *
000600*  READ IN TIMESTAMP ORDER FOR THE PRINTED REPORT.                *
000700*****************************************************************
000800 01  BSL-ANOMALY-RECORD.
000900     05  BSL-AN-TIMESTAMP         PIC X(24).
001000     05  BSL-AN-USER-ID           PIC X(20).
001100     05  BSL-AN-TX-ID             PIC X(36).
001200     05  BSL-AN-TX-TYPE           PIC X(10).
001300     05  BSL-AN-SOURCE            PIC X(20).
001400     05  BSL-AN-ACTION            PIC X(30).
001500     05  BSL-AN-AMOUNT            PIC S9(9)V9(4) COMP-3.
001600     05  BSL-AN-OLD-BALANCE       PIC S9(9)V9(4) COMP-3.
001700     05  BSL-AN-NEW-BALANCE       PIC S9(9)V9(4) COMP-3.
001800     05  BSL-AN-ANOMALY-TYPE      PIC X(24).
001900         88  BSL-AN-INVALID-ACTION      VALUE 'InvalidAction'.
002000         88  BSL-AN-MAD-SPIKE           VALUE 'MADSpike'.
002100         88  BSL-AN-DUP-TXID            VALUE 'DuplicateTxId'.
002200         88  BSL-AN-MISSING-FIELD       VALUE 'MissingField'.
002300         88  BSL-AN-RAPID-MANUAL        VALUE 'RapidManualDeduction'.
002400         88  BSL-AN-CONTINUITY          VALUE 'ContinuityBreak'.
002500         88  BSL-AN-MISMATCH            VALUE 'BalanceMismatch'.
002600         88  BSL-AN-BURST               VALUE 'Burst'.
002700         88  BSL-AN-CURRENCY-MIX        VALUE 'CurrencyMismatch'.
002800     05  BSL-AN-DETAILS           PIC X(80).
002900     05  FILLER                   PIC X(21).
