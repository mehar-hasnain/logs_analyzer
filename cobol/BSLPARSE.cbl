000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BSLPARSE.
000300 AUTHOR.        R NAKASHIMA.
000400 INSTALLATION.  OPERATIONS CENTER - RECONCILIATION UNIT.
000500 DATE-WRITTEN.  03-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  BSLPARSE SCANS THE BALANCE-SYNC APPLICATION LOG AND EXTRACTS  *
001100*  EACH BALANCE_SYNC TRANSACTION BLOCK AND EACH SKIPPED-CREATE-  *
001200*  SUBSCRIPTION EVENT INTO A NORMALIZED EVENTS WORK FILE, THEN   *
001300*  SORTS THE EVENTS BY USER/TIMESTAMP/TX-ID/MESSAGE-ID FOR THE   *
001400*  LEDGER BUILDER STEP (BSLLEDGR) THAT FOLLOWS IT IN THE CHAIN.  *
001500*  ALL ERROR CONDITIONS ARE DISPLAYED TO SYSOUT.                 *
001600******************************************************************
001700*                 C H A N G E   L O G
001800******************************************************************
001900*  03-11-91  RN     ORIGINAL PROGRAM - REQ BSL-0001.             *
002000*  07-22-91  RN     ADDED SKIP_CREATE_SUBSCRIPTION HANDLING -    *
002100*                    REQ BSL-0014.                                *
002200*  11-04-91  TGD    FIXED BRACE-DEPTH COUNTER ON NESTED OBJECTS  *
002300*                    INSIDE THE TRANSACTION BLOCK - REQ BSL-0022.*
002400*  02-18-92  RN     MESSAGE-ID CONTEXT NOW CARRIES ACROSS BLANK  *
002500*                    LINES - REQ BSL-0031.                        *
002600*  09-09-92  TGD    CURRENCY DEFAULT TO UNKNOWN WHEN BLANK - REQ *
002700*                    BSL-0040.                                    *
002800*  04-14-93  RN     UPPER-CASE TX-TYPE AND SOURCE AFTER PARSE -  *
002900*                    REQ BSL-0047.                                 *
003000*  01-06-94  TGD    MONEY FIELD ROUNDING TO CURRENCY DECIMALS -  *
003100*                    REQ BSL-0055.                                 *
003200*  08-30-95  RN     QUOTE-STRIPPING FOR SINGLE AND DOUBLE QUOTES *
003300*                    AROUND FIELD VALUES - REQ BSL-0063.          *
003400*  03-02-96  TGD    NULL/NONE VALUES NOW TREATED AS MISSING -    *
003500*                    REQ BSL-0069.                                 *
003600*  11-19-97  RN     RUN DIAGNOSTICS DISPLAY ADDED AT EOJ - REQ   *
003700*                    BSL-0081.                                     *
003800*  06-25-98  TGD    WIDENED LOG LINE BUFFER TO 500 BYTES - REQ   *
003900*                    BSL-0090.                                     *
004000*  01-11-99  RN     Y2K - TIMESTAMP YEAR FIELD VERIFIED 4-DIGIT  *
004100*                    THROUGHOUT - REQ BSL-0099.                    *
004200*  05-14-99  TGD    Y2K - REMOVED 2-DIGIT DATE WORKAROUNDS FROM  *
004300*                    DIAGNOSTIC DISPLAY - REQ BSL-0101.            *
004400*  02-07-00  RN     MADE EVENTS FILE A FIXED-LENGTH WORK FILE TO *
004500*                    MATCH BSLLEDGR'S FD - REQ BSL-0110.           *
004600*  10-23-01  TGD    AMOUNT/VAT/BALANCE FIELDS SWITCHED TO COMP-3 *
004700*                    PER NEW LEDGER LAYOUT - REQ BSL-0118.         *
004800*  06-02-03  RN     TRAILING-COMMA HANDLING ON LAST FIELD OF A   *
004900*                    BLOCK - REQ BSL-0126.                          *
005000*  09-15-05  TGD    SORT KEY NOW INCLUDES MESSAGE-ID FOR STABLE  *
005100*                    ORDERING WITHIN A USER/TIMESTAMP - REQ       *
005200*                    BSL-0133.                                    *
005300*  04-11-07  RN     306-ROUND-FIELD WAS SCALING BY THE WRONG      *
005400*                    FACTOR FOR BOTH SAR (3 DP) AND BHD (4 DP) -   *
005500*                    MULTIPLIER IS NOW 10 RAISED TO WK-DPS, NOT    *
005600*                    10/1 BY WK-DPS.  WIDENED WK-SCALE-FACTOR TO   *
005700*                    HOLD 10000.  REQ BSL-0139.                   *
005800*  11-02-07  RN     215-CHECK-SKIP-EVENT AND 220-CHECK-BLOCK-START *
005900*                    WERE SETTING WS-SCAN-PATLEN ONE BYTE LONGER   *
006000*                    THAN THE MARKER TEXT, PULLING IN A PAD SPACE  *
006100*                    AND BREAKING THE PLAIN CONTAINS TEST.  PATLEN *
006200*                    VALUES CORRECTED TO 49 AND 27.  REQ BSL-0141. *
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT LOG-INPUT-FILE     ASSIGN TO UT-S-BSLLOG
007700            ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT EVENTS-OUTPUT-FILE ASSIGN TO UT-S-BSLEVT.
008000
008100     SELECT SW-BSL-SORT-FILE   ASSIGN TO UT-S-SORTWK1.
008200
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD  LOG-INPUT-FILE
008800     RECORDING MODE IS V
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS LOG-INPUT-REC.
009100 01  LOG-INPUT-REC                    PIC X(500).
009200
009300 FD  EVENTS-OUTPUT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 350 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS EVENTS-OUTPUT-REC.
009900 01  EVENTS-OUTPUT-REC                PIC X(350).
010000
010100 SD  SW-BSL-SORT-FILE
010200     RECORD CONTAINS 350 CHARACTERS
010300     DATA RECORD IS SW-BSL-SORT-WORK.
010400
010500 01  SW-BSL-SORT-WORK.
010600     COPY BSLEVREC.
010700
010800 WORKING-STORAGE SECTION.
010900
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-EOF-LOG-SW                PIC X(3)       VALUE 'NO '.
011200         88  EOF-LOG                                 VALUE 'YES'.
011300     05  WS-IN-BALANCE-BLOCK-SW       PIC X(3)       VALUE 'NO '.
011400         88  BSL-IN-BALANCE-BLOCK                    VALUE 'YES'.
011500     05  WS-IN-TXN-BLOCK-SW           PIC X(3)       VALUE 'NO '.
011600         88  BSL-IN-TXN-BLOCK                        VALUE 'YES'.
011700     05  WS-TXN-FOUND-SW              PIC X(3)       VALUE 'NO '.
011800         88  BSL-TXN-WAS-FOUND                       VALUE 'YES'.
011900     05  WS-TXN-DONE-SW               PIC X(3)       VALUE 'NO '.
012000         88  BSL-TXN-BLOCK-DONE                      VALUE 'YES'.
012100     05  WS-TIMESTAMP-SET-SW          PIC X(3)       VALUE 'NO '.
012200         88  BSL-TIMESTAMP-IS-SET                    VALUE 'YES'.
012300     05  WS-MESSAGE-ID-SET-SW         PIC X(3)       VALUE 'NO '.
012400         88  BSL-MESSAGE-ID-IS-SET                   VALUE 'YES'.
012500     05  FILLER                       PIC X(4).
012600
012700 01  WS-ACCUMULATORS.
012800*  FOR PROGRAM RECORD TRACKING
012900     05  WS-READ-CTR       PIC 9(7)       COMP       VALUE ZERO.
013000     05  WS-REL-CTR        PIC 9(7)       COMP       VALUE ZERO.
013100     05  WS-RETR-CTR       PIC 9(7)       COMP       VALUE ZERO.
013200     05  WS-WRTN-CTR       PIC 9(7)       COMP       VALUE ZERO.
013300     05  WS-SYNC-CTR       PIC 9(7)       COMP       VALUE ZERO.
013400     05  WS-SKIP-CTR       PIC 9(7)       COMP       VALUE ZERO.
013500     05  WS-NOTXN-CTR      PIC 9(7)       COMP       VALUE ZERO.
013600     05  FILLER                       PIC X(4).
013700*    ABEND-DUMP EYEBALL VIEW OF THE RUN COUNTERS -- SEE 08-04-98
013800*    Y2K LOG ENTRY BELOW FOR WHY OPS STILL ASKS FOR THIS BY HAND.
013900 01  WS-ACCUM-EYEBALL-R REDEFINES WS-ACCUMULATORS.
014000     05  FILLER                       PIC X(32).
014100
014200 01  WS-BLOCK-CONTROLS.
014300     05  WS-OUTER-BRACE-DEPTH         PIC S9(5)      COMP    VALUE 0.
014400     05  WS-TXN-BRACE-DEPTH           PIC S9(5)      COMP    VALUE 0.
014500     05  WS-LINE-BRACE-OPENS          PIC S9(5)      COMP    VALUE 0.
014600     05  WS-LINE-BRACE-CLOSES         PIC S9(5)      COMP    VALUE 0.
014700     05  WS-LINE-NET-BRACES           PIC S9(5)      COMP    VALUE 0.
014800     05  WS-CURRENT-TIMESTAMP         PIC X(24)      VALUE SPACES.
014900     05  WS-CURRENT-TIMESTAMP-R  REDEFINES WS-CURRENT-TIMESTAMP.
015000         10  WS-CTS-YYYY               PIC X(4).
015100         10  FILLER                    PIC X.
015200         10  WS-CTS-REST                PIC X(19).
015300     05  WS-CURRENT-MESSAGE-ID        PIC X(36)      VALUE SPACES.
015400     05  FILLER                       PIC X(4).
015500
015600 01  WS-WORK-LOG-LINE.
015700     05  WS-LOG-LINE                  PIC X(500)     VALUE SPACES.
015800     05  WS-LOG-LINE-UC                PIC X(500)     VALUE SPACES.
015900     05  FILLER                       PIC X(4).
016000
016100 01  WS-GENERIC-SCAN-AREA.
016200     05  WS-SCAN-PATTERN               PIC X(50)     VALUE SPACES.
016300     05  WS-SCAN-PATLEN                PIC 9(3)      COMP    VALUE 0.
016400     05  WS-SCAN-FOUND-SW              PIC X(3)      VALUE 'NO '.
016500         88  BSL-SCAN-FOUND                          VALUE 'YES'.
016600     05  WS-SCAN-FOUND-POS             PIC 9(3)      COMP    VALUE 0.
016700     05  WS-SCAN-IX                    PIC 9(3)      COMP    VALUE 0.
016800     05  WS-SCAN-LIMIT                 PIC 9(3)      COMP    VALUE 0.
016900     05  FILLER                       PIC X(4).
017000
017100 01  WS-FIELD-PARSE-AREA.
017200     05  WS-BLOCK-LINE                PIC X(200)     VALUE SPACES.
017300     05  WS-FIELD-KEY                 PIC X(30)      VALUE SPACES.
017400     05  WS-FIELD-VALUE                PIC X(80)     VALUE SPACES.
017500     05  WS-FIELD-TEMP                 PIC X(80)     VALUE SPACES.
017600     05  WS-LEAD-SPACES                PIC 9(3)       COMP VALUE 0.
017700     05  WS-TRAIL-SPACES               PIC 9(3)       COMP VALUE 0.
017800     05  WS-LAST-NON-SPACE             PIC 9(3)       COMP VALUE 0.
017900     05  FILLER                       PIC X(4).
018000
018100 01  WS-NUMERIC-CONVERT-AREA.
018200     05  WK-SIGN                        PIC S9(1)     COMP VALUE 1.
018300     05  WK-INT-TEXT                    PIC X(9)      VALUE SPACES.
018400     05  WK-FRAC-TEXT                   PIC X(4)      VALUE SPACES.
018500     05  WK-INT-DIGITS                  PIC 9(9)      VALUE 0.
018600     05  WK-FRAC-DIGITS                 PIC 9(4)      VALUE 0.
018700     05  WK-NUMERIC-TEMP                PIC S9(9)V9(4) COMP-3 VALUE 0.
018800     05  WK-NULL-OR-NONE-SW             PIC X(3)      VALUE 'NO '.
018900         88  BSL-VALUE-IS-NULL                       VALUE 'YES'.
019000     05  FILLER                       PIC X(4).
019100
019200 01  WS-RIGHT-JUSTIFY-AREA.
019300     05  WK-RJ-SOURCE                   PIC X(12)     VALUE SPACES.
019400     05  WK-RJ-TARGET                   PIC X(12)
019500         VALUE '000000000000'.
019600     05  WK-RJ-LEN                      PIC 9(2)      COMP VALUE 0.
019700     05  FILLER                       PIC X(4).
019800
019900 01  WS-MONEY-NORM-AREA.
020000     05  WK-DPS                         PIC 9(1)      COMP VALUE 0.
020100     05  WK-ABS-AMOUNT                  PIC S9(9)V9(4) COMP-3 VALUE 0.
020200     05  WK-ROUND-FIELD                 PIC S9(9)V9(4) COMP-3 VALUE 0.
020300     05  WK-SCALE-FACTOR                PIC S9(5)      COMP   VALUE 1.
020400     05  WK-ROUND-TEMP                  PIC S9(9)      COMP-3 VALUE 0.
020500     05  FILLER                       PIC X(4).
020600*    SAME NORMALIZATION SCRATCHPAD, ALPHANUMERIC VIEW, CLEARED IN
020700*    ONE MOVE OF SPACES AT THE TOP OF 650-NORMALIZE-MONEY-FIELD.
020800 01  WS-MONEY-NORM-AREA-R REDEFINES WS-MONEY-NORM-AREA.
020900     05  FILLER                       PIC X(27).
021000
021100 01  WS-DISPLAY-LINE.
021200     05  DISP-MESSAGE                   PIC X(45).
021300     05  DISP-VALUE                     PIC ZZZZZZ9.
021400     05  FILLER                       PIC X(4).
021500
021600     COPY BSLPARM.
021700
021800 PROCEDURE DIVISION.
021900
022000 000-MAINLINE SECTION.
022100
022200     OPEN INPUT  LOG-INPUT-FILE
022300          OUTPUT EVENTS-OUTPUT-FILE.
022400     SORT SW-BSL-SORT-FILE
022500          ON ASCENDING KEY BSL-USER-ID
022600                            BSL-TIMESTAMP
022700                            BSL-TX-ID
022800                            BSL-MESSAGE-ID
022900          INPUT  PROCEDURE 400-SRT-INPUT-PROCD THRU 400-EXIT
023000          OUTPUT PROCEDURE 410-SRT-OUTPUT-PROCD THRU 410-EXIT.
023100     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
023200     CLOSE LOG-INPUT-FILE
023300           EVENTS-OUTPUT-FILE.
023400     MOVE ZERO TO RETURN-CODE.
023500     GOBACK.
023600
023700 400-SRT-INPUT-PROCD.
023800
023900     MOVE 'NO ' TO WS-EOF-LOG-SW.
024000     PERFORM 100-READ-LOG-LINE THRU 100-EXIT.
024100     IF EOF-LOG
024200        DISPLAY 'ERROR!!  LOG FILE EMPTY!'
024300        GO TO 400-EXIT.
024400     PERFORM 210-PRSS-LOG-LINE THRU 210-EXIT UNTIL EOF-LOG.
024500
024600 400-EXIT.
024700     EXIT.
024800
024900 210-PRSS-LOG-LINE.
025000
025100     PERFORM 200-SCAN-LOG-LINE THRU 200-EXIT.
025200     PERFORM 100-READ-LOG-LINE THRU 100-EXIT.
025300
025400 210-EXIT.
025500     EXIT.
025600
025700 100-READ-LOG-LINE.
025800
025900     READ LOG-INPUT-FILE INTO WS-LOG-LINE
026000         AT END  MOVE 'YES' TO WS-EOF-LOG-SW
026100                 GO TO 100-EXIT.
026200     ADD 1 TO WS-READ-CTR.
026300     MOVE WS-LOG-LINE TO WS-LOG-LINE-UC.
026400     INSPECT WS-LOG-LINE-UC CONVERTING
026500             'abcdefghijklmnopqrstuvwxyz' TO
026600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026700
026800 100-EXIT.
026900     EXIT.
027000
027100 200-SCAN-LOG-LINE.
027200
027300     IF BSL-IN-BALANCE-BLOCK
027400        PERFORM 245-PRSS-BLOCK-LINE THRU 245-EXIT
027500        GO TO 200-EXIT.
027600
027700     PERFORM 205-CHECK-TIMESTAMP   THRU 205-EXIT.
027800     PERFORM 210-CHECK-MESSAGE-ID  THRU 210-C-EXIT.
027900     PERFORM 215-CHECK-SKIP-EVENT  THRU 215-EXIT.
028000     IF BSL-SCAN-FOUND
028100        GO TO 200-EXIT.
028200     PERFORM 220-CHECK-BLOCK-START THRU 220-EXIT.
028300
028400 200-EXIT.
028500     EXIT.
028600
028700 205-CHECK-TIMESTAMP.
028800
028900     MOVE 'NO ' TO WS-TIMESTAMP-SET-SW.
029000     IF WS-LOG-LINE(11:1) = 'T'   AND
029100        WS-LOG-LINE(24:1) = 'Z'   AND
029200        WS-LOG-LINE(25:1) = ' '   AND
029300        WS-LOG-LINE(1:4)  IS NUMERIC AND
029400        WS-LOG-LINE(6:2)  IS NUMERIC AND
029500        WS-LOG-LINE(9:2)  IS NUMERIC AND
029600        WS-LOG-LINE(12:2) IS NUMERIC AND
029700        WS-LOG-LINE(15:2) IS NUMERIC AND
029800        WS-LOG-LINE(18:2) IS NUMERIC AND
029900        WS-LOG-LINE(21:3) IS NUMERIC
030000         MOVE WS-LOG-LINE(1:24) TO WS-CURRENT-TIMESTAMP
030100         MOVE 'YES' TO WS-TIMESTAMP-SET-SW.
030200
030300 205-EXIT.
030400     EXIT.
030500
030600 210-CHECK-MESSAGE-ID.
030700
030800     MOVE 'PROCESSING MESSAGE ' TO WS-SCAN-PATTERN.
030900     MOVE 19 TO WS-SCAN-PATLEN.
031000     PERFORM 800-GENERIC-SCAN THRU 800-EXIT.
031100     IF BSL-SCAN-FOUND
031200        MOVE WS-LOG-LINE(WS-SCAN-FOUND-POS + 19 : 36)
031300             TO WS-CURRENT-MESSAGE-ID
031400        MOVE 'YES' TO WS-MESSAGE-ID-SET-SW.
031500
031600 210-C-EXIT.
031700     EXIT.
031800
031900 215-CHECK-SKIP-EVENT.
032000
032100     MOVE 'SKIPPING THE BALANCE SYNC FOR CREATE SUBSCRIPTION'
032200          TO WS-SCAN-PATTERN.
032300     MOVE 49 TO WS-SCAN-PATLEN.
032400     PERFORM 800-GENERIC-SCAN THRU 800-EXIT.
032500     IF BSL-SCAN-FOUND
032600        PERFORM 360-EMIT-SKIP-EVENT THRU 360-EXIT.
032700
032800 215-EXIT.
032900     EXIT.
033000
033100 220-CHECK-BLOCK-START.
033200
033300     MOVE 'START SYNCING THE BALANCE {' TO WS-SCAN-PATTERN.
033400     MOVE 27 TO WS-SCAN-PATLEN.
033500     PERFORM 800-GENERIC-SCAN THRU 800-EXIT.
033600     IF BSL-SCAN-FOUND
033700        MOVE 'YES' TO WS-IN-BALANCE-BLOCK-SW
033800        MOVE 'NO '  TO WS-IN-TXN-BLOCK-SW
033900        MOVE 'NO '  TO WS-TXN-FOUND-SW
034000        MOVE 'NO '  TO WS-TXN-DONE-SW
034100        MOVE 0      TO WS-OUTER-BRACE-DEPTH
034200        MOVE 0      TO WS-TXN-BRACE-DEPTH
034300        INITIALIZE SW-BSL-SORT-WORK
034400        MOVE 'BALANCE_SYNC' TO BSL-EVENT-TYPE
034500        MOVE WS-CURRENT-TIMESTAMP    TO BSL-TIMESTAMP
034600        MOVE WS-CURRENT-MESSAGE-ID   TO BSL-MESSAGE-ID
034700        IF BSL-TIMESTAMP-IS-SET
034800           MOVE 'Y' TO BSL-TIMESTAMP-PRESENT
034900        END-IF
035000        PERFORM 999-COUNT-LINE-BRACES THRU 999-EXIT
035100        ADD WS-LINE-NET-BRACES TO WS-OUTER-BRACE-DEPTH.
035200
035300 220-EXIT.
035400     EXIT.
035500
035600 245-PRSS-BLOCK-LINE.
035700
035800     IF NOT BSL-TXN-BLOCK-DONE AND NOT BSL-IN-TXN-BLOCK
035900        PERFORM 250-CHECK-TXN-START THRU 250-EXIT.
036000
036100     IF BSL-IN-TXN-BLOCK
036200        PERFORM 260-PRSS-TXN-LINE THRU 260-EXIT
036300     ELSE
036400        IF NOT BSL-TXN-WAS-FOUND OR BSL-TXN-BLOCK-DONE
036500           PERFORM 999-COUNT-LINE-BRACES THRU 999-EXIT
036600           ADD WS-LINE-NET-BRACES TO WS-OUTER-BRACE-DEPTH
036700        END-IF.
036800
036900     IF WS-OUTER-BRACE-DEPTH <= 0
037000        PERFORM 280-CLOSE-BALANCE-BLOCK THRU 280-EXIT.
037100
037200 245-EXIT.
037300     EXIT.
037400
037500 250-CHECK-TXN-START.
037600
037700     MOVE 'TRANSACTION: {' TO WS-SCAN-PATTERN.
037800     MOVE 14 TO WS-SCAN-PATLEN.
037900     PERFORM 800-GENERIC-SCAN THRU 800-EXIT.
038000     PERFORM 999-COUNT-LINE-BRACES THRU 999-EXIT.
038100     ADD WS-LINE-NET-BRACES TO WS-OUTER-BRACE-DEPTH.
038200     IF BSL-SCAN-FOUND
038300        MOVE 'YES' TO WS-IN-TXN-BLOCK-SW
038400        MOVE 'YES' TO WS-TXN-FOUND-SW
038500        MOVE 1     TO WS-TXN-BRACE-DEPTH.
038600
038700 250-EXIT.
038800     EXIT.
038900
039000 260-PRSS-TXN-LINE.
039100
039200     PERFORM 999-COUNT-LINE-BRACES THRU 999-EXIT.
039300     ADD WS-LINE-NET-BRACES TO WS-OUTER-BRACE-DEPTH.
039400     ADD WS-LINE-NET-BRACES TO WS-TXN-BRACE-DEPTH.
039500     IF WS-TXN-BRACE-DEPTH NOT > 0
039600        MOVE 'NO '  TO WS-IN-TXN-BLOCK-SW
039700        MOVE 'YES'  TO WS-TXN-DONE-SW
039800        GO TO 260-EXIT.
039900
040000     MOVE WS-LOG-LINE(1:200) TO WS-BLOCK-LINE.
040100     PERFORM 265-PARSE-FIELD-LINE THRU 265-EXIT.
040200
040300 260-EXIT.
040400     EXIT.
040500
040600 265-PARSE-FIELD-LINE.
040700
040800     MOVE 0 TO WS-LEAD-SPACES.
040900     INSPECT WS-BLOCK-LINE TALLYING WS-LEAD-SPACES
041000             FOR LEADING SPACE.
041100     IF WS-LEAD-SPACES >= 200
041200        GO TO 265-EXIT.
041300     IF WS-LEAD-SPACES > 0
041400        MOVE WS-BLOCK-LINE(WS-LEAD-SPACES + 1 : ) TO WS-FIELD-TEMP
041500     ELSE
041600        MOVE WS-BLOCK-LINE TO WS-FIELD-TEMP.
041700
041800     IF WS-FIELD-TEMP(1:2) = '//'
041900        GO TO 265-EXIT.
042000     IF WS-FIELD-TEMP = SPACES
042100        GO TO 265-EXIT.
042200
042300     MOVE SPACES TO WS-FIELD-KEY WS-FIELD-VALUE.
042400     UNSTRING WS-FIELD-TEMP DELIMITED BY ':'
042500         INTO WS-FIELD-KEY WS-FIELD-VALUE.
042600
042700     MOVE 0 TO WS-TRAIL-SPACES.
042800     INSPECT WS-FIELD-KEY TALLYING WS-TRAIL-SPACES
042900             FOR TRAILING SPACE.
043000     PERFORM 270-STRIP-VALUE THRU 270-EXIT.
043100     PERFORM 266-ASSIGN-BY-KEY THRU 266-EXIT.
043200
043300 265-EXIT.
043400     EXIT.
043500
043600 270-STRIP-VALUE.
043700
043800     MOVE 0 TO WS-LEAD-SPACES.
043900     INSPECT WS-FIELD-VALUE TALLYING WS-LEAD-SPACES
044000             FOR LEADING SPACE.
044100     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 80
044200        MOVE WS-FIELD-VALUE(WS-LEAD-SPACES + 1 : ) TO WS-FIELD-TEMP
044300        MOVE WS-FIELD-TEMP TO WS-FIELD-VALUE
044400     END-IF.
044500
044600     MOVE 0 TO WS-TRAIL-SPACES.
044700     INSPECT WS-FIELD-VALUE TALLYING WS-TRAIL-SPACES
044800             FOR TRAILING SPACE.
044900     COMPUTE WS-LAST-NON-SPACE = 80 - WS-TRAIL-SPACES.
045000     IF WS-LAST-NON-SPACE > 0 AND
045100        WS-FIELD-VALUE(WS-LAST-NON-SPACE:1) = ','
045200         SUBTRACT 1 FROM WS-LAST-NON-SPACE.
045300
045400     IF WS-LAST-NON-SPACE > 1 AND
045500        (WS-FIELD-VALUE(1:1) = '"' OR WS-FIELD-VALUE(1:1) = "'")
045600        AND WS-FIELD-VALUE(WS-LAST-NON-SPACE:1) = WS-FIELD-VALUE(1:1)
045700         SUBTRACT 2 FROM WS-LAST-NON-SPACE GIVING WS-LEAD-SPACES
045800         MOVE SPACES TO WS-FIELD-TEMP
045900         IF WS-LEAD-SPACES > 0
046000            MOVE WS-FIELD-VALUE(2:WS-LEAD-SPACES) TO WS-FIELD-TEMP
046100         END-IF
046200         MOVE WS-FIELD-TEMP TO WS-FIELD-VALUE
046300     ELSE
046400         MOVE SPACES TO WS-FIELD-TEMP
046500         IF WS-LAST-NON-SPACE > 0
046600            MOVE WS-FIELD-VALUE(1:WS-LAST-NON-SPACE) TO WS-FIELD-TEMP
046700         END-IF
046800         MOVE WS-FIELD-TEMP TO WS-FIELD-VALUE.
046900
047000 270-EXIT.
047100     EXIT.
047200
047300 266-ASSIGN-BY-KEY.
047400
047500     IF WS-FIELD-KEY = 'id'
047600        MOVE WS-FIELD-VALUE(1:36) TO BSL-TX-ID
047700     ELSE IF WS-FIELD-KEY = 'userId'
047800        MOVE WS-FIELD-VALUE(1:20) TO BSL-USER-ID
047900     ELSE IF WS-FIELD-KEY = 'type'
048000        MOVE WS-FIELD-VALUE(1:10) TO BSL-TX-TYPE
048100     ELSE IF WS-FIELD-KEY = 'source'
048200        MOVE WS-FIELD-VALUE(1:20) TO BSL-SOURCE
048300     ELSE IF WS-FIELD-KEY = 'action'
048400        MOVE WS-FIELD-VALUE(1:30) TO BSL-ACTION
048500     ELSE IF WS-FIELD-KEY = 'currency'
048600        MOVE WS-FIELD-VALUE(1:3)  TO BSL-CURRENCY
048700     ELSE IF WS-FIELD-KEY = 'amount'
048800        PERFORM 268-CHECK-NULL THRU 268-EXIT
048900        IF NOT BSL-VALUE-IS-NULL
049000           PERFORM 267-CONVERT-TEXT-TO-DECIMAL THRU 267-EXIT
049100           MOVE WK-NUMERIC-TEMP TO BSL-AMOUNT
049200           MOVE 'Y' TO BSL-AMOUNT-PRESENT
049300        END-IF
049400     ELSE IF WS-FIELD-KEY = 'vat'
049500        PERFORM 268-CHECK-NULL THRU 268-EXIT
049600        IF NOT BSL-VALUE-IS-NULL
049700           PERFORM 267-CONVERT-TEXT-TO-DECIMAL THRU 267-EXIT
049800           MOVE WK-NUMERIC-TEMP TO BSL-VAT
049900           MOVE 'Y' TO BSL-VAT-PRESENT
050000        END-IF
050100     ELSE IF WS-FIELD-KEY = 'oldBalance'
050200        PERFORM 268-CHECK-NULL THRU 268-EXIT
050300        IF NOT BSL-VALUE-IS-NULL
050400           PERFORM 267-CONVERT-TEXT-TO-DECIMAL THRU 267-EXIT
050500           MOVE WK-NUMERIC-TEMP TO BSL-OLD-BALANCE
050600           MOVE 'Y' TO BSL-OLD-BALANCE-PRESENT
050700        END-IF
050800     ELSE IF WS-FIELD-KEY = 'newBalance'
050900        PERFORM 268-CHECK-NULL THRU 268-EXIT
051000        IF NOT BSL-VALUE-IS-NULL
051100           PERFORM 267-CONVERT-TEXT-TO-DECIMAL THRU 267-EXIT
051200           MOVE WK-NUMERIC-TEMP TO BSL-NEW-BALANCE
051300           MOVE 'Y' TO BSL-NEW-BALANCE-PRESENT
051400        END-IF
051500     ELSE IF WS-FIELD-KEY = 'paymentBalance'
051600        PERFORM 268-CHECK-NULL THRU 268-EXIT
051700        IF NOT BSL-VALUE-IS-NULL
051800           PERFORM 267-CONVERT-TEXT-TO-DECIMAL THRU 267-EXIT
051900           MOVE WK-NUMERIC-TEMP TO BSL-PAYMENT-BALANCE
052000           MOVE 'Y' TO BSL-PAYMENT-BAL-PRESENT
052100        END-IF
052200     ELSE
052300        NEXT SENTENCE
052400     END-IF.
052500
052600 266-EXIT.
052700     EXIT.
052800
052900 268-CHECK-NULL.
053000
053100     MOVE 'NO ' TO WK-NULL-OR-NONE-SW.
053200     IF WS-FIELD-VALUE(1:4) = 'null' OR WS-FIELD-VALUE(1:4) = 'none'
053300        OR WS-FIELD-VALUE(1:4) = 'NULL' OR WS-FIELD-VALUE(1:4) = 'NONE'
053400         MOVE 'YES' TO WK-NULL-OR-NONE-SW.
053500
053600 268-EXIT.
053700     EXIT.
053800
053900 267-CONVERT-TEXT-TO-DECIMAL.
054000
054100     MOVE 1 TO WK-SIGN.
054200     MOVE WS-FIELD-VALUE TO WS-FIELD-TEMP.
054300     IF WS-FIELD-TEMP(1:1) = '-'
054400        MOVE -1 TO WK-SIGN
054500        MOVE WS-FIELD-TEMP(2: ) TO WS-FIELD-VALUE
054600     ELSE IF WS-FIELD-TEMP(1:1) = '+'
054700        MOVE WS-FIELD-TEMP(2: ) TO WS-FIELD-VALUE
054800     END-IF.
054900
055000     MOVE SPACES TO WK-INT-TEXT WK-FRAC-TEXT.
055100     UNSTRING WS-FIELD-VALUE DELIMITED BY '.'
055200         INTO WK-INT-TEXT WK-FRAC-TEXT.
055300
055400     MOVE WK-INT-TEXT TO WK-RJ-SOURCE.
055500     MOVE '000000000000' TO WK-RJ-TARGET.
055600     PERFORM 268-RIGHT-JUSTIFY-ZERO THRU 268-R-EXIT.
055700     MOVE WK-RJ-TARGET(4:9) TO WK-INT-DIGITS.
055800
055900     INSPECT WK-FRAC-TEXT REPLACING ALL ' ' BY '0'.
056000     MOVE WK-FRAC-TEXT TO WK-FRAC-DIGITS.
056100
056200     COMPUTE WK-NUMERIC-TEMP ROUNDED =
056300             WK-INT-DIGITS + (WK-FRAC-DIGITS / 10000).
056400     IF WK-SIGN = -1
056500        COMPUTE WK-NUMERIC-TEMP = WK-NUMERIC-TEMP * -1.
056600
056700 267-EXIT.
056800     EXIT.
056900
057000 268-RIGHT-JUSTIFY-ZERO.
057100
057200     MOVE 0 TO WK-RJ-LEN.
057300     INSPECT WK-RJ-SOURCE TALLYING WK-RJ-LEN
057400             FOR CHARACTERS BEFORE INITIAL SPACE.
057500     IF WK-RJ-LEN > 0 AND WK-RJ-LEN <= 12
057600        MOVE WK-RJ-SOURCE(1:WK-RJ-LEN)
057700             TO WK-RJ-TARGET(13 - WK-RJ-LEN : WK-RJ-LEN).
057800
057900 268-R-EXIT.
058000     EXIT.
058100
058200 280-CLOSE-BALANCE-BLOCK.
058300
058400     IF BSL-TXN-WAS-FOUND
058500        PERFORM 300-NORMALIZE-MONEY-FIELDS THRU 300-EXIT
058600        PERFORM 310-UPPERCASE-AND-DEFAULT  THRU 310-EXIT
058700        PERFORM 350-EMIT-BALANCE-SYNC THRU 350-EXIT
058800     ELSE
058900        ADD 1 TO WS-NOTXN-CTR.
059000
059100     MOVE 'NO ' TO WS-IN-BALANCE-BLOCK-SW.
059200     MOVE 'NO ' TO WS-IN-TXN-BLOCK-SW.
059300
059400 280-EXIT.
059500     EXIT.
059600
059700 300-NORMALIZE-MONEY-FIELDS.
059800
059900     IF BSL-CURRENCY = 'SAR'
060000        MOVE 3 TO WK-DPS
060100     ELSE IF BSL-CURRENCY = 'BHD'
060200        MOVE 4 TO WK-DPS
060300     ELSE
060400        MOVE BSL-PARSER-DEFAULT-DPS TO WK-DPS.
060500
060600     IF BSL-AMOUNT-IS-PRESENT
060700        MOVE BSL-AMOUNT TO WK-ROUND-FIELD
060800        PERFORM 305-CLAMP-AND-ROUND THRU 305-EXIT
060900        MOVE WK-ROUND-FIELD TO BSL-AMOUNT
061000     END-IF.
061100     IF BSL-VAT-IS-PRESENT
061200        MOVE BSL-VAT TO WK-ROUND-FIELD
061300        PERFORM 305-CLAMP-AND-ROUND THRU 305-EXIT
061400        MOVE WK-ROUND-FIELD TO BSL-VAT
061500     END-IF.
061600     IF BSL-OLD-BALANCE-IS-PRESENT
061700        MOVE BSL-OLD-BALANCE TO WK-ROUND-FIELD
061800        PERFORM 305-CLAMP-AND-ROUND THRU 305-EXIT
061900        MOVE WK-ROUND-FIELD TO BSL-OLD-BALANCE
062000     END-IF.
062100     IF BSL-NEW-BALANCE-IS-PRESENT
062200        MOVE BSL-NEW-BALANCE TO WK-ROUND-FIELD
062300        PERFORM 305-CLAMP-AND-ROUND THRU 305-EXIT
062400        MOVE WK-ROUND-FIELD TO BSL-NEW-BALANCE
062500     END-IF.
062600     IF BSL-PAYMENT-BAL-IS-PRESENT
062700        MOVE BSL-PAYMENT-BALANCE TO WK-ROUND-FIELD
062800        PERFORM 305-CLAMP-AND-ROUND THRU 305-EXIT
062900        MOVE WK-ROUND-FIELD TO BSL-PAYMENT-BALANCE
063000     END-IF.
063100
063200 300-EXIT.
063300     EXIT.
063400
063500 305-CLAMP-AND-ROUND.
063600
063700     IF WK-ROUND-FIELD < 0
063800        COMPUTE WK-ABS-AMOUNT = WK-ROUND-FIELD * -1
063900     ELSE
064000        MOVE WK-ROUND-FIELD TO WK-ABS-AMOUNT.
064100     IF WK-ABS-AMOUNT < BSL-ZERO-CLAMP
064200        MOVE 0 TO WK-ROUND-FIELD
064300     ELSE
064400        PERFORM 306-ROUND-FIELD THRU 306-EXIT.
064500
064600 305-EXIT.
064700     EXIT.
064800
064900 306-ROUND-FIELD.
065000
065100     COMPUTE WK-SCALE-FACTOR = 10 ** WK-DPS.
065200     COMPUTE WK-ROUND-TEMP ROUNDED = WK-ROUND-FIELD * WK-SCALE-FACTOR.
065300     COMPUTE WK-ROUND-FIELD = WK-ROUND-TEMP / WK-SCALE-FACTOR.
065400
065500 306-EXIT.
065600     EXIT.
065700
065800 310-UPPERCASE-AND-DEFAULT.
065900
066000     IF BSL-CURRENCY = SPACES
066100        MOVE 'UNKNOWN' TO BSL-CURRENCY.
066200     INSPECT BSL-TX-TYPE CONVERTING
066300             'abcdefghijklmnopqrstuvwxyz' TO
066400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066500     INSPECT BSL-SOURCE CONVERTING
066600             'abcdefghijklmnopqrstuvwxyz' TO
066700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066800
066900 310-EXIT.
067000     EXIT.
067100
067200 350-EMIT-BALANCE-SYNC.
067300
067400     RELEASE SW-BSL-SORT-WORK.
067500     ADD 1 TO WS-REL-CTR.
067600     ADD 1 TO WS-SYNC-CTR.
067700
067800 350-EXIT.
067900     EXIT.
068000
068100 360-EMIT-SKIP-EVENT.
068200
068300     INITIALIZE SW-BSL-SORT-WORK.
068400     MOVE 'SKIP_CREATE_SUBSCRIPTION' TO BSL-EVENT-TYPE.
068500     MOVE WS-CURRENT-TIMESTAMP  TO BSL-TIMESTAMP.
068600     IF BSL-TIMESTAMP-IS-SET
068700        MOVE 'Y' TO BSL-TIMESTAMP-PRESENT
068800     END-IF.
068900     MOVE WS-CURRENT-MESSAGE-ID TO BSL-MESSAGE-ID.
069000     RELEASE SW-BSL-SORT-WORK.
069100     ADD 1 TO WS-REL-CTR.
069200     ADD 1 TO WS-SKIP-CTR.
069300
069400 360-EXIT.
069500     EXIT.
069600
069700 410-SRT-OUTPUT-PROCD.
069800
069900     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
070000     PERFORM 420-WRT-SRTD-REC THRU 420-EXIT UNTIL EOF-LOG.
070100
070200 410-EXIT.
070300     EXIT.
070400
070500 420-WRT-SRTD-REC.
070600
070700     PERFORM 900-WRITE-EVENTS-REC THRU 900-W-EXIT.
070800     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
070900
071000 420-EXIT.
071100     EXIT.
071200
071300 900-RETURN-SRTD-REC.
071400
071500     RETURN SW-BSL-SORT-FILE
071600         AT END  MOVE 'YES' TO WS-EOF-LOG-SW
071700                 GO TO 900-EXIT.
071800     ADD 1 TO WS-RETR-CTR.
071900
072000 900-EXIT.
072100     EXIT.
072200
072300 900-WRITE-EVENTS-REC.
072400
072500     WRITE EVENTS-OUTPUT-REC FROM SW-BSL-SORT-WORK.
072600     ADD 1 TO WS-WRTN-CTR.
072700
072800 900-W-EXIT.
072900     EXIT.
073000
073100 800-GENERIC-SCAN.
073200
073300     MOVE 'NO ' TO WS-SCAN-FOUND-SW.
073400     MOVE 0 TO WS-SCAN-FOUND-POS.
073500     COMPUTE WS-SCAN-LIMIT = 500 - WS-SCAN-PATLEN + 1.
073600     PERFORM 810-TEST-SCAN-POS THRU 810-EXIT
073700         VARYING WS-SCAN-IX FROM 1 BY 1
073800         UNTIL WS-SCAN-IX > WS-SCAN-LIMIT OR BSL-SCAN-FOUND.
073900
074000 800-EXIT.
074100     EXIT.
074200
074300 810-TEST-SCAN-POS.
074400
074500     IF WS-LOG-LINE-UC(WS-SCAN-IX:WS-SCAN-PATLEN) =
074600        WS-SCAN-PATTERN(1:WS-SCAN-PATLEN)
074700        MOVE 'YES' TO WS-SCAN-FOUND-SW
074800        MOVE WS-SCAN-IX TO WS-SCAN-FOUND-POS.
074900
075000 810-EXIT.
075100     EXIT.
075200
075300 999-COUNT-LINE-BRACES.
075400
075500     MOVE 0 TO WS-LINE-BRACE-OPENS WS-LINE-BRACE-CLOSES.
075600     INSPECT WS-LOG-LINE TALLYING WS-LINE-BRACE-OPENS
075700             FOR ALL '{'.
075800     INSPECT WS-LOG-LINE TALLYING WS-LINE-BRACE-CLOSES
075900             FOR ALL '}'.
076000     COMPUTE WS-LINE-NET-BRACES =
076100             WS-LINE-BRACE-OPENS - WS-LINE-BRACE-CLOSES.
076200
076300 999-EXIT.
076400     EXIT.
076500
076600 950-DISPLAY-PROG-DIAG.
076700
076800     DISPLAY '****     BSLPARSE RUNNING    ****'.
076900     MOVE 'LOG LINES READ                               '  TO
077000          DISP-MESSAGE.
077100     MOVE WS-READ-CTR TO DISP-VALUE.
077200     DISPLAY WS-DISPLAY-LINE.
077300     MOVE 'BALANCE_SYNC EVENTS EXTRACTED                '  TO
077400          DISP-MESSAGE.
077500     MOVE WS-SYNC-CTR TO DISP-VALUE.
077600     DISPLAY WS-DISPLAY-LINE.
077700     MOVE 'SKIP_CREATE_SUBSCRIPTION EVENTS EXTRACTED    '  TO
077800          DISP-MESSAGE.
077900     MOVE WS-SKIP-CTR TO DISP-VALUE.
078000     DISPLAY WS-DISPLAY-LINE.
078100     MOVE 'BALANCE BLOCKS WITH NO TRANSACTION SUB-BLOCK  '  TO
078200          DISP-MESSAGE.
078300     MOVE WS-NOTXN-CTR TO DISP-VALUE.
078400     DISPLAY WS-DISPLAY-LINE.
078500     MOVE 'EVENTS RELEASED TO SORT                       '  TO
078600          DISP-MESSAGE.
078700     MOVE WS-REL-CTR TO DISP-VALUE.
078800     DISPLAY WS-DISPLAY-LINE.
078900     MOVE 'EVENTS RETURNED FROM SORT                     '  TO
079000          DISP-MESSAGE.
079100     MOVE WS-RETR-CTR TO DISP-VALUE.
079200     DISPLAY WS-DISPLAY-LINE.
079300     MOVE 'EVENTS WRITTEN TO EVENTS FILE                 '  TO
079400          DISP-MESSAGE.
079500     MOVE WS-WRTN-CTR TO DISP-VALUE.
079600     DISPLAY WS-DISPLAY-LINE.
079700     DISPLAY '****     BSLPARSE EOJ        ****'.
079800
079900 950-EXIT.
080000     EXIT.
