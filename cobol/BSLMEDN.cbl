000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BSLMEDN.
000300 AUTHOR.        L K PATEL.
000400 INSTALLATION.  OPERATIONS CENTER - RECONCILIATION UNIT.
000500 DATE-WRITTEN.  05-12-95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  BSLMEDN  -  BALANCE-SYNC MEDIAN/MAD/Z-SCORE HELPER             *
001100*  CALLED SUBPROGRAM.  GIVEN ONE (USER-ID,TX-TYPE) GROUP'S AMOUNT *
001200*  ARRAY, RETURNS THE MEDIAN, THE MEDIAN ABSOLUTE DEVIATION (MAD) *
001300*  AND, PER MEMBER, THE Z-SCORE AND A SPIKE FLAG (Z-SCORE >= THE  *
001400*  SHOP'S 6.0 THRESHOLD).  THE SORT-AND-MEDIAN LOGIC IS WRITTEN   *
001500*  ONCE AND PERFORMED TWICE -- ONCE ON THE RAW AMOUNTS, ONCE ON   *
001600*  THE ABSOLUTE DEVIATIONS FROM THAT MEDIAN -- RATHER THAN BEING  *
001700*  COPIED.  CALLED BY BSLANOML.                          -- L.K.P.*
001800******************************************************************
001900*
002000*        LINKAGE - GROUP-COUNT  (PASSED, NOT CHANGED)
002100*                  GROUP-ARRAY  (PASSED, NOT CHANGED)
002200*                  RESULTS      (PASSED AND FILLED IN)
002300*
002400******************************************************************
002500*                     C H A N G E   L O G
002600******************************************************************
002700*  05-12-95  L.K.P. ORIGINAL.  PULLED OUT OF BSLANOML AS A SEPARATE
002800*                   CALL SO THE SORT/MEDIAN STEPS COULD BE SHARED
002900*                   BY THE MAD COMPUTATION.  REQ BSL-0091.
003000*  02-14-97  L.K.P. GROUP-SIZE OF 1 WAS DIVIDING BY ZERO WHEN THE
003100*                   MAD CAME OUT ZERO.  400-CALC-ZSCORES NOW SKIPS
003200*                   THE WHOLE GROUP AND ZEROES EVERY MEMBER WHEN
003300*                   MAD = 0.  TICKET RU-305.
003400*  08-04-98  L.K.P. Y2K REVIEW.  NO DATE FIELDS ANYWHERE IN THIS
003500*                   SUBPROGRAM.  NO CHANGE REQUIRED, SIGNED OFF
003600*                   RU-Y2K-0077.
003700*  11-30-01  R.N.   TABLE SIZE RAISED FROM 200 TO 500 ENTRIES TO
003800*                   MATCH BSLANOML'S PER-USER GROUP LIMIT.  TICKET
003900*                   RU-460.
004000*  09-15-05  T.G.D. DIAGNOSTIC COUNTS EXPANDED TO MATCH BSLLEDGR
004100*                   AND BSLSUMRY.  TICKET RU-512.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 DATA DIVISION.
005300
005400 WORKING-STORAGE SECTION.
005500
005600*    RUN PARAMETERS -- ONLY THE MAD Z-SCORE THRESHOLD IS USED HERE,
005700*    BUT THE WHOLE TABLE IS COPIED SO THIS STEP NEVER DRIFTS FROM
005800*    BSLLEDGR/BSLANOML ON THE SAME CONSTANTS.
005900     COPY BSLPARM.
006000
006100 01  PROGRAM-INDICATOR-SWITCHES.
006200     05  WS-SWAP-SW              PIC X(3)       VALUE 'NO '.
006300         88  WS-SWAP-MADE                       VALUE 'YES'.
006400     05  FILLER                  PIC X(4).
006500
006600*    SCRATCH COPY OF THE CALLER'S AMOUNT ARRAY.  100-SORT-ARRAY AND
006700*    200-CALC-MEDIAN ARE PERFORMED TWICE AGAINST THIS ONE TABLE --
006800*    FIRST ON THE RAW AMOUNTS, THEN AGAIN AFTER 300-CALC-MAD HAS
006900*    OVERWRITTEN IT WITH ABSOLUTE DEVIATIONS -- SO THE CALLER'S OWN
007000*    BSL-MEDN-AMOUNT TABLE IS NEVER DISTURBED.
007100 01  WS-SORT-SCRATCH.
007200     05  WS-SCRATCH-CTR          PIC 9(4)  COMP.
007300     05  WS-SCRATCH-AMT OCCURS 500 TIMES
007400                     PIC S9(9)V9(4) COMP-3.
007500     05  FILLER                  PIC X(4).
007600
007700*    ABBREVIATED-ENTRY VIEW -- FIRST TABLE SLOT ONLY, FOR A QUICK
007800*    DUMP EYEBALL WITHOUT WALKING ALL 500 ENTRIES.         -- R.N.
007900 01  WS-SCRATCH-FIRST-ENTRY-R REDEFINES WS-SORT-SCRATCH.
008000     05  WS-SCRATCH-CTR-BYTES    PIC X(2).
008100     05  WS-SCRATCH-ENTRY-1      PIC X(7).
008200     05  FILLER                  PIC X(3497).
008300
008400 01  WS-WORK-FIELDS.
008500     05  WS-GROUP-SIZE           PIC S9(4)  COMP VALUE ZERO.
008600     05  WS-SUB-A                PIC S9(4)  COMP VALUE ZERO.
008700     05  WS-SUB-B                PIC S9(4)  COMP VALUE ZERO.
008800     05  WS-REM                  PIC S9(4)  COMP VALUE ZERO.
008900     05  WS-HOLD-AMT             PIC S9(9)V9(4) COMP-3 VALUE ZERO.
009000     05  WS-MEDIAN-RESULT        PIC S9(9)V9(4) COMP-3 VALUE ZERO.
009100     05  FILLER                  PIC X(4).
009200
009300 01  WS-ZSCORE-WORK.
009400     05  WS-ZS-DIFF              PIC S9(9)V9(4) COMP-3 VALUE ZERO.
009500     05  WS-ZS-ABS-DIFF          PIC S9(9)V9(4) COMP-3 VALUE ZERO.
009600     05  WS-ZS-RATIO             PIC S9(5)V99   COMP-3 VALUE ZERO.
009700     05  FILLER                  PIC X(4).
009800
009900 01  WS-DISPLAY-LINE.
010000     05  DISP-MESSAGE            PIC X(45).
010100     05  DISP-VALUE              PIC ZZZZZZ9.
010200     05  FILLER                  PIC X(4).
010300
010400 LINKAGE SECTION.
010500
010600 01  BSL-MEDN-GROUP-COUNT        PIC 9(4) COMP.
010700
010800*    THE CALLER'S OWN AMOUNT TABLE FOR THE GROUP -- READ ONLY, NEVER
010900*    WRITTEN BACK TO, SO 400-CALC-ZSCORES CAN ALWAYS COMPARE AGAINST
011000*    THE ORIGINAL VALUES EVEN AFTER THE SCRATCH COPY IS OVERWRITTEN.
011100 01  BSL-MEDN-GROUP-ARRAY.
011200     05  BSL-MEDN-AMOUNT OCCURS 500 TIMES
011300                     PIC S9(9)V9(4) COMP-3.
011400     05  FILLER                  PIC X(4).
011500
011600*    ABBREVIATED-ENTRY VIEW -- SAME IDEA AS THE SCRATCH TABLE ABOVE,
011700*    FOR THE CALLER'S PASSED-IN ARRAY.                    -- L.K.P.
011800 01  BSL-MEDN-GROUP-ARRAY-R REDEFINES BSL-MEDN-GROUP-ARRAY.
011900     05  BSL-MEDN-AMOUNT-1-BYTES PIC X(7).
012000     05  FILLER                  PIC X(3497).
012100
012200 01  BSL-MEDN-RESULTS.
012300     05  BSL-MEDN-MEDIAN         PIC S9(9)V9(4) COMP-3.
012400     05  BSL-MEDN-MAD            PIC S9(9)V9(4) COMP-3.
012500     05  BSL-MEDN-MEMBER OCCURS 500 TIMES.
012600         10  BSL-MEDN-ZSCORE     PIC S9(5)V99   COMP-3.
012700         10  BSL-MEDN-SPIKE-FLAG PIC X.
012800             88  BSL-MEDN-IS-SPIKE           VALUE 'Y'.
012900     05  FILLER                  PIC X(4).
013000
013100*    TWO-FIELD EYEBALL VIEW OF JUST THE MEDIAN AND THE MAD, SKIPPING
013200*    THE 500-ENTRY MEMBER TABLE.                          -- L.K.P.
013300 01  BSL-MEDN-RESULTS-R REDEFINES BSL-MEDN-RESULTS.
013400     05  BSL-MEDN-MEDIAN-AND-MAD PIC X(14).
013500     05  FILLER                  PIC X(2504).
013600
013700 PROCEDURE DIVISION USING BSL-MEDN-GROUP-COUNT,
013800                           BSL-MEDN-GROUP-ARRAY,
013900                           BSL-MEDN-RESULTS.
014000
014100 000-MAIN.
014200
014300     MOVE BSL-MEDN-GROUP-COUNT TO WS-GROUP-SIZE.
014400     PERFORM 050-COPY-GROUP-ARRAY THRU 050-EXIT.
014500     PERFORM 100-SORT-ARRAY THRU 100-EXIT.
014600     PERFORM 200-CALC-MEDIAN THRU 200-EXIT.
014700     MOVE WS-MEDIAN-RESULT TO BSL-MEDN-MEDIAN.
014800     PERFORM 300-CALC-MAD THRU 300-EXIT.
014900     PERFORM 400-CALC-ZSCORES THRU 400-EXIT.
015000     GOBACK.
015100
015200 050-COPY-GROUP-ARRAY.
015300
015400     MOVE WS-GROUP-SIZE TO WS-SCRATCH-CTR.
015500     PERFORM 055-COPY-ONE-ENTRY THRU 055-EXIT
015600         VARYING WS-SUB-A FROM 1 BY 1
015700         UNTIL WS-SUB-A > WS-GROUP-SIZE.
015800
015900 050-EXIT.
016000     EXIT.
016100
016200 055-COPY-ONE-ENTRY.
016300
016400     MOVE BSL-MEDN-AMOUNT (WS-SUB-A) TO WS-SCRATCH-AMT (WS-SUB-A).
016500
016600 055-EXIT.
016700     EXIT.
016800
016900 100-SORT-ARRAY.
017000
017100*    INSERTION SORT, ASCENDING -- GROUP SIZE IS ONE USER'S ROW COUNT
017200*    FOR A SINGLE TX-TYPE, NEVER LARGE ENOUGH TO NEED ANYTHING
017300*    FANCIER.                                             -- L.K.P.
017400     PERFORM 110-INSERT-ONE-ENTRY THRU 110-EXIT
017500         VARYING WS-SUB-A FROM 2 BY 1
017600         UNTIL WS-SUB-A > WS-GROUP-SIZE.
017700
017800 100-EXIT.
017900     EXIT.
018000
018100 110-INSERT-ONE-ENTRY.
018200
018300     MOVE WS-SCRATCH-AMT (WS-SUB-A) TO WS-HOLD-AMT.
018400     MOVE WS-SUB-A TO WS-SUB-B.
018500     PERFORM 120-SHIFT-ONE-ENTRY THRU 120-EXIT
018600         UNTIL WS-SUB-B NOT > 1
018700            OR WS-SCRATCH-AMT (WS-SUB-B - 1) NOT > WS-HOLD-AMT.
018800     MOVE WS-HOLD-AMT TO WS-SCRATCH-AMT (WS-SUB-B).
018900
019000 110-EXIT.
019100     EXIT.
019200
019300 120-SHIFT-ONE-ENTRY.
019400
019500     MOVE WS-SCRATCH-AMT (WS-SUB-B - 1) TO WS-SCRATCH-AMT (WS-SUB-B).
019600     COMPUTE WS-SUB-B = WS-SUB-B - 1.
019700
019800 120-EXIT.
019900     EXIT.
020000
020100 200-CALC-MEDIAN.
020200
020300*    ODD/EVEN MEDIAN SPLIT -- SAME SHAPE THE CLASS TABLE-LOOKUP
020400*    PROGRAMS USE.  RESULT LEFT IN WS-MEDIAN-RESULT SO THIS ONE
020500*    PARAGRAPH CAN SERVE BOTH THE RAW-AMOUNT PASS AND THE MAD PASS.
020600     DIVIDE WS-GROUP-SIZE BY 2 GIVING WS-SUB-A REMAINDER WS-REM.
020700     IF WS-REM = 0
020800         COMPUTE WS-SUB-A = WS-GROUP-SIZE / 2
020900         COMPUTE WS-MEDIAN-RESULT ROUNDED =
021000             (WS-SCRATCH-AMT (WS-SUB-A) + WS-SCRATCH-AMT (WS-SUB-A + 1))
021100                 / 2
021200     ELSE
021300         COMPUTE WS-SUB-A = (WS-GROUP-SIZE + 1) / 2
021400         MOVE WS-SCRATCH-AMT (WS-SUB-A) TO WS-MEDIAN-RESULT
021500     END-IF.
021600
021700 200-EXIT.
021800     EXIT.
021900
022000 300-CALC-MAD.
022100
022200*    OVERWRITE THE SAME SCRATCH TABLE WITH |AMOUNT - MEDIAN| AND
022300*    PERFORM 100-SORT-ARRAY/200-CALC-MEDIAN A SECOND TIME -- THEIR
022400*    MEDIAN IS, BY DEFINITION, THE MEDIAN ABSOLUTE DEVIATION.
022500     PERFORM 310-BUILD-ONE-DEVIATION THRU 310-EXIT
022600         VARYING WS-SUB-A FROM 1 BY 1
022700         UNTIL WS-SUB-A > WS-GROUP-SIZE.
022800     PERFORM 100-SORT-ARRAY THRU 100-EXIT.
022900     PERFORM 200-CALC-MEDIAN THRU 200-EXIT.
023000     MOVE WS-MEDIAN-RESULT TO BSL-MEDN-MAD.
023100
023200 300-EXIT.
023300     EXIT.
023400
023500 310-BUILD-ONE-DEVIATION.
023600
023700     COMPUTE WS-ZS-DIFF = WS-SCRATCH-AMT (WS-SUB-A) - BSL-MEDN-MEDIAN.
023800     IF WS-ZS-DIFF < 0
023900         COMPUTE WS-ZS-ABS-DIFF = WS-ZS-DIFF * -1
024000     ELSE
024100         MOVE WS-ZS-DIFF TO WS-ZS-ABS-DIFF
024200     END-IF.
024300     MOVE WS-ZS-ABS-DIFF TO WS-SCRATCH-AMT (WS-SUB-A).
024400
024500 310-EXIT.
024600     EXIT.
024700
024800 400-CALC-ZSCORES.
024900
025000*    PER RU-305 -- A ZERO MAD MEANS EVERY MEMBER OF THE GROUP SAT ON
025100*    THE SAME SIDE OF THE MEDIAN BY THE SAME AMOUNT (OR THE GROUP IS
025200*    TOO SMALL TO SAY ANYTHING USEFUL); SKIP THE DIVIDE ENTIRELY AND
025300*    FLAG NO ONE RATHER THAN BLOW UP ON A ZERO DIVISOR.
025400     IF BSL-MEDN-MAD = ZERO
025500         PERFORM 420-CLEAR-ONE-MEMBER THRU 420-EXIT
025600             VARYING WS-SUB-A FROM 1 BY 1
025700             UNTIL WS-SUB-A > WS-GROUP-SIZE
025800     ELSE
025900         PERFORM 410-CALC-ONE-ZSCORE THRU 410-EXIT
026000             VARYING WS-SUB-A FROM 1 BY 1
026100             UNTIL WS-SUB-A > WS-GROUP-SIZE
026200     END-IF.
026300
026400 400-EXIT.
026500     EXIT.
026600
026700 410-CALC-ONE-ZSCORE.
026800
026900     COMPUTE WS-ZS-DIFF = BSL-MEDN-AMOUNT (WS-SUB-A) - BSL-MEDN-MEDIAN.
027000     IF WS-ZS-DIFF < 0
027100         COMPUTE WS-ZS-ABS-DIFF = WS-ZS-DIFF * -1
027200     ELSE
027300         MOVE WS-ZS-DIFF TO WS-ZS-ABS-DIFF
027400     END-IF.
027500     COMPUTE WS-ZS-RATIO ROUNDED = WS-ZS-ABS-DIFF / BSL-MEDN-MAD.
027600     MOVE WS-ZS-RATIO TO BSL-MEDN-ZSCORE (WS-SUB-A).
027700     IF WS-ZS-RATIO >= BSL-MAD-ZSCORE-MIN
027800         MOVE 'Y' TO BSL-MEDN-SPIKE-FLAG (WS-SUB-A)
027900     ELSE
028000         MOVE 'N' TO BSL-MEDN-SPIKE-FLAG (WS-SUB-A)
028100     END-IF.
028200
028300 410-EXIT.
028400     EXIT.
028500
028600 420-CLEAR-ONE-MEMBER.
028700
028800     MOVE ZERO TO BSL-MEDN-ZSCORE (WS-SUB-A).
028900     MOVE 'N'  TO BSL-MEDN-SPIKE-FLAG (WS-SUB-A).
029000
029100 420-EXIT.
029200     EXIT.
